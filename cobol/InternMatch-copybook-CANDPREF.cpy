000010******************************************************************
000020*    COPYBOOK    CANDPREF                                       *
000030*    DESC:       SUBJECT CANDIDATE'S RANKED HOSPITAL PREFERENCE  *
000040*                LIST AND THE JOB-REQUEST CONTROL RECORD THAT    *
000050*                TELLS A RUN WHICH FUNCTION TO PERFORM.          *
000060*----------------------------------------------------------------*
000070*    CHANGE LOG                                                  *
000080*    040297 RXH  INITIAL COPYBOOK                                *
000090*    081297 RXH  ADDED RQ-N-SIMS / RQ-METHOD FOR SIMULATE JOBS   *
000100*    031599 MM   Y2K REVIEW - RQ-START-YEAR/RQ-END-YEAR CONFIRMED*
000110*                4-DIGIT STORAGE                                 *
000120*    022601 JS   CP-PREF-TABLE WIDENED TO 30 ENTRIES             *
000130*    091501 RXH  SPLIT CP-ENTRY-COUNT OUT AS STANDALONE ITEM PER *
000140*                SHOP STANDARD                                   *
000150*    041602 MM   CLARIFIED REMARKS - REQUEST-REC DRIVES WHICH OF *
000160*                THE FOUR MAIN PROGRAMS RUNS                     *
000170*    102903 JS   CONFIRMED RQ-METHOD 88-LEVELS COVER BOTH DFA AND*
000180*                RSD - NO OTHER METHOD CODE EXISTS               *
000190*    062504 RXH  REVIEWED RQ-N-SIMS WIDTH OF 9(5) AGAINST LARGEST*
000200*                REQUESTED SIMULATE RUN - STILL SUFFICIENT       *
000210*    031705 MM   Y2K FOLLOW-UP REVIEW - RQ-YEAR-PAIR REDEFINE    *
000220*                STILL LINES UP WITH RQ-START-YEAR/RQ-END-YEAR   *
000230*    081206 MM   CONFIRMED CANDIDATE-PREF-ONE-REC LAYOUT STILL   *
000240*                MATCHES THE FLAT LOAD FILE FORMAT               *
000250******************************************************************
000260 01  CANDIDATE-PREF-TABLE.
000270     05  CP-ENTRY OCCURS 30 TIMES INDEXED BY CP-IDX.
000280         10  CP-RANK                 PIC 9(2).
000290         10  CP-HOSPITAL              PIC X(30).
000300 01  CANDIDATE-PREF-RAW REDEFINES CANDIDATE-PREF-TABLE.
000310     05  CP-RAW-ENTRY                PIC X(32) OCCURS 30 TIMES.
000320 
000330 77  CP-ENTRY-COUNT                  PIC 9(2) COMP.
000340 
000350*---  FLAT VIEW OF ONE CANDIDATE-PREFS RECORD, USED WHEN THE ------
000360*---  FILE IS READ ONE LINE AT A TIME DURING TABLE LOAD -----------
000370 01  CANDIDATE-PREF-ONE-REC.
000380     05  CO-RANK                     PIC 9(2).
000390     05  CO-HOSPITAL                 PIC X(30).
000400 
000410 01  REQUEST-REC.
000420     05  RQ-FUNCTION                 PIC X(8).
000430         88  RQ-IS-CALC              VALUE "CALC    ".
000440         88  RQ-IS-STATS             VALUE "STATS   ".
000450         88  RQ-IS-ORDER             VALUE "ORDER   ".
000460         88  RQ-IS-SIMULATE          VALUE "SIMULATE".
000470     05  RQ-START-YEAR               PIC 9(4).
000480     05  RQ-END-YEAR                 PIC 9(4).
000490     05  RQ-PRIORITY                 PIC 9(2).
000500     05  RQ-N-SIMS                   PIC 9(5).
000510     05  RQ-METHOD                   PIC X(3).
000520         88  RQ-METHOD-DFA           VALUE "DFA".
000530         88  RQ-METHOD-RSD           VALUE "RSD".
000540 01  RQ-YEAR-RANGE REDEFINES REQUEST-REC.
000550     05  FILLER                      PIC X(8).
000560     05  RQ-YEAR-PAIR                PIC 9(8).
000570     05  FILLER                      PIC X(10).
