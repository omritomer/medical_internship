000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.  CALCRPT.
000030 AUTHOR. R. HOLLOWAY.
000040 INSTALLATION. COBOL DEV CENTER.
000050 DATE-WRITTEN. 03/11/97.
000060 DATE-COMPILED. 03/11/97.
000070 SECURITY. NON-CONFIDENTIAL.
000080 
000090******************************************************************
000100*REMARKS.
000110*
000120*          THIS PROGRAM ANSWERS THE U1-CALC REQUEST - GIVEN THE
000130*          SUBJECT INTERN'S RANKED HOSPITAL PREFERENCE LIST AND
000140*          A YEAR RANGE, IT REPORTS, FOR EACH TOP-N CUT OF THE
000150*          LIST, THE COMBINED PROBABILITY OF LANDING ONE OF THE
000160*          FIRST N CHOICES - AVERAGED OVER THE YEARS WHERE DATA
000170*          IS AVAILABLE - AND THEN LISTS THE RAW HISTORICAL RATE
000180*          BEHIND EACH CHOICE, YEAR BY YEAR, SO THE INTERN CAN
000190*          SEE WHERE THE COMBINED NUMBER CAME FROM.
000200*
000210*          A HOSPITAL'S RATE IS TAKEN "NOT AVAILABLE" AND SKIPPED
000220*          WHEREVER THE ACCEPTANCE-RATIO FILE CARRIES 9.9999 FOR
000230*          THAT YEAR/HOSPITAL/PRIORITY CELL.
000240*
000250******************************************************************
000260 
000270         INPUT FILE   -  ACCEPTANCE-RATIOS  (AR-FILE)
000280         INPUT FILE   -  CANDIDATE-PREFS    (CP-FILE)
000290         INPUT FILE   -  REQUEST            (RQ-FILE)
000300         OUTPUT FILE  -  RESULTS-REPORT     (RESULTS-RPT)
000310         DUMP FILE    -  SYSOUT
000320 
000330******************************************************************
000340*    CHANGE LOG                                                  *
000350*    031197 RXH  INITIAL VERSION - TOP-N PROBABILITY SECTION     *
000360*    032597 RXH  ADDED SECTION 2 - HISTORICAL RATE BREAKDOWN     *
000370*    050297 RXH  HOSPITAL TABLE SEARCH CHANGED FROM BINARY TO    *
000380*                SERIAL - TABLE IS NOT LOADED IN NAME ORDER      *
000390*    031599 MM   Y2K REVIEW - WS-YEAR-TABLE HOLDS 4-DIGIT YEARS, *
000400*                NO 2-DIGIT WINDOWING LOGIC IN THIS PROGRAM      *
000410*    062099 JS   ADDED CHECK FOR NEGATIVE RQ-PRIORITY ON REQUEST *
000420*                REC - TICKET HD-1140                            *
000430*    101200 RXH  WIDENED WS-YEAR-TABLE TO 8 SLOTS - LONGER YEAR  *
000440*                RANGES NOW REQUESTED                            *
000450*    030502 MM   CORRECTED ROUNDING ON WS-MEAN-COMBINED - REQ    *
000460*                HD-1288                                         *
000470*    091503 JS   ADDED SECOND-PAGE CONTINUATION HEADER ON SECTION*
000480*                2 - TICKET HD-1349                              *
000490******************************************************************
000500 ENVIRONMENT DIVISION.
000510 CONFIGURATION SECTION.
000520 SOURCE-COMPUTER. IBM-390.
000530 OBJECT-COMPUTER. IBM-390.
000540 SPECIAL-NAMES.
000550     C01 IS NEXT-PAGE.
000560 INPUT-OUTPUT SECTION.
000570 FILE-CONTROL.
000580     SELECT SYSOUT
000590     ASSIGN TO UT-S-SYSOUT
000600       ORGANIZATION IS SEQUENTIAL.
000610 
000620     SELECT AR-FILE
000630     ASSIGN TO UT-S-ARFILE
000640       ACCESS MODE IS SEQUENTIAL
000650       FILE STATUS IS OFCODE.
000660 
000670     SELECT CP-FILE
000680     ASSIGN TO UT-S-CPFILE
000690       ACCESS MODE IS SEQUENTIAL
000700       FILE STATUS IS OFCODE.
000710 
000720     SELECT RQ-FILE
000730     ASSIGN TO UT-S-RQFILE
000740       ACCESS MODE IS SEQUENTIAL
000750       FILE STATUS IS OFCODE.
000760 
000770     SELECT RESULTS-RPT
000780     ASSIGN TO UT-S-RESULTS
000790       ACCESS MODE IS SEQUENTIAL
000800       FILE STATUS IS OFCODE.
000810 
000820 DATA DIVISION.
000830 FILE SECTION.
000840 FD  SYSOUT
000850     RECORDING MODE IS F
000860     LABEL RECORDS ARE STANDARD
000870     RECORD CONTAINS 130 CHARACTERS
000880     BLOCK CONTAINS 0 RECORDS
000890     DATA RECORD IS SYSOUT-REC.
000900 01  SYSOUT-REC  PIC X(130).
000910 
000920****** ACCEPTANCE-RATIOS - ONE PER HOSPITAL PER YEAR - SORTED
000930****** BY YEAR THEN HOSPITAL NAME
000940 FD  AR-FILE
000950     RECORDING MODE IS F
000960     LABEL RECORDS ARE STANDARD
000970     RECORD CONTAINS 184 CHARACTERS
000980     BLOCK CONTAINS 0 RECORDS
000990     DATA RECORD IS AR-FILE-REC.
001000 01  AR-FILE-REC                 PIC X(184).
001010 
001020****** SUBJECT INTERN'S RANKED HOSPITAL CHOICES - ASCENDING RANK
001030 FD  CP-FILE
001040     RECORDING MODE IS F
001050     LABEL RECORDS ARE STANDARD
001060     RECORD CONTAINS 32 CHARACTERS
001070     BLOCK CONTAINS 0 RECORDS
001080     DATA RECORD IS CP-FILE-REC.
001090 01  CP-FILE-REC                 PIC X(32).
001100 
001110****** SINGLE-RECORD REQUEST CONTROL FILE
001120 FD  RQ-FILE
001130     RECORDING MODE IS F
001140     LABEL RECORDS ARE STANDARD
001150     RECORD CONTAINS 26 CHARACTERS
001160     BLOCK CONTAINS 0 RECORDS
001170     DATA RECORD IS RQ-FILE-REC.
001180 01  RQ-FILE-REC                 PIC X(26).
001190 
001200 FD  RESULTS-RPT
001210     RECORDING MODE IS F
001220     LABEL RECORDS ARE STANDARD
001230     RECORD CONTAINS 132 CHARACTERS
001240     BLOCK CONTAINS 0 RECORDS
001250     DATA RECORD IS RPT-REC.
001260 01  RPT-REC                     PIC X(132).
001270 
001280 WORKING-STORAGE SECTION.
001290 01  FILE-STATUS-CODES.
001300     05  OFCODE                  PIC X(2).
001310         88  CODE-WRITE          VALUE SPACES.
001320 
001330 COPY RECSHAPE.
001340 COPY CANDPREF.
001350 COPY STATTAB.
001360 COPY RESLINE.
001370 COPY ABEND.
001380 
001390 01  WS-CALC-COLM-HDR.
001400     05  FILLER                  PIC X(1)  VALUE SPACE.
001410     05  FILLER                  PIC X(5)  VALUE "RANK".
001420     05  FILLER                  PIC X(4)  VALUE SPACES.
001430     05  FILLER                  PIC X(30) VALUE "CHOICE SET".
001440     05  FILLER                  PIC X(20) VALUE SPACES.
001450     05  FILLER                  PIC X(12) VALUE "COMBINED %".
001460     05  FILLER                  PIC X(60) VALUE SPACES.
001470 
001480 01  WS-CALC-DETAIL-LINE.
001490     05  FILLER                  PIC X(1)  VALUE SPACE.
001500     05  CD-RANK-O               PIC ZZ9.
001510     05  FILLER                  PIC X(5)  VALUE SPACES.
001520     05  CD-LABEL-O              PIC X(30).
001530     05  FILLER                  PIC X(21) VALUE SPACES.
001540     05  CD-PCT-O                PIC ZZ9.9.
001550     05  FILLER                  PIC X(1)  VALUE "%".
001560     05  FILLER                  PIC X(66) VALUE SPACES.
001570 
001580 01  WS-SECTION-2-BANNER.
001590     05  FILLER                  PIC X(1)  VALUE SPACE.
001600     05  FILLER                  PIC X(45) VALUE
001610         "HISTORICAL RATE BY CHOICE AND YEAR".
001620     05  FILLER                  PIC X(86) VALUE SPACES.
001630 
001640 01  WS-CHOICE-BLOCK-HDR.
001650     05  FILLER                  PIC X(1)  VALUE SPACE.
001660     05  FILLER                  PIC X(7)  VALUE "CHOICE".
001670     05  CB-CHOICE-NBR-O         PIC Z9.
001680     05  FILLER                  PIC X(2)  VALUE SPACES.
001690     05  CB-HOSPITAL-O           PIC X(30).
001700     05  FILLER                  PIC X(90) VALUE SPACES.
001710 
001720 01  WS-CHOICE-YEAR-LINE.
001730     05  FILLER                  PIC X(3)  VALUE SPACES.
001740     05  FILLER                  PIC X(6)  VALUE "YEAR:".
001750     05  CY-YEAR-O               PIC 9(4).
001760     05  FILLER                  PIC X(8)  VALUE SPACES.
001770     05  FILLER                  PIC X(6)  VALUE "RATE:".
001780     05  CY-RATE-O               PIC ZZ9.9.
001790     05  CY-RATE-NA-O            PIC X(3).
001800     05  FILLER                  PIC X(1)  VALUE "%".
001810     05  FILLER                  PIC X(96) VALUE SPACES.
001820 
001830 77  WS-LINES                    PIC 9(3)  COMP VALUE ZERO.
001840 77  WS-PAGES                    PIC 9(3)  COMP VALUE ZERO.
001850 77  WS-HOSP-IDX-HOLD            PIC 9(2)  COMP VALUE ZERO.
001860
001870 01  COUNTERS-IDXS-AND-ACCUMULATORS.
001880     05  WS-CHOICE-SUB           PIC 9(2)  COMP VALUE ZERO.
001890     05  WS-YEAR-SUB             PIC 9(2)  COMP VALUE ZERO.
001900     05  WS-YEARS-AVAIL          PIC 9(2)  COMP VALUE ZERO.
001910     05  WS-COMPLEMENT-PROD      PIC 9V9(6) COMP-3.
001920     05  WS-YEAR-COMBINED        PIC 9V9(6) COMP-3.
001930     05  WS-YEAR-SUM             PIC 9(3)V9(6) COMP-3.
001940     05  WS-MEAN-COMBINED        PIC 9V9(6) COMP-3.
001950
001960 01  MISC-WS-FLDS.
001970     05  WS-DATE                 PIC 9(6).
001980     05  WS-DATE-SPLIT REDEFINES WS-DATE.
001990         10  WS-DATE-YY          PIC 9(2).
002000         10  WS-DATE-MM          PIC 9(2).
002010         10  WS-DATE-DD          PIC 9(2).
002020     05  WS-SEARCH-NAME           PIC X(30).
002030     05  WS-CHOICE-SUB-DISPLAY    PIC 9(2).
002040     05  WS-PCT-WORK              PIC 9(3)V9(1) COMP-3.
002050 
002060 01  FLAGS-AND-SWITCHES.
002070     05  MORE-AR-SW              PIC X(1) VALUE "Y".
002080         88  MORE-AR-DATA        VALUE "Y".
002090         88  NO-MORE-AR-DATA     VALUE "N".
002100     05  MORE-CP-SW              PIC X(1) VALUE "Y".
002110         88  MORE-CP-DATA        VALUE "Y".
002120         88  NO-MORE-CP-DATA     VALUE "N".
002130     05  RATE-AVAIL-THIS-K-SW    PIC X(1) VALUE "N".
002140         88  RATE-AVAIL-THIS-K   VALUE "Y".
002150 
002160 PROCEDURE DIVISION.
002170     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002180     PERFORM 100-MAINLINE THRU 100-EXIT.
002190     PERFORM 999-CLEANUP THRU 999-EXIT.
002200     MOVE +0 TO RETURN-CODE.
002210     GOBACK.
002220 
002230 000-HOUSEKEEPING.
002240     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
002250     DISPLAY "******** BEGIN JOB CALCRPT ********".
002260     ACCEPT WS-DATE FROM DATE.
002270     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
002280     MOVE ZERO TO WS-HOSPITAL-COUNT, WS-YEAR-COUNT, CP-ENTRY-COUNT.
002290     PERFORM 800-OPEN-FILES THRU 800-EXIT.
002300     PERFORM 910-READ-RQFILE THRU 910-EXIT.
002310     PERFORM 920-LOAD-CANDIDATE-PREFS THRU 920-EXIT.
002320     PERFORM 930-LOAD-RATE-TABLE THRU 930-EXIT.
002330     IF CP-ENTRY-COUNT = ZERO
002340         MOVE "EMPTY CANDIDATE PREFERENCE FILE" TO ABEND-REASON
002350         GO TO 1000-ABEND-RTN.
002360 000-EXIT.
002370     EXIT.
002380 
002390 100-MAINLINE.
002400     MOVE "100-MAINLINE" TO PARA-NAME.
002410     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
002420     WRITE RPT-REC FROM WS-CALC-COLM-HDR AFTER ADVANCING 2.
002430     ADD 1 TO WS-LINES.
002440 
002450     PERFORM 200-CALC-TOP-N THRU 200-EXIT
002460         VARYING WS-CHOICE-SUB FROM 1 BY 1
002470         UNTIL WS-CHOICE-SUB > CP-ENTRY-COUNT.
002480 
002490     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
002500     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 2.
002510     WRITE RPT-REC FROM WS-SECTION-2-BANNER AFTER ADVANCING 1.
002520     ADD 2 TO WS-LINES.
002530 
002540     PERFORM 300-HIST-RATE-BLOCK THRU 300-EXIT
002550         VARYING WS-CHOICE-SUB FROM 1 BY 1
002560         UNTIL WS-CHOICE-SUB > CP-ENTRY-COUNT.
002570 
002580     MOVE WS-LINES TO FOOTER-LINE-COUNT-O.
002590     WRITE RPT-REC FROM WS-FOOTER-LINE AFTER ADVANCING 2.
002600 100-EXIT.
002610     EXIT.
002620 
002630 200-CALC-TOP-N.
002640     MOVE "200-CALC-TOP-N" TO PARA-NAME.
002650     MOVE ZERO TO WS-YEAR-SUM, WS-YEARS-AVAIL.
002660 
002670     PERFORM 210-CALC-ONE-YEAR THRU 210-EXIT
002680         VARYING WY-IDX FROM 1 BY 1
002690         UNTIL WY-IDX > WS-YEAR-COUNT.
002700 
002710     IF WS-YEARS-AVAIL = ZERO
002720         MOVE ZERO TO WS-MEAN-COMBINED
002730     ELSE
002740         DIVIDE WS-YEAR-SUM BY WS-YEARS-AVAIL
002750             GIVING WS-MEAN-COMBINED ROUNDED.
002760 
002770     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
002780     MOVE WS-CHOICE-SUB TO CD-RANK-O, WS-CHOICE-SUB-DISPLAY.
002790     STRING "TOP-" DELIMITED BY SIZE
002800            WS-CHOICE-SUB-DISPLAY DELIMITED BY SIZE
002810            " CHOICES" DELIMITED BY SIZE
002820            INTO CD-LABEL-O.
002830     COMPUTE WS-PCT-WORK ROUNDED = WS-MEAN-COMBINED * 100.
002840     MOVE WS-PCT-WORK TO CD-PCT-O.
002850     WRITE RPT-REC FROM WS-CALC-DETAIL-LINE AFTER ADVANCING 1.
002860     ADD 1 TO WS-LINES.
002870 200-EXIT.
002880     EXIT.
002890 
002900 210-CALC-ONE-YEAR.
002910     MOVE "210-CALC-ONE-YEAR" TO PARA-NAME.
002920     IF WS-YEAR-VALUE (WY-IDX) < RQ-START-YEAR
002930         OR WS-YEAR-VALUE (WY-IDX) > RQ-END-YEAR
002940         GO TO 210-EXIT.
002950 
002960     MOVE 1 TO WS-COMPLEMENT-PROD.
002970     MOVE "N" TO RATE-AVAIL-THIS-K-SW.
002980 
002990     PERFORM 220-APPLY-ONE-CHOICE THRU 220-EXIT
003000         VARYING RC-PR FROM 1 BY 1
003010         UNTIL RC-PR > WS-CHOICE-SUB.
003020 
003030     IF RATE-AVAIL-THIS-K
003040         COMPUTE WS-YEAR-COMBINED = 1 - WS-COMPLEMENT-PROD
003050         ADD WS-YEAR-COMBINED TO WS-YEAR-SUM
003060         ADD 1 TO WS-YEARS-AVAIL.
003070 210-EXIT.
003080     EXIT.
003090 
003100 220-APPLY-ONE-CHOICE.
003110     MOVE "220-APPLY-ONE-CHOICE" TO PARA-NAME.
003120     SET RC-YR TO WY-IDX.
003130     MOVE CP-HOSPITAL (RC-PR) TO WS-SEARCH-NAME.
003140     PERFORM 200-FIND-HOSPITAL-IDX THRU 200-FIND-EXIT.
003150     IF HOSPITAL-NOT-FOUND
003160         GO TO 220-EXIT.
003170     SET RC-HS TO WH-IDX.
003180     IF WS-RATE-PRI (RC-YR RC-HS RC-PR) NOT = WS-NOT-AVAILABLE-RATE
003190         MOVE "Y" TO RATE-AVAIL-THIS-K-SW
003200         COMPUTE WS-COMPLEMENT-PROD =
003210                 WS-COMPLEMENT-PROD *
003220                 (1 - WS-RATE-PRI (RC-YR RC-HS RC-PR)).
003230 220-EXIT.
003240     EXIT.
003250 
003260 300-HIST-RATE-BLOCK.
003270     MOVE "300-HIST-RATE-BLOCK" TO PARA-NAME.
003280     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
003290     MOVE WS-CHOICE-SUB TO CB-CHOICE-NBR-O.
003300     MOVE CP-HOSPITAL (WS-CHOICE-SUB) TO CB-HOSPITAL-O.
003310     WRITE RPT-REC FROM WS-CHOICE-BLOCK-HDR AFTER ADVANCING 2.
003320     ADD 1 TO WS-LINES.
003330 
003340     PERFORM 310-HIST-RATE-YEAR THRU 310-EXIT
003350         VARYING WY-IDX FROM 1 BY 1
003360         UNTIL WY-IDX > WS-YEAR-COUNT.
003370 300-EXIT.
003380     EXIT.
003390 
003400 310-HIST-RATE-YEAR.
003410     MOVE "310-HIST-RATE-YEAR" TO PARA-NAME.
003420     IF WS-YEAR-VALUE (WY-IDX) < RQ-START-YEAR
003430         OR WS-YEAR-VALUE (WY-IDX) > RQ-END-YEAR
003440         GO TO 310-EXIT.
003450 
003460     MOVE CP-HOSPITAL (WS-CHOICE-SUB) TO WS-SEARCH-NAME.
003470     PERFORM 200-FIND-HOSPITAL-IDX THRU 200-FIND-EXIT.
003480     MOVE WS-YEAR-VALUE (WY-IDX) TO CY-YEAR-O.
003490     MOVE SPACES TO CY-RATE-NA-O.
003500     MOVE ZERO TO CY-RATE-O.
003510 
003520     IF HOSPITAL-NOT-FOUND
003530         MOVE "N/A" TO CY-RATE-NA-O
003540     ELSE
003550         SET RC-YR TO WY-IDX
003560         SET RC-HS TO WH-IDX
003570         SET RC-PR TO WS-CHOICE-SUB
003580         IF WS-RATE-PRI (RC-YR RC-HS RC-PR) = WS-NOT-AVAILABLE-RATE
003590             MOVE "N/A" TO CY-RATE-NA-O
003600         ELSE
003610             COMPUTE WS-PCT-WORK ROUNDED =
003620                 WS-RATE-PRI (RC-YR RC-HS RC-PR) * 100
003630             MOVE WS-PCT-WORK TO CY-RATE-O.
003640 
003650     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
003660     WRITE RPT-REC FROM WS-CHOICE-YEAR-LINE AFTER ADVANCING 1.
003670     ADD 1 TO WS-LINES.
003680 310-EXIT.
003690     EXIT.
003700 
003710 200-FIND-HOSPITAL-IDX.
003720     MOVE "200-FIND-HOSPITAL-IDX" TO PARA-NAME.
003730     MOVE "N" TO HOSPITAL-FOUND-SW.
003740     SET WH-IDX TO 1.
003750     SEARCH WS-HOSPITAL-ENTRY
003760         AT END
003770             MOVE "N" TO HOSPITAL-FOUND-SW
003780         WHEN WS-HOSPITAL-NAME (WH-IDX) = WS-SEARCH-NAME
003790             MOVE "Y" TO HOSPITAL-FOUND-SW.
003800 200-FIND-EXIT.
003810     EXIT.
003820 
003830 700-WRITE-PAGE-HDR.
003840     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
003850     MOVE "CALC" TO HDR-FUNCTION-NAME.
003860     MOVE RQ-START-YEAR TO HDR-START-YEAR-O.
003870     MOVE RQ-END-YEAR TO HDR-END-YEAR-O.
003880     MOVE WS-DATE-YY TO HDR-RUN-YY.
003890     MOVE WS-DATE-MM TO HDR-RUN-MM.
003900     MOVE WS-DATE-DD TO HDR-RUN-DD.
003910     ADD 1 TO WS-PAGES.
003920     MOVE WS-PAGES TO HDR-PAGE-NBR-O.
003930     WRITE RPT-REC FROM WS-PAGE-HDR-COMMON AFTER ADVANCING NEXT-PAGE.
003940     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
003950     MOVE ZERO TO WS-LINES.
003960 700-EXIT.
003970     EXIT.
003980 
003990 790-CHECK-PAGINATION.
004000     MOVE "790-CHECK-PAGINATION" TO PARA-NAME.
004010     IF WS-LINES > 50
004020         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
004030 790-EXIT.
004040     EXIT.
004050 
004060 800-OPEN-FILES.
004070     MOVE "800-OPEN-FILES" TO PARA-NAME.
004080     OPEN INPUT AR-FILE, CP-FILE, RQ-FILE.
004090     OPEN OUTPUT RESULTS-RPT, SYSOUT.
004100 800-EXIT.
004110     EXIT.
004120 
004130 850-CLOSE-FILES.
004140     MOVE "850-CLOSE-FILES" TO PARA-NAME.
004150     CLOSE AR-FILE, CP-FILE, RQ-FILE, RESULTS-RPT, SYSOUT.
004160 850-EXIT.
004170     EXIT.
004180 
004190 910-READ-RQFILE.
004200     MOVE "910-READ-RQFILE" TO PARA-NAME.
004210     READ RQ-FILE INTO REQUEST-REC
004220         AT END
004230             MOVE "MISSING REQUEST RECORD" TO ABEND-REASON
004240             GO TO 1000-ABEND-RTN
004250     END-READ.
004260 910-EXIT.
004270     EXIT.
004280 
004290 920-LOAD-CANDIDATE-PREFS.
004300     MOVE "920-LOAD-CANDIDATE-PREFS" TO PARA-NAME.
004310     PERFORM 921-READ-CPFILE THRU 921-EXIT.
004320     PERFORM 922-ADD-CP-ENTRY THRU 922-EXIT
004330         UNTIL NO-MORE-CP-DATA.
004340 920-EXIT.
004350     EXIT.
004360 
004370 921-READ-CPFILE.
004380     MOVE "921-READ-CPFILE" TO PARA-NAME.
004390     READ CP-FILE INTO CANDIDATE-PREF-ONE-REC
004400         AT END
004410             MOVE "N" TO MORE-CP-SW
004420     END-READ.
004430 921-EXIT.
004440     EXIT.
004450 
004460 922-ADD-CP-ENTRY.
004470     MOVE "922-ADD-CP-ENTRY" TO PARA-NAME.
004480     ADD 1 TO CP-ENTRY-COUNT.
004490     SET CP-IDX TO CP-ENTRY-COUNT.
004500     MOVE CO-RANK TO CP-RANK (CP-IDX).
004510     MOVE CO-HOSPITAL TO CP-HOSPITAL (CP-IDX).
004520     PERFORM 921-READ-CPFILE THRU 921-EXIT.
004530 922-EXIT.
004540     EXIT.
004550 
004560 930-LOAD-RATE-TABLE.
004570     MOVE "930-LOAD-RATE-TABLE" TO PARA-NAME.
004580     PERFORM 931-READ-ARFILE THRU 931-EXIT.
004590     PERFORM 932-STORE-AR-RECORD THRU 932-EXIT
004600         UNTIL NO-MORE-AR-DATA.
004610 930-EXIT.
004620     EXIT.
004630 
004640 931-READ-ARFILE.
004650     MOVE "931-READ-ARFILE" TO PARA-NAME.
004660     READ AR-FILE INTO AR-STATISTICS-REC
004670         AT END
004680             MOVE "N" TO MORE-AR-SW
004690     END-READ.
004700 931-EXIT.
004710     EXIT.
004720 
004730 932-STORE-AR-RECORD.
004740     MOVE "932-STORE-AR-RECORD" TO PARA-NAME.
004750     PERFORM 933-FIND-OR-ADD-YEAR THRU 933-EXIT.
004760     MOVE AR-HOSPITAL TO WS-SEARCH-NAME.
004770     PERFORM 200-FIND-HOSPITAL-IDX THRU 200-FIND-EXIT.
004780     IF HOSPITAL-NOT-FOUND
004790         ADD 1 TO WS-HOSPITAL-COUNT
004800         SET WH-IDX TO WS-HOSPITAL-COUNT
004810         MOVE AR-HOSPITAL TO WS-HOSPITAL-NAME (WH-IDX).
004820 
004830     SET RC-YR TO WY-IDX.
004840     SET RC-HS TO WH-IDX.
004850     PERFORM 934-STORE-ONE-RATE THRU 934-EXIT
004860         VARYING RC-PR FROM 1 BY 1
004870         UNTIL RC-PR > WS-MAX-PRIORITY.
004880 
004890     PERFORM 931-READ-ARFILE THRU 931-EXIT.
004900 932-EXIT.
004910     EXIT.
004920 
004930 934-STORE-ONE-RATE.
004940     MOVE "934-STORE-ONE-RATE" TO PARA-NAME.
004950     MOVE AR-RATE (RC-PR) TO WS-RATE-PRI (RC-YR RC-HS RC-PR).
004960 934-EXIT.
004970     EXIT.
004980 
004990 933-FIND-OR-ADD-YEAR.
005000     MOVE "933-FIND-OR-ADD-YEAR" TO PARA-NAME.
005010     SET WY-IDX TO 1.
005020     SEARCH WS-YEAR-ENTRY
005030         AT END
005040             ADD 1 TO WS-YEAR-COUNT
005050             SET WY-IDX TO WS-YEAR-COUNT
005060             MOVE AR-YEAR TO WS-YEAR-VALUE (WY-IDX)
005070         WHEN WS-YEAR-VALUE (WY-IDX) = AR-YEAR
005080             CONTINUE.
005090 933-EXIT.
005100     EXIT.
005110 
005120 999-CLEANUP.
005130     MOVE "999-CLEANUP" TO PARA-NAME.
005140     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
005150     DISPLAY "** REPORT PAGES WRITTEN **".
005160     DISPLAY WS-PAGES.
005170     DISPLAY "******** NORMAL END OF JOB CALCRPT ********".
005180 999-EXIT.
005190     EXIT.
005200 
005210 1000-ABEND-RTN.
005220     WRITE SYSOUT-REC FROM ABEND-REC.
005230     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
005240     DISPLAY "*** ABNORMAL END OF JOB - CALCRPT ***" UPON CONSOLE.
005250     DIVIDE ZERO-VAL INTO ONE-VAL.
