000010 IDENTIFICATION DIVISION.
000020******************************************************************
000030 PROGRAM-ID.  PERMUTE.
000040 AUTHOR. R. HOLLOWAY.
000050 INSTALLATION. COBOL DEVELOPMENT CENTER.
000060 DATE-WRITTEN. 04/09/97.
000070 DATE-COMPILED. 04/09/97.
000080 SECURITY. NON-CONFIDENTIAL.
000090 
000100******************************************************************
000110*REMARKS.
000120*
000130*          FISHER-YATES SHUFFLE OF THE STUDENT-ORDER TABLE PASSED
000140*          IN BY SIMDRV FOR U5 GEN (REMAINDER-HOSPITAL LIST) AND FOR
000150*          U7 (RANDOM SERIAL DICTATORSHIP) - ONE CALL SHUFFLES THE
000160*          ENTIRE TABLE IN PLACE FOR ONE PASS.  SIMDRV PASSES ITS
000170*          RUNNING WS-SEED-PARM IN ON PM-SEED-PARM; THIS ROUTINE
000180*          CALLS RANDGEN ITSELF ONCE PER SWAP SO EACH SWAP IN THE
000190*          SHUFFLE IS AN INDEPENDENT DRAW, NOT ONE DRAW REUSED
000200*          ACROSS THE WHOLE TABLE - AND RETURNS THE ADVANCED SEED
000210*          ON PM-SEED-PARM SO THE CALLER'S RANDOM STREAM STAYS
000220*          UNBROKEN ACROSS THE CALL.
000230*
000240******************************************************************
000250*    CHANGE LOG                                                  *
000260*    040997 RXH  INITIAL VERSION                                 *
000270*    081297 RXH  WIDENED TABLE FROM 20 TO 30 ENTRIES              *
000280*    031599 MM   Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM      *
000290*    062099 JS   ADDED TRACE COMMENT EXPLAINING                  *
000300*                WS-SUBSCRIPT-PAIR-ALT USE IN CORE DUMPS         *
000310*    091500 RXH  CONFIRMED FISHER-YATES LOOP TERMINATES ON       *
000320*                WS-OUTER-SUB LESS THAN 2 AFTER A TABLE-SIZE     *
000330*                QUESTION FROM QA - NO CHANGE                    *
000340*    052901 MM   CLARIFIED REMARKS - THIS ROUTINE HOLDS NO       *
000350*                RANDOM-NUMBER LOGIC OF ITS OWN                  *
000360*    030602 JS   REVIEWED RETURN-CD 8 PATH AGAINST SIMDRV CALLING*
000370*                CONVENTION - CONFIRMED CORRECT                  *
000380*    112903 RXH  WIDENED WS-SWAP-HOLD COMMENT TO NOTE 30-BYTE    *
000390*                ENTRY WIDTH MATCHES RSD STUDENT-ORDER TABLE     *
000400*    081704 MM   Y2K FOLLOW-UP REVIEW - STILL NO DATE FIELDS IN  *
000410*                THIS PROGRAM                                    *
000420*    050106 RXH  REVIEWED TABLE WIDTH AGAINST CURRENT RSD ENTRY  *
000430*                COUNTS - 30 STILL SUFFICIENT                    *
000440*    091406 JS   FIXED U5 REMAINDER-HOSPITAL SHUFFLE - EACH SWAP *
000450*                NOW DRAWS ITS OWN RANDGEN VALUE INSTEAD OF      *
000460*                REUSING THE CALLER'S SINGLE DRAW. REPLACED      *
000470*                PM-DRAW-PARM WITH PM-SEED-PARM (IN/OUT) -       *
000480*                RANDGEN IS NOW CALLED FROM 100-OUTER-LOOP       *
000490*                ITSELF, REQ HD-2204                             *
000500******************************************************************
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530 SOURCE-COMPUTER. IBM-390.
000540 OBJECT-COMPUTER. IBM-390.
000550 SPECIAL-NAMES.
000560     CLASS TABLE-DIGIT IS "0123456789".
000570 INPUT-OUTPUT SECTION.
000580 
000590 DATA DIVISION.
000600 FILE SECTION.
000610 
000620 WORKING-STORAGE SECTION.
000630 77  WS-MAX-ENTRIES                   PIC 9(2)  COMP VALUE 30.
000640
000650 77  WS-OUTER-SUB                     PIC 9(2)  COMP.
000660 77  WS-INNER-SUB                     PIC 9(2)  COMP.
000670 77  WS-RANGE-SIZE                    PIC 9(2)  COMP.
000680 77  WS-DRAW-PARM                     PIC 9V9(6).
000690 77  WS-CALL-RETURN-CD                PIC S9(4) COMP.
000700
000710 01  WS-WORK-FIELDS.
000720     05  WS-SWAP-HOLD                 PIC X(30).
000730     05  WS-SCALED-DRAW               PIC 9(7)V9(6) COMP-3.
000740*---  ALTERNATE VIEW OF THE OUTER/INNER SUBSCRIPT PAIR, KEPT ----
000750*---  TOGETHER FOR TRACE PRINTS WHEN A BAD DRAW IS SUSPECTED ----
000760 01  WS-SUBSCRIPT-PAIR.
000770     05  WS-SUB-OUTER-D               PIC 9(2).
000780     05  WS-SUB-INNER-D               PIC 9(2).
000790 01  WS-SUBSCRIPT-PAIR-ALT REDEFINES WS-SUBSCRIPT-PAIR.
000800     05  WS-SUB-PAIR-COMBINED         PIC 9(4).
000810 
000820 01  WS-ENTRY-COUNT-DISPLAY           PIC 9(2).
000830 01  WS-ENTRY-COUNT-ALT REDEFINES WS-ENTRY-COUNT-DISPLAY.
000840     05  WS-ENTRY-COUNT-TENS          PIC 9(1).
000850     05  WS-ENTRY-COUNT-UNITS         PIC 9(1).
000860 
000870 LINKAGE SECTION.
000880 01  PM-TABLE-PARM.
000890     05  PM-TABLE-ENTRY OCCURS 30 TIMES INDEXED BY PM-IDX
000900                         PIC X(30).
000910 01  PM-TABLE-ALT REDEFINES PM-TABLE-PARM.
000920     05  PM-TABLE-BYTES                PIC X(900).
000930 01  PM-ENTRY-COUNT-PARM               PIC 9(2) COMP.
000940 01  PM-SEED-PARM                      PIC 9(10) COMP.
000950 01  RETURN-CD                         PIC S9(4) COMP.
000960
000970 PROCEDURE DIVISION USING PM-TABLE-PARM, PM-ENTRY-COUNT-PARM,
000980                           PM-SEED-PARM, RETURN-CD.
000990 
001000 000-SHUFFLE-TABLE.
001010     MOVE ZERO TO RETURN-CD.
001020     IF PM-ENTRY-COUNT-PARM > WS-MAX-ENTRIES
001030*** REQUEST EXCEEDS THE TABLE SIZE THIS ROUTINE WAS BUILT FOR     081297RXH
001040         MOVE 8 TO RETURN-CD
001050         GO TO 000-EXIT.
001060 
001070     MOVE PM-ENTRY-COUNT-PARM TO WS-OUTER-SUB.
001080 
001090 100-OUTER-LOOP.
001100     IF WS-OUTER-SUB < 2
001110         GO TO 000-EXIT.
001120
001130*---  ONE FRESH RANDGEN DRAW PER SWAP - REUSING A SINGLE DRAW ----
001140*---  ACROSS THE WHOLE TABLE WOULD MAKE THE TAIL OF A LARGE ------
001150*---  TABLE NEAR-DETERMINISTIC INSTEAD OF UNIFORMLY SHUFFLED     -
001160     CALL "RANDGEN" USING PM-SEED-PARM, WS-DRAW-PARM,
001170         WS-CALL-RETURN-CD.
001180     MOVE WS-OUTER-SUB TO WS-RANGE-SIZE.
001190     COMPUTE WS-SCALED-DRAW ROUNDED = WS-DRAW-PARM * WS-RANGE-SIZE.
001200     ADD 1 TO WS-SCALED-DRAW GIVING WS-INNER-SUB.
001210     IF WS-INNER-SUB > WS-OUTER-SUB
001220         MOVE WS-OUTER-SUB TO WS-INNER-SUB.
001230 
001240     MOVE WS-OUTER-SUB TO WS-SUB-OUTER-D.
001250     MOVE WS-INNER-SUB TO WS-SUB-INNER-D.
001260 
001270     IF WS-INNER-SUB NOT = WS-OUTER-SUB
001280         MOVE PM-TABLE-ENTRY (WS-OUTER-SUB) TO WS-SWAP-HOLD
001290         MOVE PM-TABLE-ENTRY (WS-INNER-SUB) TO
001300              PM-TABLE-ENTRY (WS-OUTER-SUB)
001310         MOVE WS-SWAP-HOLD TO PM-TABLE-ENTRY (WS-INNER-SUB).
001320 
001330     SUBTRACT 1 FROM WS-OUTER-SUB.
001340     GO TO 100-OUTER-LOOP.
001350 
001360 000-EXIT.
001370     GOBACK.
