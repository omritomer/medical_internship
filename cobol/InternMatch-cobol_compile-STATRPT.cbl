000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.  STATRPT.
000030 AUTHOR. R. HOLLOWAY.
000040 INSTALLATION. COBOL DEV CENTER.
000050 DATE-WRITTEN. 03/18/97.
000060 DATE-COMPILED. 03/18/97.
000070 SECURITY. NON-CONFIDENTIAL.
000080 
000090******************************************************************
000100*REMARKS.
000110*
000120*          THIS PROGRAM ANSWERS THE U2-STATS REQUEST - THREE
000130*          SECTIONS ARE PRODUCED FOR THE REQUESTED PRIORITY RANK
000140*          AND YEAR RANGE -
000150*
000160*          SECTION 1 - AVERAGE ACCEPTANCE RATE PER HOSPITAL AT THE
000170*                      REQUESTED PRIORITY, HOSPITALS WITH NO DATA
000180*                      OR A ZERO AVERAGE ARE DROPPED, SORTED HIGH
000190*                      TO LOW.
000200*          SECTION 2 - "HARDEST HOSPITALS" - OF THE LATEST YEAR'S
000210*                      FIRST-PRIORITY RATES, THE THREE LOWEST
000220*                      NON-ZERO RATES.
000230*          SECTION 3 - COMPARISON BLOCK FOR UP TO THREE NAMED
000240*                      HOSPITALS ACROSS A PRIORITY RANGE, SHOWING
000250*                      AVERAGE RATE AND AVERAGE ACCEPTED COUNT.
000260*
000270*          THE COMPARISON HOSPITAL NAMES AND THE SECOND PRIORITY
000280*          OF THE COMPARISON RANGE RIDE IN ON THE CANDIDATE-PREFS
000290*          FILE (UP TO 3 ENTRIES, RANK 1-3) SO NO NEW INPUT FILE
000300*          WAS NEEDED FOR THIS JOB - RQ-PRIORITY IS P1, THE HIGH
000310*          END OF THE COMPARISON RANGE (P2) IS RQ-PRIORITY + 4.
000320*
000330******************************************************************
000340 
000350         INPUT FILE   -  ACCEPTANCE-RATIOS  (AR-FILE)
000360         INPUT FILE   -  ACCEPTANCE-NUMBERS (AN-FILE)
000370         INPUT FILE   -  CANDIDATE-PREFS    (CP-FILE)
000380         INPUT FILE   -  REQUEST            (RQ-FILE)
000390         OUTPUT FILE  -  RESULTS-REPORT     (RESULTS-RPT)
000400         DUMP FILE    -  SYSOUT
000410 
000420******************************************************************
000430*    CHANGE LOG                                                  *
000440*    031897 RXH  INITIAL VERSION - SECTION 1 PRIORITY AVERAGES   *
000450*    040297 RXH  ADDED SECTION 2 - HARDEST HOSPITALS             *
000460*    041597 RXH  ADDED SECTION 3 - HOSPITAL COMPARISON BLOCK     *
000470*    022601 JS   COMPARISON LIST WIDENED TO 3 HOSPITALS          *
000480*    031599 MM   Y2K REVIEW - WS-YEAR-TABLE HOLDS 4-DIGIT YEARS  *
000490*    091401 JS   ADDED WS-HARDEST-FOUND SWITCH - LAST YEAR       *
000500*                SOMETIMES HAD FEWER THAN 3 NON-ZERO RATES       *
000510*    061702 MM   CORRECTED SECTION 3 UPPER-BOUND CALC - WS-P2 NOW*
000520*                CAPPED AT WS-MAX-PRIORITY                       *
000530*    032803 RXH  SECTION 1 NOW DROPS A HOSPITAL WHOSE AVERAGE    *
000540*                ROUNDS TO ZERO, PER REVISED BUSINESS RULE       *
000550*    112004 JS   WIDENED WS-ACCUM-ACCEPT TO 7 DIGITS - TICKET    *
000560*                HD-1410                                         *
000570*    100206 JS   REINSTATED THE SECTION 3 WS-P2 CAP FROM 061702 -*
000580*                THE CHECK HAD GONE MISSING FROM 000-HOUSEKEEPING*
000590*                SO AN RQ-PRIORITY OVER 21 COULD WALK RC-PR PAST *
000600*                THE 25-ENTRY WS-RATE-PRI/WS-AN-PRI TABLE BOUND, *
000610*                REQ HD-2206                                     *
000620******************************************************************
000630 ENVIRONMENT DIVISION.
000640 CONFIGURATION SECTION.
000650 SOURCE-COMPUTER. IBM-390.
000660 OBJECT-COMPUTER. IBM-390.
000670 SPECIAL-NAMES.
000680     C01 IS NEXT-PAGE.
000690 INPUT-OUTPUT SECTION.
000700 FILE-CONTROL.
000710     SELECT SYSOUT
000720     ASSIGN TO UT-S-SYSOUT
000730       ORGANIZATION IS SEQUENTIAL.
000740 
000750     SELECT AR-FILE
000760     ASSIGN TO UT-S-ARFILE
000770       ACCESS MODE IS SEQUENTIAL
000780       FILE STATUS IS OFCODE.
000790 
000800     SELECT AN-FILE
000810     ASSIGN TO UT-S-ANFILE
000820       ACCESS MODE IS SEQUENTIAL
000830       FILE STATUS IS OFCODE.
000840 
000850     SELECT CP-FILE
000860     ASSIGN TO UT-S-CPFILE
000870       ACCESS MODE IS SEQUENTIAL
000880       FILE STATUS IS OFCODE.
000890 
000900     SELECT RQ-FILE
000910     ASSIGN TO UT-S-RQFILE
000920       ACCESS MODE IS SEQUENTIAL
000930       FILE STATUS IS OFCODE.
000940 
000950     SELECT RESULTS-RPT
000960     ASSIGN TO UT-S-RESULTS
000970       ACCESS MODE IS SEQUENTIAL
000980       FILE STATUS IS OFCODE.
000990 
001000 DATA DIVISION.
001010 FILE SECTION.
001020 FD  SYSOUT
001030     RECORDING MODE IS F
001040     LABEL RECORDS ARE STANDARD
001050     RECORD CONTAINS 130 CHARACTERS
001060     BLOCK CONTAINS 0 RECORDS
001070     DATA RECORD IS SYSOUT-REC.
001080 01  SYSOUT-REC  PIC X(130).
001090 
001100 FD  AR-FILE
001110     RECORDING MODE IS F
001120     LABEL RECORDS ARE STANDARD
001130     RECORD CONTAINS 184 CHARACTERS
001140     BLOCK CONTAINS 0 RECORDS
001150     DATA RECORD IS AR-FILE-REC.
001160 01  AR-FILE-REC                 PIC X(184).
001170 
001180 FD  AN-FILE
001190     RECORDING MODE IS F
001200     LABEL RECORDS ARE STANDARD
001210     RECORD CONTAINS 159 CHARACTERS
001220     BLOCK CONTAINS 0 RECORDS
001230     DATA RECORD IS AN-FILE-REC.
001240 01  AN-FILE-REC                 PIC X(159).
001250 
001260****** COMPARISON HOSPITAL NAMES RIDE IN ON THE CANDIDATE-PREFS
001270****** FILE, RANK 1-3, SEE REMARKS ABOVE
001280 FD  CP-FILE
001290     RECORDING MODE IS F
001300     LABEL RECORDS ARE STANDARD
001310     RECORD CONTAINS 32 CHARACTERS
001320     BLOCK CONTAINS 0 RECORDS
001330     DATA RECORD IS CP-FILE-REC.
001340 01  CP-FILE-REC                 PIC X(32).
001350 
001360 FD  RQ-FILE
001370     RECORDING MODE IS F
001380     LABEL RECORDS ARE STANDARD
001390     RECORD CONTAINS 26 CHARACTERS
001400     BLOCK CONTAINS 0 RECORDS
001410     DATA RECORD IS RQ-FILE-REC.
001420 01  RQ-FILE-REC                 PIC X(26).
001430 
001440 FD  RESULTS-RPT
001450     RECORDING MODE IS F
001460     LABEL RECORDS ARE STANDARD
001470     RECORD CONTAINS 132 CHARACTERS
001480     BLOCK CONTAINS 0 RECORDS
001490     DATA RECORD IS RPT-REC.
001500 01  RPT-REC                     PIC X(132).
001510 
001520 WORKING-STORAGE SECTION.
001530 01  FILE-STATUS-CODES.
001540     05  OFCODE                  PIC X(2).
001550         88  CODE-WRITE          VALUE SPACES.
001560 
001570 COPY RECSHAPE.
001580 COPY CANDPREF.
001590 COPY STATTAB.
001600 COPY RESLINE.
001610 COPY ABEND.
001620 
001630*---  SECTION-1 WORK TABLE - ONE ROW PER HOSPITAL, HOLDS THE ------
001640*---  AVERAGE RATE AT THE REQUESTED PRIORITY BEFORE THE SORT ------
001650 01  WS-AVG-TABLE.
001660     05  WS-AVG-ENTRY OCCURS 30 TIMES INDEXED BY AV-IDX.
001670         10  WS-AVG-HOSPITAL     PIC X(30).
001680         10  WS-AVG-RATE         PIC 9V9(6) COMP-3.
001690 01  WS-AVG-TABLE-RAW REDEFINES WS-AVG-TABLE.
001700     05  WS-AVG-RAW-ENTRY        PIC X(34) OCCURS 30 TIMES.
001710 77  WS-AVG-COUNT                PIC 9(2) COMP VALUE ZERO.
001720 
001730*---  "HARDEST HOSPITALS" ALREADY-PICKED LIST (SECTION 2) ---------
001740 01  WS-HARDEST-WORK.
001750     05  WS-HARDEST-PICKED OCCURS 3 TIMES INDEXED BY HP-IDX
001760                         PIC 9(2) COMP VALUE ZERO.
001770     05  WS-HARDEST-COUNT       PIC 9(1) COMP VALUE ZERO.
001780     05  ALREADY-PICKED-SW      PIC X(1) VALUE "N".
001790         88  ALREADY-PICKED     VALUE "Y".
001800 
001810 01  WS-COLM-HDR-1.
001820     05  FILLER                  PIC X(1)  VALUE SPACE.
001830     05  FILLER                  PIC X(5)  VALUE "RANK".
001840     05  FILLER                  PIC X(4)  VALUE SPACES.
001850     05  FILLER                  PIC X(30) VALUE "HOSPITAL".
001860     05  FILLER                  PIC X(10) VALUE SPACES.
001870     05  FILLER                  PIC X(9)  VALUE "AVG RATE".
001880     05  FILLER                  PIC X(73) VALUE SPACES.
001890 
001900 01  WS-DETAIL-1.
001910     05  FILLER                  PIC X(1)  VALUE SPACE.
001920     05  D1-RANK-O               PIC ZZ9.
001930     05  FILLER                  PIC X(5)  VALUE SPACES.
001940     05  D1-HOSPITAL-O           PIC X(30).
001950     05  FILLER                  PIC X(9)  VALUE SPACES.
001960     05  D1-RATE-O               PIC ZZ9.9.
001970     05  FILLER                  PIC X(1)  VALUE "%".
001980     05  FILLER                  PIC X(78) VALUE SPACES.
001990 
002000 01  WS-SECTION-2-BANNER.
002010     05  FILLER                  PIC X(1)  VALUE SPACE.
002020     05  FILLER                  PIC X(45) VALUE
002030         "HARDEST HOSPITALS - LATEST YEAR PRIORITY 1".
002040     05  FILLER                  PIC X(86) VALUE SPACES.
002050 
002060 01  WS-DETAIL-2.
002070     05  FILLER                  PIC X(1)  VALUE SPACE.
002080     05  D2-RANK-O               PIC ZZ9.
002090     05  FILLER                  PIC X(5)  VALUE SPACES.
002100     05  D2-HOSPITAL-O           PIC X(30).
002110     05  FILLER                  PIC X(9)  VALUE SPACES.
002120     05  D2-RATE-O               PIC ZZ9.9.
002130     05  FILLER                  PIC X(1)  VALUE "%".
002140     05  FILLER                  PIC X(78) VALUE SPACES.
002150 
002160 01  WS-SECTION-3-BANNER.
002170     05  FILLER                  PIC X(1)  VALUE SPACE.
002180     05  FILLER                  PIC X(45) VALUE
002190         "HOSPITAL COMPARISON BY PRIORITY".
002200     05  FILLER                  PIC X(86) VALUE SPACES.
002210 
002220 01  WS-COMPARE-HOSP-HDR.
002230     05  FILLER                  PIC X(1)  VALUE SPACE.
002240     05  FILLER                  PIC X(11) VALUE "HOSPITAL:".
002250     05  C3-HOSPITAL-O           PIC X(30).
002260     05  FILLER                  PIC X(90) VALUE SPACES.
002270 
002280 01  WS-COMPARE-DETAIL.
002290     05  FILLER                  PIC X(3)  VALUE SPACES.
002300     05  FILLER                  PIC X(10) VALUE "PRIORITY:".
002310     05  C3-PRIORITY-O           PIC Z9.
002320     05  FILLER                  PIC X(8)  VALUE SPACES.
002330     05  FILLER                  PIC X(10) VALUE "AVG RATE:".
002340     05  C3-RATE-O               PIC ZZ9.9.
002350     05  FILLER                  PIC X(1)  VALUE "%".
002360     05  FILLER                  PIC X(8)  VALUE SPACES.
002370     05  FILLER                  PIC X(13) VALUE "AVG ACCEPTED:".
002380     05  C3-ACCEPTED-O           PIC ZZZZ9.
002390     05  FILLER                  PIC X(67) VALUE SPACES.
002400 
002410 77  WS-LINES                    PIC 9(3)  COMP VALUE ZERO.
002420 77  WS-PAGES                    PIC 9(3)  COMP VALUE ZERO.
002430 77  WS-HARDEST-FOUND            PIC 9(1)  COMP VALUE ZERO.
002440
002450 01  COUNTERS-IDXS-AND-ACCUMULATORS.
002460     05  WS-SORT-OUTER           PIC 9(2)  COMP VALUE ZERO.
002470     05  WS-SORT-INNER           PIC 9(2)  COMP VALUE ZERO.
002480     05  WS-ACCUM-RATE           PIC 9V9(6) COMP-3.
002490     05  WS-ACCUM-YEARS          PIC 9(2)  COMP VALUE ZERO.
002500     05  WS-ACCUM-ACCEPT         PIC 9(7)  COMP VALUE ZERO.
002510     05  WS-COMPARE-SUB          PIC 9(2)  COMP VALUE ZERO.
002520     05  WS-P2                   PIC 9(2)  COMP VALUE ZERO.
002530     05  WS-LOW-RATE             PIC 9V9(6) COMP-3.
002540     05  WS-LOW-IDX              PIC 9(2)  COMP VALUE ZERO.
002550     05  WS-COMPARE-AVG-RATE     PIC 9V9(6) COMP-3.
002560 
002570 01  MISC-WS-FLDS.
002580     05  WS-DATE                 PIC 9(6).
002590     05  WS-DATE-SPLIT REDEFINES WS-DATE.
002600         10  WS-DATE-YY          PIC 9(2).
002610         10  WS-DATE-MM          PIC 9(2).
002620         10  WS-DATE-DD          PIC 9(2).
002630     05  WS-SEARCH-NAME          PIC X(30).
002640     05  WS-CUR-YEAR-VALUE       PIC 9(4).
002650     05  WS-SWAP-HOLD            PIC X(34).
002660     05  WS-PCT-WORK             PIC 9(3)V9(1) COMP-3.
002670 
002680 01  FLAGS-AND-SWITCHES.
002690     05  MORE-AR-SW              PIC X(1) VALUE "Y".
002700         88  MORE-AR-DATA        VALUE "Y".
002710         88  NO-MORE-AR-DATA     VALUE "N".
002720     05  MORE-AN-SW              PIC X(1) VALUE "Y".
002730         88  MORE-AN-DATA        VALUE "Y".
002740         88  NO-MORE-AN-DATA     VALUE "N".
002750     05  MORE-CP-SW              PIC X(1) VALUE "Y".
002760         88  MORE-CP-DATA        VALUE "Y".
002770         88  NO-MORE-CP-DATA     VALUE "N".
002780 
002790 PROCEDURE DIVISION.
002800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002810     PERFORM 100-MAINLINE THRU 100-EXIT.
002820     PERFORM 999-CLEANUP THRU 999-EXIT.
002830     MOVE +0 TO RETURN-CODE.
002840     GOBACK.
002850 
002860 000-HOUSEKEEPING.
002870     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
002880     DISPLAY "******** BEGIN JOB STATRPT ********".
002890     ACCEPT WS-DATE FROM DATE.
002900     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
002910     MOVE ZERO TO WS-HOSPITAL-COUNT, WS-YEAR-COUNT, CP-ENTRY-COUNT,
002920                  WS-AVG-COUNT.
002930     PERFORM 800-OPEN-FILES THRU 800-EXIT.
002940     PERFORM 910-READ-RQFILE THRU 910-EXIT.
002950     COMPUTE WS-P2 = RQ-PRIORITY + 4.
002960    IF WS-P2 > WS-MAX-PRIORITY
002970        MOVE WS-MAX-PRIORITY TO WS-P2.
002980     PERFORM 920-LOAD-CANDIDATE-PREFS THRU 920-EXIT.
002990     PERFORM 930-LOAD-RATE-TABLE THRU 930-EXIT.
003000     PERFORM 940-LOAD-ACCEPT-TABLE THRU 940-EXIT.
003010 000-EXIT.
003020     EXIT.
003030 
003040 100-MAINLINE.
003050     MOVE "100-MAINLINE" TO PARA-NAME.
003060     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
003070     PERFORM 200-BUILD-AVG-TABLE THRU 200-EXIT.
003080     PERFORM 210-SORT-AVG-TABLE THRU 210-EXIT.
003090     WRITE RPT-REC FROM WS-COLM-HDR-1 AFTER ADVANCING 2.
003100     ADD 1 TO WS-LINES.
003110     PERFORM 220-WRITE-AVG-DETAIL THRU 220-EXIT
003120         VARYING AV-IDX FROM 1 BY 1
003130         UNTIL AV-IDX > WS-AVG-COUNT.
003140     MOVE WS-LINES TO FOOTER-LINE-COUNT-O.
003150     WRITE RPT-REC FROM WS-FOOTER-LINE AFTER ADVANCING 2.
003160 
003170     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
003180     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 2.
003190     WRITE RPT-REC FROM WS-SECTION-2-BANNER AFTER ADVANCING 1.
003200     ADD 2 TO WS-LINES.
003210     PERFORM 300-HARDEST-HOSPITALS THRU 300-EXIT.
003220 
003230     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
003240     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 2.
003250     WRITE RPT-REC FROM WS-SECTION-3-BANNER AFTER ADVANCING 1.
003260     ADD 2 TO WS-LINES.
003270     PERFORM 400-COMPARE-HOSPITAL THRU 400-EXIT
003280         VARYING WS-COMPARE-SUB FROM 1 BY 1
003290         UNTIL WS-COMPARE-SUB > CP-ENTRY-COUNT
003300         OR WS-COMPARE-SUB > 3.
003310 100-EXIT.
003320     EXIT.
003330 
003340*---  SECTION 1 - AVERAGE RATE AT THE REQUESTED PRIORITY ----------
003350 200-BUILD-AVG-TABLE.
003360     MOVE "200-BUILD-AVG-TABLE" TO PARA-NAME.
003370     PERFORM 205-BUILD-ONE-HOSP-AVG THRU 205-EXIT
003380         VARYING WH-IDX FROM 1 BY 1
003390         UNTIL WH-IDX > WS-HOSPITAL-COUNT.
003400 200-EXIT.
003410     EXIT.
003420 
003430 205-BUILD-ONE-HOSP-AVG.
003440     MOVE "205-BUILD-ONE-HOSP-AVG" TO PARA-NAME.
003450     MOVE ZERO TO WS-ACCUM-RATE, WS-ACCUM-YEARS.
003460     SET RC-HS TO WH-IDX.
003470     SET RC-PR TO RQ-PRIORITY.
003480     PERFORM 206-ACCUM-ONE-YEAR THRU 206-EXIT
003490         VARYING RC-YR FROM 1 BY 1
003500         UNTIL RC-YR > WS-YEAR-COUNT.
003510 
003520     IF WS-ACCUM-YEARS = ZERO
003530         GO TO 205-EXIT.
003540 
003550     ADD 1 TO WS-AVG-COUNT.
003560     SET AV-IDX TO WS-AVG-COUNT.
003570     MOVE WS-HOSPITAL-NAME (WH-IDX) TO WS-AVG-HOSPITAL (AV-IDX).
003580     DIVIDE WS-ACCUM-RATE BY WS-ACCUM-YEARS
003590         GIVING WS-AVG-RATE (AV-IDX) ROUNDED.
003600     IF WS-AVG-RATE (AV-IDX) = ZERO
003610         SUBTRACT 1 FROM WS-AVG-COUNT.
003620 205-EXIT.
003630     EXIT.
003640 
003650 206-ACCUM-ONE-YEAR.
003660     MOVE "206-ACCUM-ONE-YEAR" TO PARA-NAME.
003670     IF WS-YEAR-VALUE (RC-YR) < RQ-START-YEAR
003680         OR WS-YEAR-VALUE (RC-YR) > RQ-END-YEAR
003690         GO TO 206-EXIT.
003700     IF WS-RATE-PRI (RC-YR RC-HS RC-PR) NOT = WS-NOT-AVAILABLE-RATE
003710         ADD WS-RATE-PRI (RC-YR RC-HS RC-PR) TO WS-ACCUM-RATE
003720         ADD 1 TO WS-ACCUM-YEARS.
003730 206-EXIT.
003740     EXIT.
003750 
003760*---  BUBBLE SORT OF THE AVERAGE-RATE TABLE, DESCENDING -----------
003770 210-SORT-AVG-TABLE.
003780     MOVE "210-SORT-AVG-TABLE" TO PARA-NAME.
003790     IF WS-AVG-COUNT < 2
003800         GO TO 210-EXIT.
003810     PERFORM 211-SORT-OUTER-PASS THRU 211-EXIT
003820         VARYING WS-SORT-OUTER FROM 1 BY 1
003830         UNTIL WS-SORT-OUTER > WS-AVG-COUNT.
003840 210-EXIT.
003850     EXIT.
003860 
003870 211-SORT-OUTER-PASS.
003880     MOVE "211-SORT-OUTER-PASS" TO PARA-NAME.
003890     PERFORM 212-SORT-INNER-COMPARE THRU 212-EXIT
003900         VARYING WS-SORT-INNER FROM 1 BY 1
003910         UNTIL WS-SORT-INNER > WS-AVG-COUNT - 1.
003920 211-EXIT.
003930     EXIT.
003940 
003950 212-SORT-INNER-COMPARE.
003960     MOVE "212-SORT-INNER-COMPARE" TO PARA-NAME.
003970     SET AV-IDX TO WS-SORT-INNER.
003980     IF WS-AVG-RATE (AV-IDX) < WS-AVG-RATE (AV-IDX + 1)
003990         MOVE WS-AVG-RAW-ENTRY (WS-SORT-INNER) TO WS-SWAP-HOLD
004000         MOVE WS-AVG-RAW-ENTRY (WS-SORT-INNER + 1) TO
004010              WS-AVG-RAW-ENTRY (WS-SORT-INNER)
004020         MOVE WS-SWAP-HOLD TO WS-AVG-RAW-ENTRY (WS-SORT-INNER + 1).
004030 212-EXIT.
004040     EXIT.
004050 
004060 220-WRITE-AVG-DETAIL.
004070     MOVE "220-WRITE-AVG-DETAIL" TO PARA-NAME.
004080     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
004090     MOVE AV-IDX TO D1-RANK-O.
004100     MOVE WS-AVG-HOSPITAL (AV-IDX) TO D1-HOSPITAL-O.
004110     COMPUTE WS-PCT-WORK ROUNDED = WS-AVG-RATE (AV-IDX) * 100.
004120     MOVE WS-PCT-WORK TO D1-RATE-O.
004130     WRITE RPT-REC FROM WS-DETAIL-1 AFTER ADVANCING 1.
004140     ADD 1 TO WS-LINES.
004150 220-EXIT.
004160     EXIT.
004170 
004180*---  SECTION 2 - HARDEST HOSPITALS -------------------------------
004190*---  LATEST-YEAR FIRST-PRIORITY RATES, LOWEST NON-ZERO 3 --------
004200 300-HARDEST-HOSPITALS.
004210     MOVE "300-HARDEST-HOSPITALS" TO PARA-NAME.
004220     SET RC-YR TO WS-YEAR-COUNT.
004230     SET RC-PR TO 1.
004240     MOVE ZERO TO WS-HARDEST-COUNT.
004250     PERFORM 310-PICK-ONE-HARDEST THRU 310-EXIT
004260         VARYING WS-HARDEST-FOUND FROM 1 BY 1
004270         UNTIL WS-HARDEST-FOUND > 3.
004280 300-EXIT.
004290     EXIT.
004300 
004310 310-PICK-ONE-HARDEST.
004320     MOVE "310-PICK-ONE-HARDEST" TO PARA-NAME.
004330     MOVE 9.999999 TO WS-LOW-RATE.
004340     MOVE ZERO TO WS-LOW-IDX.
004350     PERFORM 320-SCAN-ONE-HOSPITAL THRU 320-EXIT
004360         VARYING WH-IDX FROM 1 BY 1
004370         UNTIL WH-IDX > WS-HOSPITAL-COUNT.
004380     IF WS-LOW-IDX = ZERO
004390         GO TO 310-EXIT.
004400 
004410     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
004420     MOVE WS-HARDEST-FOUND TO D2-RANK-O.
004430     SET WH-IDX TO WS-LOW-IDX.
004440     MOVE WS-HOSPITAL-NAME (WH-IDX) TO D2-HOSPITAL-O.
004450     COMPUTE WS-PCT-WORK ROUNDED = WS-LOW-RATE * 100.
004460     MOVE WS-PCT-WORK TO D2-RATE-O.
004470     WRITE RPT-REC FROM WS-DETAIL-2 AFTER ADVANCING 1.
004480     ADD 1 TO WS-LINES.
004490*** REMEMBER THIS HOSPITAL SO A LATER PASS DOESN'T PICK IT AGAIN -
004500*** THE RATE CUBE ITSELF IS LEFT UNTOUCHED, SECTION 3 STILL NEEDS
004510*** THE REAL RATE IF THIS SAME HOSPITAL IS A COMPARISON HOSPITAL
004520     ADD 1 TO WS-HARDEST-COUNT.
004530     SET HP-IDX TO WS-HARDEST-COUNT.
004540     MOVE WS-LOW-IDX TO WS-HARDEST-PICKED (HP-IDX).
004550 310-EXIT.
004560     EXIT.
004570 
004580 320-SCAN-ONE-HOSPITAL.
004590     MOVE "320-SCAN-ONE-HOSPITAL" TO PARA-NAME.
004600     MOVE "N" TO ALREADY-PICKED-SW.
004610     PERFORM 325-CHECK-ONE-PICKED THRU 325-EXIT
004620         VARYING HP-IDX FROM 1 BY 1
004630         UNTIL HP-IDX > WS-HARDEST-COUNT.
004640     IF NOT ALREADY-PICKED
004650         AND WS-RATE-PRI (RC-YR WH-IDX RC-PR) NOT = WS-NOT-AVAILABLE-RATE
004660         AND WS-RATE-PRI (RC-YR WH-IDX RC-PR) > ZERO
004670         AND WS-RATE-PRI (RC-YR WH-IDX RC-PR) < WS-LOW-RATE
004680         MOVE WS-RATE-PRI (RC-YR WH-IDX RC-PR) TO WS-LOW-RATE
004690         MOVE WH-IDX TO WS-LOW-IDX.
004700 320-EXIT.
004710     EXIT.
004720 
004730 325-CHECK-ONE-PICKED.
004740     MOVE "325-CHECK-ONE-PICKED" TO PARA-NAME.
004750     IF WS-HARDEST-PICKED (HP-IDX) = WH-IDX
004760         MOVE "Y" TO ALREADY-PICKED-SW.
004770 325-EXIT.
004780     EXIT.
004790 
004800*---  SECTION 3 - COMPARISON BLOCK --------------------------------
004810 400-COMPARE-HOSPITAL.
004820     MOVE "400-COMPARE-HOSPITAL" TO PARA-NAME.
004830     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
004840     MOVE CP-HOSPITAL (WS-COMPARE-SUB) TO C3-HOSPITAL-O.
004850     WRITE RPT-REC FROM WS-COMPARE-HOSP-HDR AFTER ADVANCING 2.
004860     ADD 1 TO WS-LINES.
004870 
004880     MOVE CP-HOSPITAL (WS-COMPARE-SUB) TO WS-SEARCH-NAME.
004890     PERFORM 200-FIND-HOSPITAL-IDX THRU 200-FIND-EXIT.
004900     IF HOSPITAL-NOT-FOUND
004910         GO TO 400-EXIT.
004920 
004930     SET RC-HS TO WH-IDX.
004940     PERFORM 410-COMPARE-ONE-PRIORITY THRU 410-EXIT
004950         VARYING RC-PR FROM RQ-PRIORITY BY 1
004960         UNTIL RC-PR > WS-P2.
004970 400-EXIT.
004980     EXIT.
004990 
005000 410-COMPARE-ONE-PRIORITY.
005010     MOVE "410-COMPARE-ONE-PRIORITY" TO PARA-NAME.
005020     MOVE ZERO TO WS-ACCUM-RATE, WS-ACCUM-YEARS, WS-ACCUM-ACCEPT.
005030     PERFORM 420-ACCUM-COMPARE-YEAR THRU 420-EXIT
005040         VARYING RC-YR FROM 1 BY 1
005050         UNTIL RC-YR > WS-YEAR-COUNT.
005060 
005070     MOVE RC-PR TO C3-PRIORITY-O.
005080     IF WS-ACCUM-YEARS = ZERO
005090         MOVE ZERO TO C3-RATE-O, C3-ACCEPTED-O
005100     ELSE
005110         DIVIDE WS-ACCUM-RATE BY WS-ACCUM-YEARS
005120             GIVING WS-COMPARE-AVG-RATE ROUNDED
005130         COMPUTE WS-PCT-WORK ROUNDED = WS-COMPARE-AVG-RATE * 100
005140         MOVE WS-PCT-WORK TO C3-RATE-O
005150         DIVIDE WS-ACCUM-ACCEPT BY WS-ACCUM-YEARS
005160             GIVING C3-ACCEPTED-O ROUNDED.
005170 
005180     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
005190     WRITE RPT-REC FROM WS-COMPARE-DETAIL AFTER ADVANCING 1.
005200     ADD 1 TO WS-LINES.
005210 410-EXIT.
005220     EXIT.
005230 
005240 420-ACCUM-COMPARE-YEAR.
005250     MOVE "420-ACCUM-COMPARE-YEAR" TO PARA-NAME.
005260     IF WS-YEAR-VALUE (RC-YR) < RQ-START-YEAR
005270         OR WS-YEAR-VALUE (RC-YR) > RQ-END-YEAR
005280         GO TO 420-EXIT.
005290     IF WS-RATE-PRI (RC-YR RC-HS RC-PR) NOT = WS-NOT-AVAILABLE-RATE
005300*** WS-AN-CUBE HAS ITS OWN INDEX SET (NC-YR/NC-HS/NC-PR) - THE
005310*** SET STATEMENTS CONVERT THE OCCURRENCE NUMBER ACROSS TABLES
005320         SET NC-YR TO RC-YR
005330         SET NC-HS TO RC-HS
005340         SET NC-PR TO RC-PR
005350         ADD WS-RATE-PRI (RC-YR RC-HS RC-PR) TO WS-ACCUM-RATE
005360         ADD 1 TO WS-ACCUM-YEARS
005370         ADD WS-AN-PRI (NC-YR NC-HS NC-PR) TO WS-ACCUM-ACCEPT.
005380 420-EXIT.
005390     EXIT.
005400 
005410 200-FIND-HOSPITAL-IDX.
005420     MOVE "200-FIND-HOSPITAL-IDX" TO PARA-NAME.
005430     MOVE "N" TO HOSPITAL-FOUND-SW.
005440     SET WH-IDX TO 1.
005450     SEARCH WS-HOSPITAL-ENTRY
005460         AT END
005470             MOVE "N" TO HOSPITAL-FOUND-SW
005480         WHEN WS-HOSPITAL-NAME (WH-IDX) = WS-SEARCH-NAME
005490             MOVE "Y" TO HOSPITAL-FOUND-SW.
005500 200-FIND-EXIT.
005510     EXIT.
005520 
005530 700-WRITE-PAGE-HDR.
005540     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
005550     MOVE "STATS" TO HDR-FUNCTION-NAME.
005560     MOVE RQ-START-YEAR TO HDR-START-YEAR-O.
005570     MOVE RQ-END-YEAR TO HDR-END-YEAR-O.
005580     MOVE WS-DATE-YY TO HDR-RUN-YY.
005590     MOVE WS-DATE-MM TO HDR-RUN-MM.
005600     MOVE WS-DATE-DD TO HDR-RUN-DD.
005610     ADD 1 TO WS-PAGES.
005620     MOVE WS-PAGES TO HDR-PAGE-NBR-O.
005630     WRITE RPT-REC FROM WS-PAGE-HDR-COMMON AFTER ADVANCING NEXT-PAGE.
005640     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
005650     MOVE ZERO TO WS-LINES.
005660 700-EXIT.
005670     EXIT.
005680 
005690 790-CHECK-PAGINATION.
005700     MOVE "790-CHECK-PAGINATION" TO PARA-NAME.
005710     IF WS-LINES > 50
005720         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
005730 790-EXIT.
005740     EXIT.
005750 
005760 800-OPEN-FILES.
005770     MOVE "800-OPEN-FILES" TO PARA-NAME.
005780     OPEN INPUT AR-FILE, AN-FILE, CP-FILE, RQ-FILE.
005790     OPEN OUTPUT RESULTS-RPT, SYSOUT.
005800 800-EXIT.
005810     EXIT.
005820 
005830 850-CLOSE-FILES.
005840     MOVE "850-CLOSE-FILES" TO PARA-NAME.
005850     CLOSE AR-FILE, AN-FILE, CP-FILE, RQ-FILE, RESULTS-RPT, SYSOUT.
005860 850-EXIT.
005870     EXIT.
005880 
005890 910-READ-RQFILE.
005900     MOVE "910-READ-RQFILE" TO PARA-NAME.
005910     READ RQ-FILE INTO REQUEST-REC
005920         AT END
005930             MOVE "MISSING REQUEST RECORD" TO ABEND-REASON
005940             GO TO 1000-ABEND-RTN
005950     END-READ.
005960 910-EXIT.
005970     EXIT.
005980 
005990 920-LOAD-CANDIDATE-PREFS.
006000     MOVE "920-LOAD-CANDIDATE-PREFS" TO PARA-NAME.
006010     PERFORM 921-READ-CPFILE THRU 921-EXIT.
006020     PERFORM 922-ADD-CP-ENTRY THRU 922-EXIT
006030         UNTIL NO-MORE-CP-DATA.
006040 920-EXIT.
006050     EXIT.
006060 
006070 921-READ-CPFILE.
006080     MOVE "921-READ-CPFILE" TO PARA-NAME.
006090     READ CP-FILE INTO CANDIDATE-PREF-ONE-REC
006100         AT END
006110             MOVE "N" TO MORE-CP-SW
006120     END-READ.
006130 921-EXIT.
006140     EXIT.
006150 
006160 922-ADD-CP-ENTRY.
006170     MOVE "922-ADD-CP-ENTRY" TO PARA-NAME.
006180     ADD 1 TO CP-ENTRY-COUNT.
006190     SET CP-IDX TO CP-ENTRY-COUNT.
006200     MOVE CO-RANK TO CP-RANK (CP-IDX).
006210     MOVE CO-HOSPITAL TO CP-HOSPITAL (CP-IDX).
006220     PERFORM 921-READ-CPFILE THRU 921-EXIT.
006230 922-EXIT.
006240     EXIT.
006250 
006260 930-LOAD-RATE-TABLE.
006270     MOVE "930-LOAD-RATE-TABLE" TO PARA-NAME.
006280     PERFORM 931-READ-ARFILE THRU 931-EXIT.
006290     PERFORM 932-STORE-AR-RECORD THRU 932-EXIT
006300         UNTIL NO-MORE-AR-DATA.
006310 930-EXIT.
006320     EXIT.
006330 
006340 931-READ-ARFILE.
006350     MOVE "931-READ-ARFILE" TO PARA-NAME.
006360     READ AR-FILE INTO AR-STATISTICS-REC
006370         AT END
006380             MOVE "N" TO MORE-AR-SW
006390     END-READ.
006400 931-EXIT.
006410     EXIT.
006420 
006430 932-STORE-AR-RECORD.
006440     MOVE "932-STORE-AR-RECORD" TO PARA-NAME.
006450     MOVE AR-YEAR TO WS-CUR-YEAR-VALUE.
006460     PERFORM 933-FIND-OR-ADD-YEAR THRU 933-EXIT.
006470     MOVE AR-HOSPITAL TO WS-SEARCH-NAME.
006480     PERFORM 200-FIND-HOSPITAL-IDX THRU 200-FIND-EXIT.
006490     IF HOSPITAL-NOT-FOUND
006500         ADD 1 TO WS-HOSPITAL-COUNT
006510         SET WH-IDX TO WS-HOSPITAL-COUNT
006520         MOVE AR-HOSPITAL TO WS-HOSPITAL-NAME (WH-IDX).
006530 
006540     SET RC-YR TO WY-IDX.
006550     SET RC-HS TO WH-IDX.
006560     PERFORM 934-STORE-ONE-RATE THRU 934-EXIT
006570         VARYING RC-PR FROM 1 BY 1
006580         UNTIL RC-PR > WS-MAX-PRIORITY.
006590 
006600     PERFORM 931-READ-ARFILE THRU 931-EXIT.
006610 932-EXIT.
006620     EXIT.
006630 
006640 934-STORE-ONE-RATE.
006650     MOVE "934-STORE-ONE-RATE" TO PARA-NAME.
006660     MOVE AR-RATE (RC-PR) TO WS-RATE-PRI (RC-YR RC-HS RC-PR).
006670 934-EXIT.
006680     EXIT.
006690 
006700*** SEARCHES/ADDS BY WS-CUR-YEAR-VALUE, NOT BY EITHER FILE'S OWN
006710*** YEAR FIELD DIRECTLY, SINCE THIS PARAGRAPH IS SHARED BY BOTH
006720*** THE ACCEPTANCE-RATIOS AND ACCEPTANCE-NUMBERS LOAD STEPS
006730 933-FIND-OR-ADD-YEAR.
006740     MOVE "933-FIND-OR-ADD-YEAR" TO PARA-NAME.
006750     SET WY-IDX TO 1.
006760     SEARCH WS-YEAR-ENTRY
006770         AT END
006780             ADD 1 TO WS-YEAR-COUNT
006790             SET WY-IDX TO WS-YEAR-COUNT
006800             MOVE WS-CUR-YEAR-VALUE TO WS-YEAR-VALUE (WY-IDX)
006810         WHEN WS-YEAR-VALUE (WY-IDX) = WS-CUR-YEAR-VALUE
006820             CONTINUE.
006830 933-EXIT.
006840     EXIT.
006850 
006860 940-LOAD-ACCEPT-TABLE.
006870     MOVE "940-LOAD-ACCEPT-TABLE" TO PARA-NAME.
006880     PERFORM 941-READ-ANFILE THRU 941-EXIT.
006890     PERFORM 942-STORE-AN-RECORD THRU 942-EXIT
006900         UNTIL NO-MORE-AN-DATA.
006910 940-EXIT.
006920     EXIT.
006930 
006940 941-READ-ANFILE.
006950     MOVE "941-READ-ANFILE" TO PARA-NAME.
006960     READ AN-FILE INTO AN-STATISTICS-REC
006970         AT END
006980             MOVE "N" TO MORE-AN-SW
006990     END-READ.
007000 941-EXIT.
007010     EXIT.
007020 
007030 942-STORE-AN-RECORD.
007040     MOVE "942-STORE-AN-RECORD" TO PARA-NAME.
007050*** BY THE TIME THIS FILE IS READ THE YEAR/HOSPITAL TABLES ARE
007060*** ALREADY POPULATED FROM ACCEPTANCE-RATIOS - A HOSPITAL NOT
007070*** ON THAT FILE IS TREATED AS OUT-OF-SCOPE AND SKIPPED HERE
007080     MOVE AN-HOSPITAL TO WS-SEARCH-NAME.
007090     PERFORM 200-FIND-HOSPITAL-IDX THRU 200-FIND-EXIT.
007100     IF HOSPITAL-WAS-FOUND
007110         MOVE AN-YEAR TO WS-CUR-YEAR-VALUE
007120         PERFORM 933-FIND-OR-ADD-YEAR THRU 933-EXIT
007130         SET NC-YR TO WY-IDX
007140         SET NC-HS TO WH-IDX
007150         PERFORM 943-STORE-ONE-ACCEPT THRU 943-EXIT
007160             VARYING NC-PR FROM 1 BY 1
007170             UNTIL NC-PR > WS-MAX-PRIORITY.
007180 
007190     PERFORM 941-READ-ANFILE THRU 941-EXIT.
007200 942-EXIT.
007210     EXIT.
007220 
007230 943-STORE-ONE-ACCEPT.
007240     MOVE "943-STORE-ONE-ACCEPT" TO PARA-NAME.
007250     MOVE AN-COUNT (NC-PR) TO WS-AN-PRI (NC-YR NC-HS NC-PR).
007260 943-EXIT.
007270     EXIT.
007280 
007290 999-CLEANUP.
007300     MOVE "999-CLEANUP" TO PARA-NAME.
007310     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
007320     DISPLAY "** REPORT PAGES WRITTEN **".
007330     DISPLAY WS-PAGES.
007340     DISPLAY "******** NORMAL END OF JOB STATRPT ********".
007350 999-EXIT.
007360     EXIT.
007370 
007380 1000-ABEND-RTN.
007390     WRITE SYSOUT-REC FROM ABEND-REC.
007400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
007410     DISPLAY "*** ABNORMAL END OF JOB - STATRPT ***" UPON CONSOLE.
007420     DIVIDE ZERO-VAL INTO ONE-VAL.
