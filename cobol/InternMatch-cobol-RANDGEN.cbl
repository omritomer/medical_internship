000010 IDENTIFICATION DIVISION.
000020******************************************************************
000030 PROGRAM-ID.  RANDGEN.
000040 AUTHOR. R. HOLLOWAY.
000050 INSTALLATION. COBOL DEVELOPMENT CENTER.
000060 DATE-WRITTEN. 04/02/97.
000070 DATE-COMPILED. 04/02/97.
000080 SECURITY. NON-CONFIDENTIAL.
000090 
000100******************************************************************
000110*REMARKS.
000120*
000130*          SEEDABLE PSEUDO-RANDOM NUMBER GENERATOR, CALLED BY
000140*          SIMDRV WHENEVER U5/U6/U7 NEED A UNIFORM DRAW IN THE
000150*          RANGE 0 < R < 1 - INTERN-PREFERENCE SAMPLING, DFA
000160*          TIE-BREAKING AND RSD STUDENT-ORDER SHUFFLING ALL CALL
000170*          THIS SAME ROUTINE SO A FIXED SEED REPRODUCES A RUN.
000180*
000190*          ALGORITHM IS THE PARK-MILLER MINIMAL-STANDARD
000200*          MULTIPLICATIVE CONGRUENTIAL GENERATOR -
000210*              SEED = (16807 * SEED) MOD (2**31 - 1)
000220*          NO INTRINSIC FUNCTIONS ARE USED - THE MODULUS IS TAKEN
000230*          WITH DIVIDE ... REMAINDER.
000240*
000250******************************************************************
000260*    CHANGE LOG                                                  *
000270*    040297 RXH  INITIAL VERSION                                 *
000280*    052297 RXH  GUARDED AGAINST SEED GOING TO ZERO               *
000290*    081297 RXH  RETURN-CD NOW SET NON-ZERO ON BAD SEED INPUT     *
000300*    031599 MM   Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM      *
000310*    062099 JS   ADDED WS-SEED-DISPLAY-AREA DUMP FIELD FOR       *
000320*                TRACING BAD-SEED REPORTS FROM SIMDRV            *
000330*    091500 RXH  CONFIRMED PARK-MILLER CONSTANTS AGAINST         *
000340*                PUBLISHED TABLE AFTER A TRANSCRIPTION QUESTION -*
000350*                NO CHANGE                                       *
000360*    042502 MM   ADDED COMMENT CLARIFYING RG-RESULT-PARM IS      *
000370*                EXCLUSIVE OF ZERO AND ONE                       *
000380*    101803 JS   RETURN-CD 4 PATH NOW ALSO DISPLAYS A MESSAGE SO *
000390*                OPERATOR SEES THE SEED WAS RESET                *
000400******************************************************************
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SOURCE-COMPUTER. IBM-390.
000440 OBJECT-COMPUTER. IBM-390.
000450 SPECIAL-NAMES.
000460     CLASS SEED-DIGIT IS "0123456789".
000470 INPUT-OUTPUT SECTION.
000480 
000490 DATA DIVISION.
000500 FILE SECTION.
000510 
000520 WORKING-STORAGE SECTION.
000530 77  WS-MULTIPLIER                   PIC 9(5)  COMP VALUE 16807.
000540 77  WS-MODULUS                      PIC 9(10) COMP VALUE 2147483647.
000550 
000560 77  WS-QUOTIENT                     PIC 9(10) COMP.
000570
000580 01  WS-PRODUCT                      PIC 9(16) COMP.
000590*---  ALTERNATE DIGIT-PAIR VIEW OF THE PRODUCT, USED WHEN --------
000600*---  DIAGNOSING SEED-CYCLE PROBLEMS FROM A CORE DUMP ------------
000610 01  WS-PRODUCT-SPLIT REDEFINES WS-PRODUCT.
000620     05  WS-PRODUCT-HI               PIC 9(8).
000630     05  WS-PRODUCT-LO               PIC 9(8).
000640
000650 01  WS-SEED-DISPLAY-AREA            PIC 9(10).
000660 01  WS-SEED-DIGITS REDEFINES WS-SEED-DISPLAY-AREA.
000670     05  WS-SEED-D OCCURS 10 TIMES   PIC 9.
000680 
000690 LINKAGE SECTION.
000700 01  RG-SEED-PARM                    PIC 9(10) COMP.
000710 01  RG-RESULT-PARM                  PIC 9V9(6).
000720 01  RG-RESULT-ALT REDEFINES RG-RESULT-PARM.
000730     05  RG-RESULT-WHOLE             PIC 9(1).
000740     05  RG-RESULT-FRACTION          PIC 9(6).
000750 01  RETURN-CD                       PIC S9(4) COMP.
000760 
000770 PROCEDURE DIVISION USING RG-SEED-PARM, RG-RESULT-PARM,
000780                           RETURN-CD.
000790 
000800 000-GENERATE-NEXT-DRAW.
000810     MOVE ZERO TO RETURN-CD.
000820     IF RG-SEED-PARM = ZERO
000830*** A ZERO SEED IS A DEAD CYCLE FOR THIS GENERATOR - RESEED       052297RXH
000840         MOVE 1 TO RG-SEED-PARM.
000850 
000860     COMPUTE WS-PRODUCT = WS-MULTIPLIER * RG-SEED-PARM.
000870     DIVIDE WS-PRODUCT BY WS-MODULUS
000880         GIVING WS-QUOTIENT
000890         REMAINDER RG-SEED-PARM.
000900 
000910     IF RG-SEED-PARM = ZERO
000920         MOVE 1 TO RG-SEED-PARM
000930         DISPLAY 'BAD SEED ENCOUNTERED - RG-SEED-PARM RESET TO 1' 101803JS
000940         MOVE 4 TO RETURN-CD.
000950 
000960     MOVE RG-SEED-PARM TO WS-SEED-DISPLAY-AREA.
000970     COMPUTE RG-RESULT-PARM ROUNDED =
000980             RG-SEED-PARM / WS-MODULUS.
000990 
001000 000-EXIT.
001010     GOBACK.
