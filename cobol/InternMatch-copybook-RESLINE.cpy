000010******************************************************************
000020*    COPYBOOK    RESLINE                                        *
000030*    DESC:       GENERIC RESULT RECORD AND COMMON PRINT-LINE     *
000040*                LAYOUTS SHARED BY THE FOUR RESULTS-REPORT       *
000050*                PROGRAMS (CALCRPT/STATRPT/ORDRRPT/SIMDRV).      *
000060*                EACH PROGRAM ADDS ITS OWN COLUMN-HEADING AND    *
000070*                DETAIL-LINE LAYOUTS ON TOP OF THIS.             *
000080*----------------------------------------------------------------*
000090*    CHANGE LOG                                                  *
000100*    040297 RXH  INITIAL COPYBOOK - RESULT RECORD ONLY           *
000110*    061497 RXH  ADDED COMMON PAGE-HEADER AND BLANK LINE         *
000120*    081297 RXH  ADDED WS-FOOTER-LINE FOR THE LINES-LISTED       *
000130*                TRAILER ON ALL FOUR REPORTS                     *
000140*    031599 MM   Y2K REVIEW - HDR-RUN-YY CONFIRMED 4-DIGIT       *
000150*                STORAGE                                         *
000160*    062099 JS   WIDENED HDR-PAGE-NBR-O FROM 99 TO ZZ9 SO PAGE   *
000170*                COUNTS OVER 99 PRINT CLEAN                      *
000180*    091500 RXH  CONFIRMED PRT-REC-COLUMNS LEFT-MARGIN BYTE      *
000190*                MATCHES CARRIAGE-CONTROL CONVENTION - NO CHANGE *
000200*    052901 MM   CLARIFIED REMARKS - EACH PROGRAM ADDS ITS OWN   *
000210*                DETAIL LINE ON TOP OF RESULT-REC                *
000220*    030602 JS   ADDED FOOTER-EXTRA-TEXT AS SPARE SPACE FOR A    *
000230*                CALLER-SPECIFIC TRAILER NOTE - UNUSED FOR NOW   *
000240*    112903 RXH  REVIEWED WS-PAGE-HDR-COMMON AGAINST ALL FOUR    *
000250*                CALLERS AFTER A COLUMN-ALIGNMENT REPORT - NO    *
000260*                CHANGE                                          *
000270*    081704 MM   Y2K FOLLOW-UP REVIEW - STILL NO ISSUE,          *
000280*                HDR-RUN-DATE STAYS 4-DIGIT                      *
000290******************************************************************
000300 01  RESULT-REC.
000310     05  RS-SEQ                      PIC 9(3).
000320     05  RS-LABEL                    PIC X(30).
000330     05  RS-PCT                      PIC 9(3)V9(1).
000340 
000350 01  PRT-REC                          PIC X(132).
000360 01  PRT-REC-COLUMNS REDEFINES PRT-REC.
000370     05  PRT-LEFT-MARGIN             PIC X(1).
000380     05  PRT-BODY                    PIC X(131).
000390 
000400 01  WS-PAGE-HDR-COMMON.
000410     05  FILLER                      PIC X(1) VALUE SPACE.
000420     05  HDR-FUNCTION-NAME           PIC X(10).
000430     05  FILLER                      PIC X(4)  VALUE SPACES.
000440     05  FILLER                      PIC X(11) VALUE "YEAR RANGE:".
000450     05  HDR-START-YEAR-O            PIC 9(4).
000460     05  FILLER                      PIC X(1) VALUE "-".
000470     05  HDR-END-YEAR-O              PIC 9(4).
000480     05  FILLER                      PIC X(4)  VALUE SPACES.
000490     05  FILLER                      PIC X(9)  VALUE "RUN DATE:".
000500     05  HDR-RUN-DATE.
000510         10  HDR-RUN-YY              PIC 9(4).
000520         10  FILLER                  PIC X(1) VALUE "-".
000530         10  HDR-RUN-MM              PIC 9(2).
000540         10  FILLER                  PIC X(1) VALUE "-".
000550         10  HDR-RUN-DD              PIC 9(2).
000560     05  FILLER                      PIC X(8)  VALUE SPACES.
000570     05  FILLER                      PIC X(5) VALUE "PAGE:".
000580     05  HDR-PAGE-NBR-O              PIC ZZ9.
000590     05  FILLER                      PIC X(56) VALUE SPACES.
000600 
000610 01  WS-BLANK-LINE.
000620     05  FILLER                      PIC X(132) VALUE SPACES.
000630 
000640 01  WS-FOOTER-LINE.
000650     05  FILLER                      PIC X(1) VALUE SPACE.
000660     05  FILLER                      PIC X(20) VALUE
000670         "*** LINES LISTED: ".
000680     05  FOOTER-LINE-COUNT-O         PIC ZZZ9.
000690     05  FILLER                      PIC X(4) VALUE " *** ".
000700     05  FOOTER-EXTRA-TEXT           PIC X(85) VALUE SPACES.
