000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.  SIMDRV.
000030 AUTHOR. R. HOLLOWAY.
000040 INSTALLATION. COBOL DEV CENTER.
000050 DATE-WRITTEN. 04/16/97.
000060 DATE-COMPILED. 04/16/97.
000070 SECURITY. NON-CONFIDENTIAL.
000080 
000090******************************************************************
000100*REMARKS.
000110*
000120*          THIS PROGRAM ANSWERS THE SIMULATE REQUEST - IT RUNS
000130*          THE NATIONAL MATCHING PROCESS RQ-N-SIMS TIMES FOR THE
000140*          SIMULATION YEAR (TAKEN AS RQ-END-YEAR) AND REPORTS,
000150*          FOR EACH HOSPITAL, THE PERCENT OF RUNS IN WHICH THE
000160*          SUBJECT CANDIDATE (THE CANDIDATE-PREFS FILE) LANDED
000170*          THERE.  RQ-METHOD SELECTS THE MATCHING ALGORITHM -
000180*          "DFA" IS HOSPITAL-PROPOSING DEFERRED ACCEPTANCE,
000190*          "RSD" IS RANDOM SERIAL DICTATORSHIP FOLLOWED BY THE
000200*          PROBABILITY-TRADING WELFARE IMPROVEMENT STEP.
000210*
000220*          EACH RUN NEEDS A FRESH PEER POPULATION - THE OTHER
000230*          WS-TOTAL-CAPACITY MINUS 1 SEATS ARE FILLED BY
000240*          SYNTHETIC INTERNS BUILT BY 500-GENERATE-PEER, WHICH
000250*          SAMPLES FROM THE PRIORITY-NUMBER TABLE THE SAME WAY A
000260*          REAL APPLICANT POOL DISTRIBUTES ITSELF.  BOTH RANDGEN
000270*          AND PERMUTE ARE CALLED SUBPROGRAMS - THIS PROGRAM
000280*          OWNS NO RANDOM-NUMBER ARITHMETIC OF ITS OWN EXCEPT THE
000290*          STUDENT-ORDER SHUFFLE, WHICH PERMUTE CANNOT DO BECAUSE
000300*          ITS TABLE IS FIXED AT 30 HOSPITAL-NAME ENTRIES AND THE
000310*          STUDENT POPULATION RUNS LARGER.
000320*
000330*          THE TOTAL SYSTEM CAPACITY (U4-CAPACITY) BOUNDS THE
000340*          POPULATION SIZE FOR EVERY RUN - IF IT EXCEEDS
000350*          WS-MAX-STUDENTS THE JOB ABENDS RATHER THAN TRUNCATE
000360*          THE POPULATION SILENTLY.
000370*
000380******************************************************************
000390 
000400         INPUT FILE   -  ACCEPTANCE-NUMBERS (AN-FILE)
000410         INPUT FILE   -  PRIORITY-NUMBERS   (PN-FILE)
000420         INPUT FILE   -  CANDIDATE-PREFS    (CP-FILE)
000430         INPUT FILE   -  REQUEST            (RQ-FILE)
000440         OUTPUT FILE  -  RESULTS-REPORT     (RESULTS-RPT)
000450         DUMP FILE    -  SYSOUT
000460 
000470******************************************************************
000480*    CHANGE LOG                                                  *
000490*    041697 RXH  INITIAL VERSION - DFA METHOD ONLY               *
000500*    050597 RXH  ADDED RSD METHOD AND PROBABILITY-TRADING STEP   *
000510*    061897 RXH  RAISED WS-MAX-STUDENTS FROM 150 TO 300          *
000520*    091297 RXH  ADDED DISPLAY OF WS-TOTAL-CAPACITY AT THE END OF*
000530*                200-CALC-CAPACITY SO OPERATOR CAN SANITY-CHECK  *
000540*                THE RUN                                         *
000550*    031599 MM   Y2K REVIEW - WS-YEAR-TABLE HOLDS 4-DIGIT YEARS  *
000560*    070699 JS   ADDED WS-TRADE-MAX-PASSES BAILOUT - U8 WAS      *
000570*                LOOPING TOO LONG ON DEGENERATE PREFERENCE SETS  *
000580*    041200 RXH  WIDENED WS-REP-COUNTER TO 5 DIGITS - RQ-N-SIMS  *
000590*                NOW ALLOWED UP TO 99999                         *
000600*    082501 MM   CORRECTED WEIGHT FORMULA IN 830-FIND-WEIGHT -   *
000610*                UNRANKED HOSPITAL WEIGHT WAS COMPUTING NEGATIVE *
000620*    051503 JS   REVIEWED WS-MAX-STUDENTS AGAINST LARGER         *
000630*                APPLICANT POOLS - 300 STILL SUFFICIENT, REQ     *
000640*                HD-1361 CLOSED                                  *
000650*    112204 RXH  ADDED SANITY-TOTAL CHECK ON THE FOOTER LINE -   *
000660*                FLAGS A BAD PROBABILITY SUM AT A GLANCE         *
000670*    091406 JS   CHANGED THE U5 GEN REMAINDER-HOSPITAL PERMUTE   *
000680*                CALL TO PASS WS-SEED-PARM INSTEAD OF A SINGLE   *
000690*                WS-DRAW-PARM, MATCHING PERMUTE'S NEW PER-SWAP   *
000700*                RANDGEN CALLING CONVENTION - DROPPED THE        *
000710*                NOW-REDUNDANT PRE-CALL TO RANDGEN, REQ HD-2204  *
000720*    100206 JS   WIDENED THE 686-RSD-ASSIGN-ONE-STUDENT RANK     *
000730*                SEARCH FROM WS-MAX-PRIORITY TO WS-HOSPITAL-COUNT*
000740*                SO A STUDENT'S FULL RANKED LIST IS TRIED, NOT   *
000750*                JUST THE TOP 25 - A LOW-RANKED HOSPITAL WITH    *
000760*                ROOM WAS BEING SKIPPED, REQ HD-2205             *
000770*    102306 JS   APPLIED THE SAME FIX TO U6 DFA -                *
000780*                620-DFA-PROPOSE-ROUND'S ROUND LIMIT AND         *
000790*                625-DFA-PROPOSE-ONE-STUDENT'S EXHAUSTION TEST   *
000800*                WERE STILL BOUNDED AT WS-MAX-PRIORITY, SO A     *
000810*                STUDENT WITH A 26TH-30TH CHOICE WAS DECLARED    *
000820*                EXHAUSTED BEFORE U5 GEN'S RANKS 26-30 EVER GOT A*
000830*                PROPOSAL ROUND - BOTH NOW BOUNDED AT            *
000840*                WS-HOSPITAL-COUNT, REQ HD-2207                  *
000850******************************************************************
000860 ENVIRONMENT DIVISION.
000870 CONFIGURATION SECTION.
000880 SOURCE-COMPUTER. IBM-390.
000890 OBJECT-COMPUTER. IBM-390.
000900 SPECIAL-NAMES.
000910     C01 IS NEXT-PAGE.
000920 INPUT-OUTPUT SECTION.
000930 FILE-CONTROL.
000940     SELECT SYSOUT
000950     ASSIGN TO UT-S-SYSOUT
000960       ORGANIZATION IS SEQUENTIAL.
000970 
000980     SELECT AN-FILE
000990     ASSIGN TO UT-S-ANFILE
001000       ACCESS MODE IS SEQUENTIAL
001010       FILE STATUS IS OFCODE.
001020 
001030     SELECT PN-FILE
001040     ASSIGN TO UT-S-PNFILE
001050       ACCESS MODE IS SEQUENTIAL
001060       FILE STATUS IS OFCODE.
001070 
001080     SELECT CP-FILE
001090     ASSIGN TO UT-S-CPFILE
001100       ACCESS MODE IS SEQUENTIAL
001110       FILE STATUS IS OFCODE.
001120 
001130     SELECT RQ-FILE
001140     ASSIGN TO UT-S-RQFILE
001150       ACCESS MODE IS SEQUENTIAL
001160       FILE STATUS IS OFCODE.
001170 
001180     SELECT RESULTS-RPT
001190     ASSIGN TO UT-S-RESULTS
001200       ACCESS MODE IS SEQUENTIAL
001210       FILE STATUS IS OFCODE.
001220 
001230 DATA DIVISION.
001240 FILE SECTION.
001250 FD  SYSOUT
001260     RECORDING MODE IS F
001270     LABEL RECORDS ARE STANDARD
001280     RECORD CONTAINS 130 CHARACTERS
001290     BLOCK CONTAINS 0 RECORDS
001300     DATA RECORD IS SYSOUT-REC.
001310 01  SYSOUT-REC  PIC X(130).
001320 
001330 FD  AN-FILE
001340     RECORDING MODE IS F
001350     LABEL RECORDS ARE STANDARD
001360     RECORD CONTAINS 159 CHARACTERS
001370     BLOCK CONTAINS 0 RECORDS
001380     DATA RECORD IS AN-FILE-REC.
001390 01  AN-FILE-REC                 PIC X(159).
001400 
001410 FD  PN-FILE
001420     RECORDING MODE IS F
001430     LABEL RECORDS ARE STANDARD
001440     RECORD CONTAINS 159 CHARACTERS
001450     BLOCK CONTAINS 0 RECORDS
001460     DATA RECORD IS PN-FILE-REC.
001470 01  PN-FILE-REC                 PIC X(159).
001480 
001490 FD  CP-FILE
001500     RECORDING MODE IS F
001510     LABEL RECORDS ARE STANDARD
001520     RECORD CONTAINS 32 CHARACTERS
001530     BLOCK CONTAINS 0 RECORDS
001540     DATA RECORD IS CP-FILE-REC.
001550 01  CP-FILE-REC                 PIC X(32).
001560 
001570 FD  RQ-FILE
001580     RECORDING MODE IS F
001590     LABEL RECORDS ARE STANDARD
001600     RECORD CONTAINS 26 CHARACTERS
001610     BLOCK CONTAINS 0 RECORDS
001620     DATA RECORD IS RQ-FILE-REC.
001630 01  RQ-FILE-REC                 PIC X(26).
001640 
001650 FD  RESULTS-RPT
001660     RECORDING MODE IS F
001670     LABEL RECORDS ARE STANDARD
001680     RECORD CONTAINS 132 CHARACTERS
001690     BLOCK CONTAINS 0 RECORDS
001700     DATA RECORD IS RPT-REC.
001710 01  RPT-REC                     PIC X(132).
001720 
001730 WORKING-STORAGE SECTION.
001740 01  FILE-STATUS-CODES.
001750     05  OFCODE                  PIC X(2).
001760         88  CODE-WRITE          VALUE SPACES.
001770 
001780 COPY RECSHAPE.
001790 COPY CANDPREF.
001800 COPY STATTAB.
001810 COPY RESLINE.
001820 COPY ABEND.
001830 
001840*---  SIZE LIMIT ON THE SYNTHETIC POPULATION - STUDENT 1 IS ------
001850*---  ALWAYS THE SUBJECT CANDIDATE, 2 THRU WS-TOTAL-CAPACITY -----
001860*---  ARE GENERATED PEERS (U5-GEN) --------------------------------
001870 01  SIMDRV-CONSTANTS.
001880     05  WS-MAX-STUDENTS         PIC 9(3)  COMP VALUE 300.
001890     05  WS-TRADE-STEP           PIC 9V9(6) COMP-3 VALUE 0.05.
001900 
001910*---  ONE RANKED HOSPITAL LIST PER STUDENT, HELD AS AN INDEX ------
001920*---  INTO WS-HOSPITAL-TABLE (0 = RANK NOT FILLED) ----------------
001930 01  WS-POPULATION-TABLE.
001940     05  WS-STUDENT-ENTRY OCCURS 300 TIMES INDEXED BY SP-ST.
001950         10  WS-STUDENT-RANK-HOSP OCCURS 30 TIMES
001960                                  INDEXED BY SP-RK
001970                                  PIC 9(2) COMP VALUE ZERO.
001980 77  WS-STUDENT-COUNT             PIC 9(3) COMP VALUE ZERO.
001990 
002000*---  DFA MATCH-LOOP WORK AREAS - ONE GROUP PER STUDENT SO ALL -----
002010*---  THREE FIELDS SHARE A SINGLE INDEX-NAME (MS-ST) --------------
002020 01  WS-MATCH-STATUS-TABLE.
002030     05  WS-MATCH-ENTRY OCCURS 300 TIMES INDEXED BY MS-ST.
002040         10  WS-MATCH-HOLD-HOSP     PIC 9(2) COMP VALUE ZERO.
002050         10  WS-MATCH-NEXT-RANK     PIC 9(2) COMP VALUE 1.
002060         10  WS-MATCH-EXHAUST-FLAG  PIC X(1) VALUE "N".
002070             88  WS-STUDENT-EXHAUSTED     VALUE "Y".
002080 
002090*---  HOSPITAL-SIDE HOLD LISTS FOR ONE DFA ROUND - REBUILT EACH --
002100*---  ROUND FROM THE CURRENT WS-MATCH-HOLD-HOSP CONTENTS ---------
002110 01  WS-HOSP-HOLD-TABLE.
002120     05  WS-HOSP-HOLD-ENTRY OCCURS 30 TIMES INDEXED BY HH-HS.
002130         10  WS-HOSP-HOLD-COUNT               PIC 9(3) COMP
002140                                               VALUE ZERO.
002150         10  WS-HOSP-HOLD-SLOT OCCURS 300 TIMES
002160                                  INDEXED BY HH-ST.
002170             15  WS-HOSP-HOLD-STUDENT PIC 9(3) COMP VALUE ZERO.
002180             15  WS-HOSP-HOLD-RANK    PIC 9(2) COMP VALUE ZERO.
002190 
002200*---  A WORKING ORDER LIST USED BOTH FOR "PROCESS UNMATCHED IN ---
002210*---  RANDOM ORDER" (DFA) AND "SHUFFLE THE STUDENT ORDER" (RSD) -
002220 01  WS-ORDER-TABLE.
002230     05  WS-ORDER-ENTRY OCCURS 300 TIMES INDEXED BY OR-IDX OR-JDX
002240                        PIC 9(3) COMP VALUE ZERO.
002250 77  WS-ORDER-COUNT               PIC 9(3) COMP VALUE ZERO.
002260 
002270*---  RSD/TRADE PROBABILITY MATRIX - STUDENT X HOSPITAL - --------
002280*---  P IS THE RSD-PASS RESULT, Q IS THE TRADE-IMPROVED RESULT --
002290 01  WS-PROB-MATRIX-P.
002300     05  WS-P-STUDENT OCCURS 300 TIMES INDEXED BY PP-ST.
002310         10  WS-P-HOSP OCCURS 30 TIMES INDEXED BY PP-HS
002320                       PIC 9V9(6) COMP-3.
002330 01  WS-PROB-MATRIX-Q.
002340     05  WS-Q-STUDENT OCCURS 300 TIMES INDEXED BY QQ-ST.
002350         10  WS-Q-HOSP OCCURS 30 TIMES INDEXED BY QQ-HS
002360                       PIC 9V9(6) COMP-3.
002370 01  WS-RSD-ASSIGN-COUNT-TABLE.
002380     05  WS-RSD-ASSIGN OCCURS 300 TIMES INDEXED BY RA-ST.
002390         10  WS-RSD-ASSIGN-HOSP OCCURS 30 TIMES
002400                                INDEXED BY RA-HS
002410                                PIC 9(5) COMP VALUE ZERO.
002420 01  WS-HOSP-REMAIN-CAP-TABLE.
002430     05  WS-HOSP-REMAIN-CAP OCCURS 30 TIMES INDEXED BY RM-HS
002440                       PIC 9(7) COMP VALUE ZERO.
002450 
002460*---  DFA-DRAW RESULT COUNTER - HOW MANY OF THE N-SIMS RUNS ------
002470*---  LANDED THE SUBJECT AT EACH HOSPITAL ------------------------
002480 01  WS-LANDED-COUNT-TABLE.
002490     05  WS-LANDED-COUNT OCCURS 30 TIMES INDEXED BY LC-HS
002500                       PIC 9(7) COMP VALUE ZERO.
002510*---  SUBJECT'S ACCUMULATED RSD/TRADE PROBABILITY, SUMMED --------
002520*---  OVER ALL REPETITIONS AND DIVIDED BY N-SIMS AT THE END ------
002530 01  WS-SUBJECT-PROB-TABLE.
002540     05  WS-SUBJECT-PROB-SUM OCCURS 30 TIMES INDEXED BY SB-HS
002550                       PIC 9(7)V9(6) COMP-3 VALUE ZERO.
002560 
002570*---  RESULT TABLE FOR THE PLACEMENT-PERCENT REPORT - ONE ROW ----
002580*---  PER HOSPITAL, SORTED DESCENDING BEFORE PRINTING ------------
002590 01  WS-RESULT-TABLE.
002600     05  WS-RESULT-ENTRY OCCURS 30 TIMES INDEXED BY RS-IDX.
002610         10  WS-RESULT-HOSPITAL   PIC X(30).
002620         10  WS-RESULT-PCT        PIC 9(3)V9(1) COMP-3.
002630 77  WS-RESULT-COUNT              PIC 9(2) COMP VALUE ZERO.
002640 77  WS-SANITY-TOTAL              PIC 9(4)V9(1) COMP-3 VALUE ZERO.
002650 
002660 01  WS-COLM-HDR-1.
002670     05  FILLER                  PIC X(1)  VALUE SPACE.
002680     05  FILLER                  PIC X(5)  VALUE "RANK".
002690     05  FILLER                  PIC X(4)  VALUE SPACES.
002700     05  FILLER                  PIC X(30) VALUE "HOSPITAL".
002710     05  FILLER                  PIC X(10) VALUE SPACES.
002720     05  FILLER                  PIC X(12) VALUE "PLACEMENT %".
002730     05  FILLER                  PIC X(70) VALUE SPACES.
002740 
002750 01  WS-DETAIL-1.
002760     05  FILLER                  PIC X(1)  VALUE SPACE.
002770     05  D1-RANK-O               PIC ZZ9.
002780     05  FILLER                  PIC X(5)  VALUE SPACES.
002790     05  D1-HOSPITAL-O           PIC X(30).
002800     05  FILLER                  PIC X(9)  VALUE SPACES.
002810     05  D1-PCT-O                PIC ZZ9.9.
002820     05  FILLER                  PIC X(1)  VALUE "%".
002830     05  FILLER                  PIC X(83) VALUE SPACES.
002840 
002850*---  CONTROL FOOTER - METHOD, SIMULATION COUNT AND SANITY TOTAL -
002860 01  WS-SIM-FOOTER-LINE.
002870     05  FILLER                  PIC X(1)  VALUE SPACE.
002880     05  FILLER                  PIC X(8)  VALUE "METHOD".
002890     05  F1-METHOD-O             PIC X(3).
002900     05  FILLER                  PIC X(5)  VALUE SPACES.
002910     05  FILLER                  PIC X(12) VALUE "SIMULATIONS".
002920     05  F1-NSIMS-O              PIC ZZZZ9.
002930     05  FILLER                  PIC X(5)  VALUE SPACES.
002940     05  FILLER                  PIC X(13) VALUE "SANITY TOTAL".
002950     05  F1-SANITY-O             PIC ZZZ9.9.
002960     05  FILLER                  PIC X(1)  VALUE "%".
002970     05  FILLER                  PIC X(70) VALUE SPACES.
002980 
002990 77  WS-LINES                    PIC 9(3)  COMP VALUE ZERO.
003000 77  WS-PAGES                    PIC 9(3)  COMP VALUE ZERO.
003010
003020 01  COUNTERS-IDXS-AND-ACCUMULATORS.
003030     05  WS-SORT-OUTER           PIC 9(2)  COMP VALUE ZERO.
003040     05  WS-SORT-INNER           PIC 9(2)  COMP VALUE ZERO.
003050     05  WS-REP-COUNTER          PIC 9(5)  COMP VALUE ZERO.
003060     05  WS-ROUND-COUNTER        PIC 9(3)  COMP VALUE ZERO.
003070     05  WS-PASS-COUNTER         PIC 9(3)  COMP VALUE ZERO.
003080     05  WS-TRADE-PASS-COUNTER   PIC 9(3)  COMP VALUE ZERO.
003090     05  WS-K-POSITION           PIC 9(2)  COMP VALUE ZERO.
003100     05  WS-REMAIN-COUNT         PIC 9(2)  COMP VALUE ZERO.
003110     05  WS-PROPOSALS-THIS-RND   PIC 9(3)  COMP VALUE ZERO.
003120     05  WS-RSD-PASSES           PIC 9(3)  COMP VALUE 500.
003130     05  WS-TRADE-MAX-PASSES     PIC 9(3)  COMP VALUE 50.
003140     05  WS-TRADES-THIS-PASS     PIC 9(3)  COMP VALUE ZERO.
003150 
003160 01  MISC-WS-FLDS.
003170     05  WS-DATE                 PIC 9(6).
003180     05  WS-DATE-SPLIT REDEFINES WS-DATE.
003190         10  WS-DATE-YY          PIC 9(2).
003200         10  WS-DATE-MM          PIC 9(2).
003210         10  WS-DATE-DD          PIC 9(2).
003220     05  WS-SEARCH-NAME          PIC X(30).
003230     05  WS-CUR-YEAR-VALUE       PIC 9(4).
003240     05  WS-SWAP-HOLD            PIC X(33).
003250     05  WS-SIM-YEAR-IDX         PIC 9(1) COMP.
003260     05  WS-SCALED-PICK          PIC 9(9)V9(6) COMP-3.
003270     05  WS-COLUMN-TOTAL         PIC 9(7) COMP.
003280     05  WS-RUNNING-TOTAL        PIC 9(7) COMP.
003290     05  WS-PICKED-HOSP          PIC 9(2) COMP.
003300     05  WS-SUBJECT-HOLD-HOSP    PIC 9(2) COMP.
003310     05  WS-PCT-WORK             PIC 9(3)V9(1) COMP-3.
003320     05  WS-PCT-FULL             PIC 9V9(6) COMP-3.
003330     05  WS-WEIGHT-H             PIC 9(4) COMP.
003340     05  WS-WEIGHT-R             PIC 9(4) COMP.
003350     05  WS-DONOR-ST             PIC 9(3) COMP.
003360     05  WS-RECEIVER-ST          PIC 9(3) COMP.
003370     05  WS-DONOR-HOSP           PIC 9(2) COMP.
003380     05  WS-RECEIVER-HOSP        PIC 9(2) COMP.
003390     05  WS-TRADE-AMOUNT         PIC 9V9(6) COMP-3.
003400     05  WS-DONOR-GAIN           PIC S9(7)V9(2) COMP-3.
003410     05  WS-RECEIVER-GAIN        PIC S9(7)V9(2) COMP-3.
003420     05  WS-WEIGHT-STUDENT       PIC 9(3) COMP.
003430     05  WS-WEIGHT-HOSP          PIC 9(2) COMP.
003440     05  WS-WEIGHT-GAINED        PIC 9(4) COMP.
003450     05  WS-GEN-TARGET-ST        PIC 9(3) COMP.
003460     05  WS-CHOSEN-COUNT         PIC 9(2) COMP.
003470     05  WS-REMAIN-ENTRY-COUNT   PIC 9(2) COMP.
003480     05  WS-FOUND-A-HOSPITAL     PIC X(1).
003490         88  A-HOSPITAL-WAS-FOUND     VALUE "Y".
003500     05  WS-SHUFFLE-J            PIC 9(3) COMP.
003510     05  WS-HOSP-SWAP-HOLD       PIC X(4).
003520     05  WS-SWAP-ORDER-HOLD      PIC 9(3) COMP.
003530 
003540*---  MARKS WHICH HOSPITALS THIS INTERN HAS ALREADY BEEN GIVEN A -
003550*---  RANK FOR - RESET AT THE START OF EVERY 500-GENERATE-PEER ---
003560*---  CALL (ALSO USED FOR THE SUBJECT'S OWN CONVERSION) ----------
003570 01  WS-CHOSEN-FLAG-TABLE.
003580     05  WS-CHOSEN-FLAG OCCURS 30 TIMES INDEXED BY CH-IDX
003590                        PIC X(1) VALUE "N".
003600         88  HOSPITAL-IS-CHOSEN       VALUE "Y".
003610 
003620*---  REMAINING-HOSPITAL NAME LIST HANDED TO PERMUTE WHEN A ------
003630*---  GENERATED INTERN'S LIST STILL HAS UNRANKED HOSPITALS -------
003640 01  WS-REMAIN-NAME-TABLE.
003650     05  WS-REMAIN-NAME OCCURS 30 TIMES INDEXED BY RN-IDX
003660                        PIC X(30) VALUE SPACES.
003670 
003680 01  FLAGS-AND-SWITCHES.
003690     05  MORE-AN-SW              PIC X(1) VALUE "Y".
003700         88  MORE-AN-DATA        VALUE "Y".
003710         88  NO-MORE-AN-DATA     VALUE "N".
003720     05  MORE-PN-SW              PIC X(1) VALUE "Y".
003730         88  MORE-PN-DATA        VALUE "Y".
003740         88  NO-MORE-PN-DATA     VALUE "N".
003750     05  MORE-CP-SW              PIC X(1) VALUE "Y".
003760         88  MORE-CP-DATA        VALUE "Y".
003770         88  NO-MORE-CP-DATA     VALUE "N".
003780     05  ANY-PROPOSED-SW         PIC X(1) VALUE "N".
003790         88  SOMEONE-PROPOSED    VALUE "Y".
003800     05  IMPROVED-SW             PIC X(1) VALUE "N".
003810         88  TRADE-IMPROVED-THIS-PASS  VALUE "Y".
003820 
003830*---  CALL PARAMETER AREAS FOR RANDGEN AND PERMUTE - THESE ARE ---
003840*---  PASSED BY REFERENCE ON EVERY CALL STATEMENT BELOW ----------
003850 01  WS-CALL-PARMS.
003860     05  WS-SEED-PARM            PIC 9(10) COMP VALUE 1.
003870     05  WS-DRAW-PARM            PIC 9V9(6).
003880     05  WS-PERMUTE-TABLE.
003890         10  WS-PERMUTE-ENTRY OCCURS 30 TIMES
003900                              INDEXED BY LP-IDX
003910                              PIC X(30).
003920     05  WS-PERMUTE-COUNT-PARM   PIC 9(2) COMP.
003930     05  WS-CALL-RETURN-CD       PIC S9(4) COMP.
003940 
003950 PROCEDURE DIVISION.
003960     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
003970     PERFORM 100-MAINLINE THRU 100-EXIT.
003980     PERFORM 999-CLEANUP THRU 999-EXIT.
003990     MOVE +0 TO RETURN-CODE.
004000     GOBACK.
004010 
004020 000-HOUSEKEEPING.
004030     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
004040     DISPLAY "******** BEGIN JOB SIMDRV ********".
004050     ACCEPT WS-DATE FROM DATE.
004060     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
004070     MOVE ZERO TO WS-HOSPITAL-COUNT, WS-YEAR-COUNT,
004080         WS-TOTAL-CAPACITY, CP-ENTRY-COUNT.
004090     PERFORM 900-OPEN-FILES THRU 900-EXIT.
004100     PERFORM 910-READ-RQFILE THRU 910-EXIT.
004110     PERFORM 920-LOAD-CANDIDATE-PREFS THRU 920-EXIT.
004120     PERFORM 940-LOAD-PN-TABLE THRU 940-EXIT.
004130     PERFORM 960-LOAD-AN-TABLE THRU 960-EXIT.
004140*** SIMULATION YEAR IS RQ-END-YEAR - THE MOST RECENT YEAR IN THE  041697RXH
004150*** REQUESTED RANGE - CAPACITY AND PN-SAMPLING BOTH KEY OFF IT    041697RXH
004160     SET WY-IDX TO 1.
004170     SEARCH WS-YEAR-ENTRY
004180         AT END
004190             MOVE "SIMULATION YEAR NOT IN LOADED DATA"
004200                 TO ABEND-REASON
004210             GO TO 1000-ABEND-RTN
004220         WHEN WS-YEAR-VALUE (WY-IDX) = RQ-END-YEAR
004230             SET WS-SIM-YEAR-IDX TO WY-IDX.
004240     PERFORM 200-CALC-CAPACITY THRU 200-EXIT.
004250     IF WS-TOTAL-CAPACITY > WS-MAX-STUDENTS
004260         MOVE "SIMULATION POPULATION EXCEEDS TABLE LIMIT"
004270             TO ABEND-REASON
004280         GO TO 1000-ABEND-RTN.
004290     MOVE WS-TOTAL-CAPACITY TO WS-STUDENT-COUNT.
004300 000-EXIT.
004310     EXIT.
004320 
004330 100-MAINLINE.
004340     MOVE "100-MAINLINE" TO PARA-NAME.
004350     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
004360     MOVE ZERO TO WS-LANDED-COUNT-TABLE, WS-SUBJECT-PROB-TABLE.
004370     IF RQ-METHOD-DFA
004380         PERFORM 600-DFA-DRIVER THRU 600-EXIT
004390     ELSE
004400         PERFORM 680-RSD-DRIVER THRU 680-EXIT.
004410     PERFORM 250-BUILD-RESULT-TABLE THRU 250-EXIT.
004420     PERFORM 260-SORT-RESULT-TABLE THRU 260-EXIT.
004430     WRITE RPT-REC FROM WS-COLM-HDR-1 AFTER ADVANCING 2.
004440     ADD 1 TO WS-LINES.
004450     PERFORM 270-WRITE-RESULT-DETAIL THRU 270-EXIT
004460         VARYING RS-IDX FROM 1 BY 1
004470         UNTIL RS-IDX > WS-RESULT-COUNT.
004480     MOVE RQ-METHOD TO F1-METHOD-O.
004490     MOVE RQ-N-SIMS TO F1-NSIMS-O.
004500     MOVE WS-SANITY-TOTAL TO F1-SANITY-O.
004510     WRITE RPT-REC FROM WS-SIM-FOOTER-LINE AFTER ADVANCING 2.
004520     MOVE WS-LINES TO FOOTER-LINE-COUNT-O.
004530     WRITE RPT-REC FROM WS-FOOTER-LINE AFTER ADVANCING 1.
004540 100-EXIT.
004550     EXIT.
004560 
004570*---  U4-CAPACITY - PER-HOSPITAL CAPACITY IS THE SUM OF ACCEPTED -
004580*---  COUNTS ACROSS ALL PRIORITY COLUMNS FOR THE SIMULATION YEAR -
004590 200-CALC-CAPACITY.
004600     MOVE "200-CALC-CAPACITY" TO PARA-NAME.
004610     MOVE ZERO TO WS-CAPACITY-TABLE, WS-TOTAL-CAPACITY.
004620     SET NC-YR TO WS-SIM-YEAR-IDX.
004630     PERFORM 205-CAPACITY-ONE-HOSPITAL THRU 205-EXIT
004640         VARYING WH-IDX FROM 1 BY 1
004650         UNTIL WH-IDX > WS-HOSPITAL-COUNT.
004660     DISPLAY "TOTAL CAPACITY THIS RUN - " WS-TOTAL-CAPACITY.      091297RXH
004670 200-EXIT.
004680     EXIT.
004690 
004700 205-CAPACITY-ONE-HOSPITAL.
004710     MOVE "205-CAPACITY-ONE-HOSPITAL" TO PARA-NAME.
004720     SET NC-HS TO WH-IDX.
004730     SET CP-HX TO WH-IDX.
004740     MOVE ZERO TO WS-HOSP-CAPACITY (CP-HX).
004750     PERFORM 206-CAPACITY-ONE-PRIORITY THRU 206-EXIT
004760         VARYING NC-PR FROM 1 BY 1
004770         UNTIL NC-PR > WS-MAX-PRIORITY.
004780     ADD WS-HOSP-CAPACITY (CP-HX) TO WS-TOTAL-CAPACITY.
004790 205-EXIT.
004800     EXIT.
004810 
004820 206-CAPACITY-ONE-PRIORITY.
004830     MOVE "206-CAPACITY-ONE-PRIORITY" TO PARA-NAME.
004840     ADD WS-AN-PRI (NC-YR NC-HS NC-PR) TO WS-HOSP-CAPACITY (CP-HX).
004850 206-EXIT.
004860     EXIT.
004870 
004880*---  BUILD THE PRINTABLE RESULT TABLE FROM WHICHEVER METHOD ------
004890*---  JUST RAN - DFA LEAVES COUNTS IN WS-LANDED-COUNT-TABLE, RSD --
004900*---  LEAVES SUMMED PROBABILITY IN WS-SUBJECT-PROB-TABLE ----------
004910 250-BUILD-RESULT-TABLE.
004920     MOVE "250-BUILD-RESULT-TABLE" TO PARA-NAME.
004930     MOVE ZERO TO WS-RESULT-COUNT, WS-SANITY-TOTAL.
004940     PERFORM 255-CONVERT-ONE-RESULT THRU 255-EXIT
004950         VARYING WH-IDX FROM 1 BY 1
004960         UNTIL WH-IDX > WS-HOSPITAL-COUNT.
004970 250-EXIT.
004980     EXIT.
004990 
005000 255-CONVERT-ONE-RESULT.
005010     MOVE "255-CONVERT-ONE-RESULT" TO PARA-NAME.
005020     SET LC-HS TO WH-IDX.
005030     SET SB-HS TO WH-IDX.
005040     IF RQ-METHOD-DFA
005050         COMPUTE WS-PCT-FULL ROUNDED =
005060             WS-LANDED-COUNT (LC-HS) / RQ-N-SIMS
005070     ELSE
005080         COMPUTE WS-PCT-FULL ROUNDED =
005090             WS-SUBJECT-PROB-SUM (SB-HS) / RQ-N-SIMS.
005100     COMPUTE WS-PCT-WORK ROUNDED = WS-PCT-FULL * 100.
005110*** SIMULATE OUTPUT MAY SUPPRESS HOSPITALS AT 0.0% - BUSINESS RULE
005120     IF WS-PCT-WORK = ZERO
005130         GO TO 255-EXIT.
005140     ADD 1 TO WS-RESULT-COUNT.
005150     SET RS-IDX TO WS-RESULT-COUNT.
005160     MOVE WS-HOSPITAL-NAME (WH-IDX) TO WS-RESULT-HOSPITAL (RS-IDX).
005170     MOVE WS-PCT-WORK TO WS-RESULT-PCT (RS-IDX).
005180     ADD WS-PCT-WORK TO WS-SANITY-TOTAL.
005190 255-EXIT.
005200     EXIT.
005210 
005220*---  BUBBLE SORT DESCENDING BY PLACEMENT PERCENT -----------------
005230 260-SORT-RESULT-TABLE.
005240     MOVE "260-SORT-RESULT-TABLE" TO PARA-NAME.
005250     IF WS-RESULT-COUNT < 2
005260         GO TO 260-EXIT.
005270     PERFORM 261-SORT-RESULT-OUTER THRU 261-EXIT
005280         VARYING WS-SORT-OUTER FROM 1 BY 1
005290         UNTIL WS-SORT-OUTER > WS-RESULT-COUNT.
005300 260-EXIT.
005310     EXIT.
005320 
005330 261-SORT-RESULT-OUTER.
005340     MOVE "261-SORT-RESULT-OUTER" TO PARA-NAME.
005350     PERFORM 262-SORT-RESULT-INNER THRU 262-EXIT
005360         VARYING WS-SORT-INNER FROM 1 BY 1
005370         UNTIL WS-SORT-INNER > WS-RESULT-COUNT - 1.
005380 261-EXIT.
005390     EXIT.
005400 
005410 262-SORT-RESULT-INNER.
005420     MOVE "262-SORT-RESULT-INNER" TO PARA-NAME.
005430     SET RS-IDX TO WS-SORT-INNER.
005440     IF WS-RESULT-PCT (RS-IDX) < WS-RESULT-PCT (RS-IDX + 1)
005450         MOVE WS-RESULT-ENTRY (WS-SORT-INNER) TO WS-SWAP-HOLD
005460         MOVE WS-RESULT-ENTRY (WS-SORT-INNER + 1) TO
005470              WS-RESULT-ENTRY (WS-SORT-INNER)
005480         MOVE WS-SWAP-HOLD TO WS-RESULT-ENTRY (WS-SORT-INNER + 1).
005490 262-EXIT.
005500     EXIT.
005510 
005520 270-WRITE-RESULT-DETAIL.
005530     MOVE "270-WRITE-RESULT-DETAIL" TO PARA-NAME.
005540     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
005550     MOVE RS-IDX TO D1-RANK-O.
005560     MOVE WS-RESULT-HOSPITAL (RS-IDX) TO D1-HOSPITAL-O.
005570     MOVE WS-RESULT-PCT (RS-IDX) TO D1-PCT-O.
005580     WRITE RPT-REC FROM WS-DETAIL-1 AFTER ADVANCING 1.
005590     ADD 1 TO WS-LINES.
005600 270-EXIT.
005610     EXIT.
005620 
005630 200-FIND-HOSPITAL-IDX.
005640     MOVE "200-FIND-HOSPITAL-IDX" TO PARA-NAME.
005650     MOVE "N" TO HOSPITAL-FOUND-SW.
005660     SET WH-IDX TO 1.
005670     SEARCH WS-HOSPITAL-ENTRY
005680         AT END
005690             MOVE "N" TO HOSPITAL-FOUND-SW
005700         WHEN WS-HOSPITAL-NAME (WH-IDX) = WS-SEARCH-NAME
005710             MOVE "Y" TO HOSPITAL-FOUND-SW.
005720 200-FIND-EXIT.
005730     EXIT.
005740 
005750*---  U5-GEN - BUILDS ONE SYNTHETIC INTERN'S FULL RANKED LIST -----
005760*---  CALLER SETS WS-GEN-TARGET-ST TO THE STUDENT SLOT FIRST ------
005770 500-GENERATE-PEER.
005780     MOVE "500-GENERATE-PEER" TO PARA-NAME.
005790     SET SP-ST TO WS-GEN-TARGET-ST.
005800     INITIALIZE WS-STUDENT-ENTRY (SP-ST).
005810     PERFORM 502-RESET-ONE-CHOSEN-FLAG THRU 502-EXIT
005820         VARYING CH-IDX FROM 1 BY 1
005830         UNTIL CH-IDX > WS-MAX-HOSPITALS.
005840     MOVE ZERO TO WS-CHOSEN-COUNT.
005850     SET PC-YR TO WS-SIM-YEAR-IDX.
005860     PERFORM 510-GEN-ONE-RANK THRU 510-EXIT
005870         VARYING WS-K-POSITION FROM 1 BY 1
005880         UNTIL WS-K-POSITION > WS-MAX-PRIORITY
005890            OR WS-CHOSEN-COUNT >= WS-HOSPITAL-COUNT.
005900     IF WS-CHOSEN-COUNT < WS-HOSPITAL-COUNT
005910         PERFORM 530-GEN-APPEND-REMAINING THRU 530-EXIT.
005920 500-EXIT.
005930     EXIT.
005940 
005950 502-RESET-ONE-CHOSEN-FLAG.
005960     MOVE "502-RESET-ONE-CHOSEN-FLAG" TO PARA-NAME.
005970     MOVE "N" TO WS-CHOSEN-FLAG (CH-IDX).
005980 502-EXIT.
005990     EXIT.
006000 
006010*---  FILL ONE RANK POSITION - WEIGHTED PICK IF THE COLUMN HAS ---
006020*---  ANY WEIGHT LEFT AMONG UNCHOSEN HOSPITALS, ELSE UNIFORM -----
006030 510-GEN-ONE-RANK.
006040     MOVE "510-GEN-ONE-RANK" TO PARA-NAME.
006050     SET PC-PR TO WS-K-POSITION.
006060     MOVE ZERO TO WS-COLUMN-TOTAL.
006070     PERFORM 512-SUM-ONE-COLUMN-ENTRY THRU 512-EXIT
006080         VARYING WH-IDX FROM 1 BY 1
006090         UNTIL WH-IDX > WS-HOSPITAL-COUNT.
006100     IF WS-COLUMN-TOTAL > ZERO
006110         PERFORM 520-GEN-WEIGHTED-PICK THRU 520-EXIT
006120     ELSE
006130         PERFORM 525-GEN-UNIFORM-PICK THRU 525-EXIT.
006140     MOVE "Y" TO WS-CHOSEN-FLAG (WS-PICKED-HOSP).
006150     ADD 1 TO WS-CHOSEN-COUNT.
006160     SET SP-RK TO WS-K-POSITION.
006170     MOVE WS-PICKED-HOSP TO WS-STUDENT-RANK-HOSP (SP-ST SP-RK).
006180 510-EXIT.
006190     EXIT.
006200 
006210 512-SUM-ONE-COLUMN-ENTRY.
006220     MOVE "512-SUM-ONE-COLUMN-ENTRY" TO PARA-NAME.
006230     IF WS-CHOSEN-FLAG (WH-IDX) = "N"
006240         SET PC-HS TO WH-IDX
006250         ADD WS-PN-PRI (PC-YR PC-HS PC-PR) TO WS-COLUMN-TOTAL.
006260 512-EXIT.
006270     EXIT.
006280 
006290*---  DRAW A UNIFORM 0<R<1, SCALE BY THE COLUMN TOTAL, WALK THE --
006300*---  UNCHOSEN HOSPITALS ACCUMULATING COUNTS UNTIL THE RUNNING ---
006310*---  TOTAL PASSES THE SCALED DRAW (STANDARD CDF-INVERSION PICK) -
006320 520-GEN-WEIGHTED-PICK.
006330     MOVE "520-GEN-WEIGHTED-PICK" TO PARA-NAME.
006340     CALL "RANDGEN" USING WS-SEED-PARM, WS-DRAW-PARM,
006350         WS-CALL-RETURN-CD.
006360     COMPUTE WS-SCALED-PICK ROUNDED = WS-DRAW-PARM * WS-COLUMN-TOTAL.
006370     MOVE ZERO TO WS-RUNNING-TOTAL.
006380     MOVE ZERO TO WS-PICKED-HOSP.
006390     PERFORM 522-WEIGHTED-WALK-ONE THRU 522-EXIT
006400         VARYING WH-IDX FROM 1 BY 1
006410         UNTIL WH-IDX > WS-HOSPITAL-COUNT.
006420*** ROUNDING CAN LEAVE THE DRAW PAST THE LAST BOUNDARY - FALL     050597RXH
006430*** BACK TO THE LAST UNCHOSEN HOSPITAL SCANNED                    050597RXH
006440     IF WS-PICKED-HOSP = ZERO
006450         MOVE WH-IDX TO WS-PICKED-HOSP
006460         SUBTRACT 1 FROM WS-PICKED-HOSP
006470         PERFORM 524-BACKUP-STEP THRU 524-EXIT
006480             UNTIL WS-CHOSEN-FLAG (WS-PICKED-HOSP) = "N".
006490 520-EXIT.
006500     EXIT.
006510 
006520 522-WEIGHTED-WALK-ONE.
006530     MOVE "522-WEIGHTED-WALK-ONE" TO PARA-NAME.
006540     IF WS-CHOSEN-FLAG (WH-IDX) = "N"
006550         SET PC-HS TO WH-IDX
006560         ADD WS-PN-PRI (PC-YR PC-HS PC-PR) TO WS-RUNNING-TOTAL
006570         IF WS-PICKED-HOSP = ZERO
006580             AND WS-RUNNING-TOTAL > WS-SCALED-PICK
006590             MOVE WH-IDX TO WS-PICKED-HOSP
006600         END-IF
006610     END-IF.
006620 522-EXIT.
006630     EXIT.
006640 
006650 524-BACKUP-STEP.
006660     MOVE "524-BACKUP-STEP" TO PARA-NAME.
006670     SUBTRACT 1 FROM WS-PICKED-HOSP.
006680 524-EXIT.
006690     EXIT.
006700 
006710 525-GEN-UNIFORM-PICK.
006720     MOVE "525-GEN-UNIFORM-PICK" TO PARA-NAME.
006730     CALL "RANDGEN" USING WS-SEED-PARM, WS-DRAW-PARM,
006740         WS-CALL-RETURN-CD.
006750     COMPUTE WS-SCALED-PICK ROUNDED =
006760         WS-DRAW-PARM * (WS-HOSPITAL-COUNT - WS-CHOSEN-COUNT).
006770     MOVE ZERO TO WS-RUNNING-TOTAL.
006780     MOVE ZERO TO WS-PICKED-HOSP.
006790     PERFORM 526-UNIFORM-WALK-ONE THRU 526-EXIT
006800         VARYING WH-IDX FROM 1 BY 1
006810         UNTIL WH-IDX > WS-HOSPITAL-COUNT.
006820     IF WS-PICKED-HOSP = ZERO
006830         MOVE WH-IDX TO WS-PICKED-HOSP
006840         SUBTRACT 1 FROM WS-PICKED-HOSP
006850         PERFORM 524-BACKUP-STEP THRU 524-EXIT
006860             UNTIL WS-CHOSEN-FLAG (WS-PICKED-HOSP) = "N".
006870 525-EXIT.
006880     EXIT.
006890 
006900 526-UNIFORM-WALK-ONE.
006910     MOVE "526-UNIFORM-WALK-ONE" TO PARA-NAME.
006920     IF WS-CHOSEN-FLAG (WH-IDX) = "N"
006930         ADD 1 TO WS-RUNNING-TOTAL
006940         IF WS-PICKED-HOSP = ZERO
006950             AND WS-RUNNING-TOTAL > WS-SCALED-PICK
006960             MOVE WH-IDX TO WS-PICKED-HOSP
006970         END-IF
006980     END-IF.
006990 526-EXIT.
007000     EXIT.
007010 
007020*---  ANY HOSPITALS STILL UNRANKED (ONLY POSSIBLE WHEN THERE ARE -
007030*---  MORE THAN WS-MAX-PRIORITY HOSPITALS) RIDE ON THE END OF ----
007040*---  THE LIST IN RANDOM ORDER, VIA A SINGLE PERMUTE CALL - PERMUTE
007050*---  NOW DRAWS ITS OWN RANDGEN VALUE PER SWAP OFF THE RUNNING ----
007060*---  WS-SEED-PARM, SO THIS PARAGRAPH JUST PASSES THE SEED THROUGH
007070 530-GEN-APPEND-REMAINING.
007080     MOVE "530-GEN-APPEND-REMAINING" TO PARA-NAME.
007090     MOVE SPACES TO WS-REMAIN-NAME-TABLE.
007100     MOVE ZERO TO WS-REMAIN-ENTRY-COUNT.
007110     PERFORM 534-COLLECT-ONE-REMAINING THRU 534-EXIT
007120         VARYING WH-IDX FROM 1 BY 1
007130         UNTIL WH-IDX > WS-HOSPITAL-COUNT.
007140     MOVE WS-REMAIN-NAME-TABLE TO WS-PERMUTE-TABLE.
007150     MOVE WS-REMAIN-ENTRY-COUNT TO WS-PERMUTE-COUNT-PARM.
007160     CALL "PERMUTE" USING WS-PERMUTE-TABLE, WS-PERMUTE-COUNT-PARM,
007170         WS-SEED-PARM, WS-CALL-RETURN-CD.
007180     PERFORM 536-ASSIGN-ONE-REMAINING THRU 536-EXIT
007190         VARYING RN-IDX FROM 1 BY 1
007200         UNTIL RN-IDX > WS-REMAIN-ENTRY-COUNT.
007210 530-EXIT.
007220     EXIT.
007230 
007240 534-COLLECT-ONE-REMAINING.
007250     MOVE "534-COLLECT-ONE-REMAINING" TO PARA-NAME.
007260     IF WS-CHOSEN-FLAG (WH-IDX) = "N"
007270         ADD 1 TO WS-REMAIN-ENTRY-COUNT
007280         SET RN-IDX TO WS-REMAIN-ENTRY-COUNT
007290         MOVE WS-HOSPITAL-NAME (WH-IDX) TO WS-REMAIN-NAME (RN-IDX).
007300 534-EXIT.
007310     EXIT.
007320 
007330 536-ASSIGN-ONE-REMAINING.
007340     MOVE "536-ASSIGN-ONE-REMAINING" TO PARA-NAME.
007350     MOVE WS-PERMUTE-ENTRY (RN-IDX) TO WS-SEARCH-NAME.
007360     PERFORM 200-FIND-HOSPITAL-IDX THRU 200-FIND-EXIT.
007370     ADD 1 TO WS-K-POSITION.
007380     SET SP-RK TO WS-K-POSITION.
007390     MOVE WH-IDX TO WS-STUDENT-RANK-HOSP (SP-ST SP-RK).
007400 536-EXIT.
007410     EXIT.
007420 
007430*---  U5-GEN DRIVER - STUDENT 1 IS THE SUBJECT, KEEPS ITS OWN -----
007440*---  RANKED LIST AS FILED ON CP-FILE - STUDENTS 2 THRU -----------
007450*---  WS-STUDENT-COUNT ARE GENERATED PEERS ------------------------
007460 550-BUILD-POPULATION.
007470     MOVE "550-BUILD-POPULATION" TO PARA-NAME.
007480     PERFORM 555-BUILD-SUBJECT-ENTRY THRU 555-EXIT.
007490     PERFORM 560-BUILD-PEER-ENTRIES THRU 560-EXIT
007500         VARYING WS-GEN-TARGET-ST FROM 2 BY 1
007510         UNTIL WS-GEN-TARGET-ST > WS-STUDENT-COUNT.
007520 550-EXIT.
007530     EXIT.
007540 
007550 555-BUILD-SUBJECT-ENTRY.
007560     MOVE "555-BUILD-SUBJECT-ENTRY" TO PARA-NAME.
007570     SET SP-ST TO 1.
007580     INITIALIZE WS-STUDENT-ENTRY (SP-ST).
007590     PERFORM 557-COPY-ONE-SUBJECT-RANK THRU 557-EXIT
007600         VARYING CP-IDX FROM 1 BY 1
007610         UNTIL CP-IDX > CP-ENTRY-COUNT.
007620 555-EXIT.
007630     EXIT.
007640 
007650 557-COPY-ONE-SUBJECT-RANK.
007660     MOVE "557-COPY-ONE-SUBJECT-RANK" TO PARA-NAME.
007670     MOVE CP-HOSPITAL (CP-IDX) TO WS-SEARCH-NAME.
007680     PERFORM 200-FIND-HOSPITAL-IDX THRU 200-FIND-EXIT.
007690     IF HOSPITAL-NOT-FOUND
007700         MOVE "SUBJECT PREFERENCE HOSPITAL NOT ON FILE"
007710             TO ABEND-REASON
007720         GO TO 1000-ABEND-RTN.
007730     SET SP-RK TO CP-IDX.
007740     MOVE WH-IDX TO WS-STUDENT-RANK-HOSP (SP-ST SP-RK).
007750 557-EXIT.
007760     EXIT.
007770 
007780 560-BUILD-PEER-ENTRIES.
007790     MOVE "560-BUILD-PEER-ENTRIES" TO PARA-NAME.
007800     PERFORM 500-GENERATE-PEER THRU 500-EXIT.
007810 560-EXIT.
007820     EXIT.
007830 
007840*---  U6-DFA - HOSPITAL-PROPOSING DEFERRED ACCEPTANCE - RUN THE --
007850*---  WHOLE MARRIAGE ALGORITHM RQ-N-SIMS TIMES AND TALLY WHERE ---
007860*---  THE SUBJECT (STUDENT 1) LANDS EACH TIME ---------------------
007870 600-DFA-DRIVER.
007880     MOVE "600-DFA-DRIVER" TO PARA-NAME.
007890     MOVE ZERO TO WS-LANDED-COUNT-TABLE.
007900     PERFORM 610-DFA-ONE-RUN THRU 610-EXIT
007910         VARYING WS-REP-COUNTER FROM 1 BY 1
007920         UNTIL WS-REP-COUNTER > RQ-N-SIMS.
007930 600-EXIT.
007940     EXIT.
007950 
007960 610-DFA-ONE-RUN.
007970     MOVE "610-DFA-ONE-RUN" TO PARA-NAME.
007980     PERFORM 550-BUILD-POPULATION THRU 550-EXIT.
007990     PERFORM 612-RESET-ONE-MATCH-ENTRY THRU 612-EXIT
008000         VARYING MS-ST FROM 1 BY 1 UNTIL MS-ST > WS-STUDENT-COUNT.
008010     PERFORM 614-RESET-ONE-HOSP-HOLD THRU 614-EXIT
008020         VARYING HH-HS FROM 1 BY 1 UNTIL HH-HS > WS-HOSPITAL-COUNT.
008030     MOVE WS-STUDENT-COUNT TO WS-ORDER-COUNT.
008040     PERFORM 616-SEED-ONE-ORDER-SLOT THRU 616-EXIT
008050         VARYING OR-IDX FROM 1 BY 1 UNTIL OR-IDX > WS-ORDER-COUNT.
008060*** DFA REQUIRES UNMATCHED CANDIDATES BE PROCESSED IN RANDOM      050597RXH
008070*** ORDER EACH RUN - ONE SHUFFLE OF THE PROPOSAL ORDER PER RUN    050597RXH
008080*** SATISFIES THIS (UNMATCHED STUDENTS ARE SIMPLY SKIPPED IN      050597RXH
008090*** LATER ROUNDS RATHER THAN RE-SHUFFLED) -------------------------
008100     PERFORM 650-SHUFFLE-ORDER THRU 650-EXIT.
008110     MOVE "Y" TO ANY-PROPOSED-SW.
008120*---  ROUNDS RUN OUT TO WS-HOSPITAL-COUNT, NOT WS-MAX-PRIORITY - --
008130*---  U5 GEN FILLS RANKS 26-30 FOR HOSPITAL COUNTS OVER 25 AND ----
008140*---  THOSE RANKS MUST STILL GET A PROPOSAL ROUND, REQ HD-2207 ----
008150     PERFORM 620-DFA-PROPOSE-ROUND THRU 620-EXIT
008160         VARYING WS-ROUND-COUNTER FROM 1 BY 1
008170         UNTIL WS-ROUND-COUNTER > WS-HOSPITAL-COUNT
008180            OR NOT SOMEONE-PROPOSED.
008190     SET MS-ST TO 1.
008200     IF WS-MATCH-HOLD-HOSP (MS-ST) > ZERO
008210         SET LC-HS TO WS-MATCH-HOLD-HOSP (MS-ST)
008220         ADD 1 TO WS-LANDED-COUNT (LC-HS).
008230 610-EXIT.
008240     EXIT.
008250 
008260 612-RESET-ONE-MATCH-ENTRY.
008270     MOVE "612-RESET-ONE-MATCH-ENTRY" TO PARA-NAME.
008280     MOVE ZERO TO WS-MATCH-HOLD-HOSP (MS-ST).
008290     MOVE 1 TO WS-MATCH-NEXT-RANK (MS-ST).
008300     MOVE "N" TO WS-MATCH-EXHAUST-FLAG (MS-ST).
008310 612-EXIT.
008320     EXIT.
008330 
008340 614-RESET-ONE-HOSP-HOLD.
008350     MOVE "614-RESET-ONE-HOSP-HOLD" TO PARA-NAME.
008360     MOVE ZERO TO WS-HOSP-HOLD-COUNT (HH-HS).
008370 614-EXIT.
008380     EXIT.
008390 
008400 616-SEED-ONE-ORDER-SLOT.
008410     MOVE "616-SEED-ONE-ORDER-SLOT" TO PARA-NAME.
008420     SET WS-ORDER-ENTRY (OR-IDX) TO OR-IDX.
008430 616-EXIT.
008440     EXIT.
008450 
008460*---  ONE ROUND - EVERY STILL-UNHELD, NON-EXHAUSTED STUDENT ------
008470*---  PROPOSES TO THEIR NEXT-RANKED HOSPITAL, THEN EVERY ----------
008480*---  HOSPITAL TRIMS ITS HOLD LIST DOWN TO CAPACITY --------------
008490 620-DFA-PROPOSE-ROUND.
008500     MOVE "620-DFA-PROPOSE-ROUND" TO PARA-NAME.
008510     MOVE "N" TO ANY-PROPOSED-SW.
008520     PERFORM 625-DFA-PROPOSE-ONE-STUDENT THRU 625-EXIT
008530         VARYING OR-IDX FROM 1 BY 1 UNTIL OR-IDX > WS-ORDER-COUNT.
008540     PERFORM 630-DFA-RESOLVE-HOLDS THRU 630-EXIT.
008550 620-EXIT.
008560     EXIT.
008570 
008580 625-DFA-PROPOSE-ONE-STUDENT.
008590     MOVE "625-DFA-PROPOSE-ONE-STUDENT" TO PARA-NAME.
008600     SET MS-ST TO WS-ORDER-ENTRY (OR-IDX).
008610     IF WS-MATCH-HOLD-HOSP (MS-ST) = ZERO
008620         AND NOT WS-STUDENT-EXHAUSTED (MS-ST)
008630         SET SP-ST TO MS-ST
008640         IF WS-MATCH-NEXT-RANK (MS-ST) > WS-HOSPITAL-COUNT
008650             MOVE "Y" TO WS-MATCH-EXHAUST-FLAG (MS-ST)
008660         ELSE
008670             SET SP-RK TO WS-MATCH-NEXT-RANK (MS-ST)
008680             IF WS-STUDENT-RANK-HOSP (SP-ST SP-RK) = ZERO
008690                 MOVE "Y" TO WS-MATCH-EXHAUST-FLAG (MS-ST)
008700             ELSE
008710                 MOVE WS-STUDENT-RANK-HOSP (SP-ST SP-RK)
008720                     TO WS-PICKED-HOSP
008730                 SET HH-HS TO WS-PICKED-HOSP
008740                 ADD 1 TO WS-HOSP-HOLD-COUNT (HH-HS)
008750                 SET HH-ST TO WS-HOSP-HOLD-COUNT (HH-HS)
008760                 SET WS-HOSP-HOLD-STUDENT (HH-HS HH-ST) TO MS-ST
008770                 MOVE WS-MATCH-NEXT-RANK (MS-ST)
008780                     TO WS-HOSP-HOLD-RANK (HH-HS HH-ST)
008790                 MOVE WS-PICKED-HOSP TO WS-MATCH-HOLD-HOSP (MS-ST)
008800                 ADD 1 TO WS-MATCH-NEXT-RANK (MS-ST)
008810                 MOVE "Y" TO ANY-PROPOSED-SW
008820             END-IF
008830         END-IF
008840     END-IF.
008850 625-EXIT.
008860     EXIT.
008870 
008880 630-DFA-RESOLVE-HOLDS.
008890     MOVE "630-DFA-RESOLVE-HOLDS" TO PARA-NAME.
008900     PERFORM 635-DFA-RESOLVE-ONE-HOSPITAL THRU 635-EXIT
008910         VARYING HH-HS FROM 1 BY 1 UNTIL HH-HS > WS-HOSPITAL-COUNT.
008920 630-EXIT.
008930     EXIT.
008940 
008950*---  IF MORE STUDENTS ARE HELD THAN THE HOSPITAL HAS SEATS, -----
008960*---  SORT THE HOLD LIST BY THE STUDENT'S OWN RANK OF THIS -------
008970*---  HOSPITAL ASCENDING (LOWEST RANK = STRONGEST INTEREST) AND --
008980*---  BOUNCE THE OVERFLOW BACK INTO THE POOL - A STABLE SORT ON --
008990*---  THE SHUFFLED PROPOSAL ORDER SERVES AS THE RANDOM TIE-BREAK -
009000 635-DFA-RESOLVE-ONE-HOSPITAL.
009010     MOVE "635-DFA-RESOLVE-ONE-HOSPITAL" TO PARA-NAME.
009020     SET CP-HX TO HH-HS.
009030     IF WS-HOSP-HOLD-COUNT (HH-HS) > WS-HOSP-CAPACITY (CP-HX)
009040         PERFORM 636-SORT-ONE-HOLD-OUTER THRU 636-EXIT
009050             VARYING WS-SORT-OUTER FROM 1 BY 1
009060             UNTIL WS-SORT-OUTER > WS-HOSP-HOLD-COUNT (HH-HS)
009070         PERFORM 638-REJECT-ONE-OVERFLOW THRU 638-EXIT
009080             VARYING HH-ST FROM 1 BY 1
009090             UNTIL HH-ST > WS-HOSP-HOLD-COUNT (HH-HS)
009100         MOVE WS-HOSP-CAPACITY (CP-HX) TO WS-HOSP-HOLD-COUNT (HH-HS)
009110     END-IF.
009120 635-EXIT.
009130     EXIT.
009140 
009150 636-SORT-ONE-HOLD-OUTER.
009160     MOVE "636-SORT-ONE-HOLD-OUTER" TO PARA-NAME.
009170     PERFORM 637-SORT-ONE-HOLD-INNER THRU 637-EXIT
009180         VARYING WS-SORT-INNER FROM 1 BY 1
009190         UNTIL WS-SORT-INNER > WS-HOSP-HOLD-COUNT (HH-HS) - 1.
009200 636-EXIT.
009210     EXIT.
009220 
009230 637-SORT-ONE-HOLD-INNER.
009240     MOVE "637-SORT-ONE-HOLD-INNER" TO PARA-NAME.
009250     SET HH-ST TO WS-SORT-INNER.
009260     IF WS-HOSP-HOLD-RANK (HH-HS HH-ST)
009270         > WS-HOSP-HOLD-RANK (HH-HS HH-ST + 1)
009280         MOVE WS-HOSP-HOLD-SLOT (HH-HS WS-SORT-INNER)
009290             TO WS-HOSP-SWAP-HOLD
009300         MOVE WS-HOSP-HOLD-SLOT (HH-HS WS-SORT-INNER + 1) TO
009310              WS-HOSP-HOLD-SLOT (HH-HS WS-SORT-INNER)
009320         MOVE WS-HOSP-SWAP-HOLD
009330             TO WS-HOSP-HOLD-SLOT (HH-HS WS-SORT-INNER + 1).
009340 637-EXIT.
009350     EXIT.
009360 
009370 638-REJECT-ONE-OVERFLOW.
009380     MOVE "638-REJECT-ONE-OVERFLOW" TO PARA-NAME.
009390     IF HH-ST > WS-HOSP-CAPACITY (CP-HX)
009400         SET MS-ST TO WS-HOSP-HOLD-STUDENT (HH-HS HH-ST)
009410         MOVE ZERO TO WS-MATCH-HOLD-HOSP (MS-ST)
009420     END-IF.
009430 638-EXIT.
009440     EXIT.
009450 
009460*---  FISHER-YATES SHUFFLE OF WS-ORDER-TABLE (1..WS-ORDER-COUNT) -
009470*---  A FRESH RANDGEN DRAW IS MADE FOR EVERY SWAP - THIS IS ------
009480*---  SEPARATE FROM PERMUTE BECAUSE PERMUTE'S TABLE IS FIXED AT --
009490*---  30 NAME ENTRIES AND THE STUDENT POPULATION RUNS LARGER -----
009500 650-SHUFFLE-ORDER.
009510     MOVE "650-SHUFFLE-ORDER" TO PARA-NAME.
009520     IF WS-ORDER-COUNT < 2
009530         GO TO 650-EXIT.
009540     PERFORM 655-SHUFFLE-ONE-SWAP THRU 655-EXIT
009550         VARYING WS-K-POSITION FROM WS-ORDER-COUNT BY -1
009560         UNTIL WS-K-POSITION < 2.
009570 650-EXIT.
009580     EXIT.
009590 
009600 655-SHUFFLE-ONE-SWAP.
009610     MOVE "655-SHUFFLE-ONE-SWAP" TO PARA-NAME.
009620     CALL "RANDGEN" USING WS-SEED-PARM, WS-DRAW-PARM,
009630         WS-CALL-RETURN-CD.
009640     COMPUTE WS-SCALED-PICK ROUNDED = WS-DRAW-PARM * WS-K-POSITION.
009650     COMPUTE WS-SHUFFLE-J = WS-SCALED-PICK + 1.
009660     IF WS-SHUFFLE-J > WS-K-POSITION
009670         MOVE WS-K-POSITION TO WS-SHUFFLE-J.
009680     SET OR-IDX TO WS-K-POSITION.
009690     SET OR-JDX TO WS-SHUFFLE-J.
009700     MOVE WS-ORDER-ENTRY (OR-IDX) TO WS-SWAP-ORDER-HOLD.
009710     MOVE WS-ORDER-ENTRY (OR-JDX) TO WS-ORDER-ENTRY (OR-IDX).
009720     MOVE WS-SWAP-ORDER-HOLD TO WS-ORDER-ENTRY (OR-JDX).
009730 655-EXIT.
009740     EXIT.
009750 
009760*---  U7-RSD - RANDOM SERIAL DICTATORSHIP - WS-RSD-PASSES ---------
009770*---  INDEPENDENT LOTTERY DRAWS PER REPETITION BUILD THE P --------
009780*---  MATRIX, THEN 800-TRADE-DRIVER IMPROVES IT TO Q BEFORE WE ----
009790*---  ACCUMULATE THE SUBJECT'S ROW -------------------------------
009800 680-RSD-DRIVER.
009810     MOVE "680-RSD-DRIVER" TO PARA-NAME.
009820     MOVE ZERO TO WS-SUBJECT-PROB-TABLE.
009830     PERFORM 682-RSD-ONE-REPETITION THRU 682-EXIT
009840         VARYING WS-REP-COUNTER FROM 1 BY 1
009850         UNTIL WS-REP-COUNTER > RQ-N-SIMS.
009860 680-EXIT.
009870     EXIT.
009880 
009890 682-RSD-ONE-REPETITION.
009900     MOVE "682-RSD-ONE-REPETITION" TO PARA-NAME.
009910     PERFORM 550-BUILD-POPULATION THRU 550-EXIT.
009920     MOVE ZERO TO WS-RSD-ASSIGN-COUNT-TABLE.
009930     PERFORM 684-RSD-ONE-PASS THRU 684-EXIT
009940         VARYING WS-PASS-COUNTER FROM 1 BY 1
009950         UNTIL WS-PASS-COUNTER > WS-RSD-PASSES.
009960     PERFORM 692-CONVERT-ONE-STUDENT-P THRU 692-EXIT
009970         VARYING RA-ST FROM 1 BY 1 UNTIL RA-ST > WS-STUDENT-COUNT.
009980     PERFORM 800-TRADE-DRIVER THRU 800-EXIT.
009990     SET QQ-ST TO 1.
010000     PERFORM 690-ACCUM-ONE-SUBJECT-PROB THRU 690-EXIT
010010         VARYING WH-IDX FROM 1 BY 1 UNTIL WH-IDX > WS-HOSPITAL-COUNT.
010020 682-EXIT.
010030     EXIT.
010040 
010050 690-ACCUM-ONE-SUBJECT-PROB.
010060     MOVE "690-ACCUM-ONE-SUBJECT-PROB" TO PARA-NAME.
010070     SET QQ-HS TO WH-IDX.
010080     SET SB-HS TO WH-IDX.
010090     ADD WS-Q-HOSP (QQ-ST QQ-HS) TO WS-SUBJECT-PROB-SUM (SB-HS).
010100 690-EXIT.
010110     EXIT.
010120 
010130*---  ONE INDEPENDENT LOTTERY PASS - FULL CAPACITY, FRESH SHUFFLE,
010140*---  GREEDY HIGHEST-RANK-WITH-ROOM ASSIGNMENT --------------------
010150 684-RSD-ONE-PASS.
010160     MOVE "684-RSD-ONE-PASS" TO PARA-NAME.
010170     PERFORM 685-RESET-ONE-HOSP-REMAIN THRU 685-EXIT
010180         VARYING WH-IDX FROM 1 BY 1 UNTIL WH-IDX > WS-HOSPITAL-COUNT.
010190     MOVE WS-STUDENT-COUNT TO WS-ORDER-COUNT.
010200     PERFORM 616-SEED-ONE-ORDER-SLOT THRU 616-EXIT
010210         VARYING OR-IDX FROM 1 BY 1 UNTIL OR-IDX > WS-ORDER-COUNT.
010220     PERFORM 650-SHUFFLE-ORDER THRU 650-EXIT.
010230     PERFORM 686-RSD-ASSIGN-ONE-STUDENT THRU 686-EXIT
010240         VARYING OR-IDX FROM 1 BY 1 UNTIL OR-IDX > WS-ORDER-COUNT.
010250 684-EXIT.
010260     EXIT.
010270 
010280 685-RESET-ONE-HOSP-REMAIN.
010290     MOVE "685-RESET-ONE-HOSP-REMAIN" TO PARA-NAME.
010300     SET RM-HS TO WH-IDX.
010310     SET CP-HX TO WH-IDX.
010320     MOVE WS-HOSP-CAPACITY (CP-HX) TO WS-HOSP-REMAIN-CAP (RM-HS).
010330 685-EXIT.
010340     EXIT.
010350 
010360 686-RSD-ASSIGN-ONE-STUDENT.
010370     MOVE "686-RSD-ASSIGN-ONE-STUDENT" TO PARA-NAME.
010380     SET SP-ST TO WS-ORDER-ENTRY (OR-IDX).
010390     MOVE "N" TO WS-FOUND-A-HOSPITAL.
010400*---  SEARCHES THE STUDENT'S WHOLE RANKED LIST (UP TO WS-HOSPITAL- --
010410*---  COUNT) - NOT JUST THE TOP WS-MAX-PRIORITY - SO A HOSPITAL ----
010420*---  RANKED LOW STILL GETS TRIED IF IT HAS ROOM, REQ HD-2205 -------
010430     PERFORM 687-RSD-TRY-ONE-RANK THRU 687-EXIT
010440         VARYING SP-RK FROM 1 BY 1
010450         UNTIL SP-RK > WS-HOSPITAL-COUNT
010460            OR A-HOSPITAL-WAS-FOUND
010470            OR WS-STUDENT-RANK-HOSP (SP-ST SP-RK) = ZERO.
010480 686-EXIT.
010490     EXIT.
010500 
010510 687-RSD-TRY-ONE-RANK.
010520     MOVE "687-RSD-TRY-ONE-RANK" TO PARA-NAME.
010530     MOVE WS-STUDENT-RANK-HOSP (SP-ST SP-RK) TO WS-PICKED-HOSP.
010540     SET RM-HS TO WS-PICKED-HOSP.
010550     IF WS-HOSP-REMAIN-CAP (RM-HS) > ZERO
010560         SUBTRACT 1 FROM WS-HOSP-REMAIN-CAP (RM-HS)
010570         SET RA-ST TO SP-ST
010580         SET RA-HS TO WS-PICKED-HOSP
010590         ADD 1 TO WS-RSD-ASSIGN-HOSP (RA-ST RA-HS)
010600         MOVE "Y" TO WS-FOUND-A-HOSPITAL.
010610 687-EXIT.
010620     EXIT.
010630 
010640 692-CONVERT-ONE-STUDENT-P.
010650     MOVE "692-CONVERT-ONE-STUDENT-P" TO PARA-NAME.
010660     SET PP-ST TO RA-ST.
010670     PERFORM 694-CONVERT-ONE-CELL THRU 694-EXIT
010680         VARYING RA-HS FROM 1 BY 1 UNTIL RA-HS > WS-HOSPITAL-COUNT.
010690 692-EXIT.
010700     EXIT.
010710 
010720 694-CONVERT-ONE-CELL.
010730     MOVE "694-CONVERT-ONE-CELL" TO PARA-NAME.
010740     SET PP-HS TO RA-HS.
010750     COMPUTE WS-P-HOSP (PP-ST PP-HS) ROUNDED =
010760         WS-RSD-ASSIGN-HOSP (RA-ST RA-HS) / WS-RSD-PASSES.
010770 694-EXIT.
010780     EXIT.
010790 
010800*---  U8-TRADE - PAIRWISE WELFARE-IMPROVING SWAPS OF PROBABILITY -
010810*---  MASS - A CONVERGENT PAIRWISE-TRADE PROCEDURE, NOT A LINEAR --
010820*---  PROGRAM - EACH ACCEPTED TRADE IS A BALANCED FOUR-WAY -------
010830*---  TRANSFER SO ROW SUMS (=1 PER STUDENT) AND COLUMN SUMS ------
010840*---  (<= CAPACITY PER HOSPITAL) NEVER NEED RENORMALIZING --------
010850 800-TRADE-DRIVER.
010860     MOVE "800-TRADE-DRIVER" TO PARA-NAME.
010870     MOVE WS-PROB-MATRIX-P TO WS-PROB-MATRIX-Q.
010880     MOVE "Y" TO IMPROVED-SW.
010890     PERFORM 820-TRADE-IMPROVE-PASS THRU 820-EXIT
010900         VARYING WS-TRADE-PASS-COUNTER FROM 1 BY 1
010910         UNTIL WS-TRADE-PASS-COUNTER > WS-TRADE-MAX-PASSES
010920            OR NOT TRADE-IMPROVED-THIS-PASS.
010930 800-EXIT.
010940     EXIT.
010950 
010960*---  WEIGHT(STUDENT,HOSPITAL) = (H - R) SQUARED, R BEING THE -----
010970*---  ZERO-BASED POSITION THE STUDENT RANKED THE HOSPITAL AT - ---
010980*---  ZERO IF THE HOSPITAL IS NOT ON THE STUDENT'S LIST AT ALL --
010990 830-FIND-WEIGHT.
011000     MOVE "830-FIND-WEIGHT" TO PARA-NAME.
011010     MOVE ZERO TO WS-WEIGHT-R.
011020     SET SP-ST TO WS-WEIGHT-STUDENT.
011030     PERFORM 832-SCAN-ONE-RANK-SLOT THRU 832-EXIT
011040         VARYING SP-RK FROM 1 BY 1 UNTIL SP-RK > WS-MAX-PRIORITY.
011050 830-EXIT.
011060     EXIT.
011070 
011080 832-SCAN-ONE-RANK-SLOT.
011090     MOVE "832-SCAN-ONE-RANK-SLOT" TO PARA-NAME.
011100     IF WS-STUDENT-RANK-HOSP (SP-ST SP-RK) = WS-WEIGHT-HOSP
011110         COMPUTE WS-WEIGHT-H = WS-HOSPITAL-COUNT - SP-RK + 1
011120         COMPUTE WS-WEIGHT-R = WS-WEIGHT-H * WS-WEIGHT-H.
011130 832-EXIT.
011140     EXIT.
011150 
011160 820-TRADE-IMPROVE-PASS.
011170     MOVE "820-TRADE-IMPROVE-PASS" TO PARA-NAME.
011180     MOVE "N" TO IMPROVED-SW.
011190     PERFORM 822-TRADE-DONOR-LOOP THRU 822-EXIT
011200         VARYING WS-DONOR-ST FROM 1 BY 1
011210         UNTIL WS-DONOR-ST > WS-STUDENT-COUNT.
011220 820-EXIT.
011230     EXIT.
011240 
011250 822-TRADE-DONOR-LOOP.
011260     MOVE "822-TRADE-DONOR-LOOP" TO PARA-NAME.
011270     PERFORM 825-TRADE-TRY-ONE-PAIR THRU 825-EXIT
011280         VARYING WS-RECEIVER-ST FROM 1 BY 1
011290         UNTIL WS-RECEIVER-ST > WS-STUDENT-COUNT.
011300 822-EXIT.
011310     EXIT.
011320 
011330 825-TRADE-TRY-ONE-PAIR.
011340     MOVE "825-TRADE-TRY-ONE-PAIR" TO PARA-NAME.
011350     IF WS-DONOR-ST NOT = WS-RECEIVER-ST
011360         PERFORM 826-SCAN-DONOR-HOSP THRU 826-EXIT
011370             VARYING WS-DONOR-HOSP FROM 1 BY 1
011380             UNTIL WS-DONOR-HOSP > WS-HOSPITAL-COUNT.
011390 825-EXIT.
011400     EXIT.
011410 
011420 826-SCAN-DONOR-HOSP.
011430     MOVE "826-SCAN-DONOR-HOSP" TO PARA-NAME.
011440     SET QQ-ST TO WS-DONOR-ST.
011450     SET QQ-HS TO WS-DONOR-HOSP.
011460     IF WS-Q-HOSP (QQ-ST QQ-HS) > ZERO
011470         PERFORM 828-SCAN-RECEIVER-HOSP THRU 828-EXIT
011480             VARYING WS-RECEIVER-HOSP FROM 1 BY 1
011490             UNTIL WS-RECEIVER-HOSP > WS-HOSPITAL-COUNT.
011500 826-EXIT.
011510     EXIT.
011520 
011530 828-SCAN-RECEIVER-HOSP.
011540     MOVE "828-SCAN-RECEIVER-HOSP" TO PARA-NAME.
011550     IF WS-DONOR-HOSP NOT = WS-RECEIVER-HOSP
011560         SET QQ-ST TO WS-RECEIVER-ST
011570         SET QQ-HS TO WS-RECEIVER-HOSP
011580         IF WS-Q-HOSP (QQ-ST QQ-HS) > ZERO
011590             PERFORM 829-EVALUATE-ONE-TRADE THRU 829-EXIT
011600         END-IF
011610     END-IF.
011620 828-EXIT.
011630     EXIT.
011640 
011650*---  A TRADE IS ACCEPTED ONLY WHEN IT STRICTLY RAISES BOTH ------
011660*---  STUDENTS' WEIGHTED HAPPINESS (INDIVIDUAL RATIONALITY) ------
011670 829-EVALUATE-ONE-TRADE.
011680     MOVE "829-EVALUATE-ONE-TRADE" TO PARA-NAME.
011690     SET QQ-ST TO WS-DONOR-ST.
011700     SET QQ-HS TO WS-DONOR-HOSP.
011710     MOVE WS-Q-HOSP (QQ-ST QQ-HS) TO WS-TRADE-AMOUNT.
011720     SET QQ-ST TO WS-RECEIVER-ST.
011730     SET QQ-HS TO WS-RECEIVER-HOSP.
011740     IF WS-Q-HOSP (QQ-ST QQ-HS) < WS-TRADE-AMOUNT
011750         MOVE WS-Q-HOSP (QQ-ST QQ-HS) TO WS-TRADE-AMOUNT.
011760     IF WS-TRADE-AMOUNT > WS-TRADE-STEP
011770         MOVE WS-TRADE-STEP TO WS-TRADE-AMOUNT.
011780*** DONOR'S GAIN = AMOUNT TIMES (WEIGHT AT THE HOSPITAL DONOR      050597RXH
011790*** WOULD GAIN MINUS WEIGHT AT THE HOSPITAL DONOR GIVES UP        050597RXH
011800     MOVE WS-DONOR-ST TO WS-WEIGHT-STUDENT.
011810     MOVE WS-RECEIVER-HOSP TO WS-WEIGHT-HOSP.
011820     PERFORM 830-FIND-WEIGHT THRU 830-EXIT.
011830     MOVE WS-WEIGHT-R TO WS-WEIGHT-GAINED.
011840     MOVE WS-DONOR-HOSP TO WS-WEIGHT-HOSP.
011850     PERFORM 830-FIND-WEIGHT THRU 830-EXIT.
011860     COMPUTE WS-DONOR-GAIN ROUNDED =
011870         WS-TRADE-AMOUNT * (WS-WEIGHT-GAINED - WS-WEIGHT-R).
011880     MOVE WS-RECEIVER-ST TO WS-WEIGHT-STUDENT.
011890     MOVE WS-DONOR-HOSP TO WS-WEIGHT-HOSP.
011900     PERFORM 830-FIND-WEIGHT THRU 830-EXIT.
011910     MOVE WS-WEIGHT-R TO WS-WEIGHT-GAINED.
011920     MOVE WS-RECEIVER-HOSP TO WS-WEIGHT-HOSP.
011930     PERFORM 830-FIND-WEIGHT THRU 830-EXIT.
011940     COMPUTE WS-RECEIVER-GAIN ROUNDED =
011950         WS-TRADE-AMOUNT * (WS-WEIGHT-GAINED - WS-WEIGHT-R).
011960     IF WS-DONOR-GAIN > ZERO AND WS-RECEIVER-GAIN > ZERO
011970         PERFORM 834-APPLY-ONE-TRADE THRU 834-EXIT
011980         MOVE "Y" TO IMPROVED-SW.
011990 829-EXIT.
012000     EXIT.
012010 
012020 834-APPLY-ONE-TRADE.
012030     MOVE "834-APPLY-ONE-TRADE" TO PARA-NAME.
012040     SET QQ-ST TO WS-DONOR-ST.
012050     SET QQ-HS TO WS-DONOR-HOSP.
012060     SUBTRACT WS-TRADE-AMOUNT FROM WS-Q-HOSP (QQ-ST QQ-HS).
012070     SET QQ-HS TO WS-RECEIVER-HOSP.
012080     ADD WS-TRADE-AMOUNT TO WS-Q-HOSP (QQ-ST QQ-HS).
012090     SET QQ-ST TO WS-RECEIVER-ST.
012100     SET QQ-HS TO WS-RECEIVER-HOSP.
012110     SUBTRACT WS-TRADE-AMOUNT FROM WS-Q-HOSP (QQ-ST QQ-HS).
012120     SET QQ-HS TO WS-DONOR-HOSP.
012130     ADD WS-TRADE-AMOUNT TO WS-Q-HOSP (QQ-ST QQ-HS).
012140 834-EXIT.
012150     EXIT.
012160 
012170 
012180*---  PAGE HEADING AND PAGINATION - SAME SHAPE AS THE OTHER THREE -----
012190 700-WRITE-PAGE-HDR.
012200     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
012210     MOVE "SIMULATE" TO HDR-FUNCTION-NAME.
012220     MOVE RQ-END-YEAR TO HDR-START-YEAR-O.
012230     MOVE RQ-END-YEAR TO HDR-END-YEAR-O.
012240     MOVE WS-DATE-YY TO HDR-RUN-YY.
012250     MOVE WS-DATE-MM TO HDR-RUN-MM.
012260     MOVE WS-DATE-DD TO HDR-RUN-DD.
012270     ADD 1 TO WS-PAGES.
012280     MOVE WS-PAGES TO HDR-PAGE-NBR-O.
012290     WRITE RPT-REC FROM WS-PAGE-HDR-COMMON AFTER ADVANCING NEXT-PAGE.
012300     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
012310     MOVE ZERO TO WS-LINES.
012320 700-EXIT.
012330     EXIT.
012340 
012350 790-CHECK-PAGINATION.
012360     MOVE "790-CHECK-PAGINATION" TO PARA-NAME.
012370     IF WS-LINES > 50
012380         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
012390 790-EXIT.
012400     EXIT.
012410 
012420 900-OPEN-FILES.
012430     MOVE "900-OPEN-FILES" TO PARA-NAME.
012440     OPEN INPUT AN-FILE, PN-FILE, CP-FILE, RQ-FILE.
012450     OPEN OUTPUT RESULTS-RPT, SYSOUT.
012460 900-EXIT.
012470     EXIT.
012480 
012490 950-CLOSE-FILES.
012500     MOVE "950-CLOSE-FILES" TO PARA-NAME.
012510     CLOSE AN-FILE, PN-FILE, CP-FILE, RQ-FILE, RESULTS-RPT, SYSOUT.
012520 950-EXIT.
012530     EXIT.
012540 
012550 910-READ-RQFILE.
012560     MOVE "910-READ-RQFILE" TO PARA-NAME.
012570     READ RQ-FILE INTO REQUEST-REC
012580         AT END
012590             MOVE "MISSING REQUEST RECORD" TO ABEND-REASON
012600             GO TO 1000-ABEND-RTN
012610     END-READ.
012620 910-EXIT.
012630     EXIT.
012640 
012650 920-LOAD-CANDIDATE-PREFS.
012660     MOVE "920-LOAD-CANDIDATE-PREFS" TO PARA-NAME.
012670     PERFORM 921-READ-CPFILE THRU 921-EXIT.
012680     PERFORM 922-ADD-CP-ENTRY THRU 922-EXIT
012690         UNTIL NO-MORE-CP-DATA.
012700 920-EXIT.
012710     EXIT.
012720 
012730 921-READ-CPFILE.
012740     MOVE "921-READ-CPFILE" TO PARA-NAME.
012750     READ CP-FILE INTO CANDIDATE-PREF-ONE-REC
012760         AT END
012770             MOVE "N" TO MORE-CP-SW
012780     END-READ.
012790 921-EXIT.
012800     EXIT.
012810 
012820 922-ADD-CP-ENTRY.
012830     MOVE "922-ADD-CP-ENTRY" TO PARA-NAME.
012840     ADD 1 TO CP-ENTRY-COUNT.
012850     SET CP-IDX TO CP-ENTRY-COUNT.
012860     MOVE CO-RANK TO CP-RANK (CP-IDX).
012870     MOVE CO-HOSPITAL TO CP-HOSPITAL (CP-IDX).
012880     PERFORM 921-READ-CPFILE THRU 921-EXIT.
012890 922-EXIT.
012900     EXIT.
012910 
012920*---  PN-FILE ESTABLISHES THE HOSPITAL AND YEAR TABLES - SAME ORDER ---
012930*---  AS ORDRRPT, SINCE SIMDRV NEEDS THE SAME FIRST-PRIORITY DEMAND ---
012940*---  FIGURES TO BUILD THE WEIGHTED-DRAW PEER GENERATOR (U5)  041697RXH
012950 940-LOAD-PN-TABLE.
012960     MOVE "940-LOAD-PN-TABLE" TO PARA-NAME.
012970     PERFORM 941-READ-PNFILE THRU 941-EXIT.
012980     PERFORM 942-STORE-PN-RECORD THRU 942-EXIT
012990         UNTIL NO-MORE-PN-DATA.
013000 940-EXIT.
013010     EXIT.
013020 
013030 941-READ-PNFILE.
013040     MOVE "941-READ-PNFILE" TO PARA-NAME.
013050     READ PN-FILE INTO PN-STATISTICS-REC
013060         AT END
013070             MOVE "N" TO MORE-PN-SW
013080     END-READ.
013090 941-EXIT.
013100     EXIT.
013110 
013120 942-STORE-PN-RECORD.
013130     MOVE "942-STORE-PN-RECORD" TO PARA-NAME.
013140     MOVE PN-YEAR TO WS-CUR-YEAR-VALUE.
013150     PERFORM 944-FIND-OR-ADD-YEAR THRU 944-EXIT.
013160     MOVE PN-HOSPITAL TO WS-SEARCH-NAME.
013170     PERFORM 200-FIND-HOSPITAL-IDX THRU 200-FIND-EXIT.
013180     IF HOSPITAL-NOT-FOUND
013190         ADD 1 TO WS-HOSPITAL-COUNT
013200         SET WH-IDX TO WS-HOSPITAL-COUNT
013210         MOVE PN-HOSPITAL TO WS-HOSPITAL-NAME (WH-IDX).
013220 
013230     SET PC-YR TO WY-IDX.
013240     SET PC-HS TO WH-IDX.
013250     PERFORM 943-STORE-ONE-COUNT THRU 943-EXIT
013260         VARYING PC-PR FROM 1 BY 1
013270         UNTIL PC-PR > WS-MAX-PRIORITY.
013280 
013290     PERFORM 941-READ-PNFILE THRU 941-EXIT.
013300 942-EXIT.
013310     EXIT.
013320 
013330 943-STORE-ONE-COUNT.
013340     MOVE "943-STORE-ONE-COUNT" TO PARA-NAME.
013350     MOVE PN-COUNT (PC-PR) TO WS-PN-PRI (PC-YR PC-HS PC-PR).
013360 943-EXIT.
013370     EXIT.
013380 
013390 944-FIND-OR-ADD-YEAR.
013400     MOVE "944-FIND-OR-ADD-YEAR" TO PARA-NAME.
013410     SET WY-IDX TO 1.
013420     SEARCH WS-YEAR-ENTRY
013430         AT END
013440             ADD 1 TO WS-YEAR-COUNT
013450             SET WY-IDX TO WS-YEAR-COUNT
013460             MOVE WS-CUR-YEAR-VALUE TO WS-YEAR-VALUE (WY-IDX)
013470         WHEN WS-YEAR-VALUE (WY-IDX) = WS-CUR-YEAR-VALUE
013480             CONTINUE.
013490 944-EXIT.
013500     EXIT.
013510 
013520*---  AN-FILE MATCHES AGAINST THE HOSPITAL TABLE ALREADY BUILT FROM ---
013530*---  PRIORITY-NUMBERS - A HOSPITAL NOT ON THAT FILE IS OUT-OF-SCOPE -*
013540*---  FOR THIS RUN AND IS SKIPPED, SAME AS STATRPT'S ACCEPT LOAD 052297RXH
013550 960-LOAD-AN-TABLE.
013560     MOVE "960-LOAD-AN-TABLE" TO PARA-NAME.
013570     PERFORM 961-READ-ANFILE THRU 961-EXIT.
013580     PERFORM 962-STORE-AN-RECORD THRU 962-EXIT
013590         UNTIL NO-MORE-AN-DATA.
013600 960-EXIT.
013610     EXIT.
013620 
013630 961-READ-ANFILE.
013640     MOVE "961-READ-ANFILE" TO PARA-NAME.
013650     READ AN-FILE INTO AN-STATISTICS-REC
013660         AT END
013670             MOVE "N" TO MORE-AN-SW
013680     END-READ.
013690 961-EXIT.
013700     EXIT.
013710 
013720 962-STORE-AN-RECORD.
013730     MOVE "962-STORE-AN-RECORD" TO PARA-NAME.
013740     MOVE AN-HOSPITAL TO WS-SEARCH-NAME.
013750     PERFORM 200-FIND-HOSPITAL-IDX THRU 200-FIND-EXIT.
013760     IF HOSPITAL-WAS-FOUND
013770         MOVE AN-YEAR TO WS-CUR-YEAR-VALUE
013780         PERFORM 944-FIND-OR-ADD-YEAR THRU 944-EXIT
013790         SET NC-YR TO WY-IDX
013800         SET NC-HS TO WH-IDX
013810         PERFORM 963-STORE-ONE-ACCEPT THRU 963-EXIT
013820             VARYING NC-PR FROM 1 BY 1
013830             UNTIL NC-PR > WS-MAX-PRIORITY.
013840 
013850     PERFORM 961-READ-ANFILE THRU 961-EXIT.
013860 962-EXIT.
013870     EXIT.
013880 
013890 963-STORE-ONE-ACCEPT.
013900     MOVE "963-STORE-ONE-ACCEPT" TO PARA-NAME.
013910     MOVE AN-COUNT (NC-PR) TO WS-AN-PRI (NC-YR NC-HS NC-PR).
013920 963-EXIT.
013930     EXIT.
013940 
013950 999-CLEANUP.
013960     MOVE "999-CLEANUP" TO PARA-NAME.
013970     PERFORM 950-CLOSE-FILES THRU 950-EXIT.
013980     DISPLAY "** REPORT PAGES WRITTEN **".
013990     DISPLAY WS-PAGES.
014000     DISPLAY "******** NORMAL END OF JOB SIMDRV ********".
014010 999-EXIT.
014020     EXIT.
014030 
014040 1000-ABEND-RTN.
014050     WRITE SYSOUT-REC FROM ABEND-REC.
014060     PERFORM 950-CLOSE-FILES THRU 950-EXIT.
014070     DISPLAY "*** ABNORMAL END OF JOB - SIMDRV ***" UPON CONSOLE.
014080     DIVIDE ZERO-VAL INTO ONE-VAL.
