000010******************************************************************
000020*    COPYBOOK    RECSHAPE                                       *
000030*    DESC:       STATISTICS-FILE RECORD SHAPES FOR THE THREE     *
000040*                ANNUAL HOSPITAL-MATCH DATASETS -                *
000050*                ACCEPTANCE-RATIOS, PRIORITY-NUMBERS AND         *
000060*                ACCEPTANCE-NUMBERS.  ALL THREE ARE KEYED BY     *
000070*                YEAR + HOSPITAL AND CARRY 25 PRIORITY-RANK      *
000080*                COLUMNS.  THE FD FOR EACH FILE IS A FLAT        *
000090*                PIC X RECORD; THESE ARE THE WORKING-STORAGE     *
000100*                STRUCTURED VIEWS MOVED IN VIA READ ... INTO.    *
000110*----------------------------------------------------------------*
000120*    CHANGE LOG                                                  *
000130*    021497 RXH  INITIAL COPYBOOK - ACCEPTANCE-RATIO SHAPE ONLY  *
000140*    061497 RXH  ADDED PRIORITY-NUMBER / ACCEPTANCE-NUMBER SHAPE *
000150*    091897 JS   AN-STATISTICS-REC REDEFINES PN- SAME LAYOUT     *
000160*    031599 MM   Y2K - AR-YEAR/PN-YEAR/AN-YEAR CONFIRMED 4-DIGIT *
000170*    022601 JS   CONFIRMED AR-HOSPITAL / PN-HOSPITAL /           *
000180*                AN-HOSPITAL ALL STAY 30 BYTES AFTER HOSPITAL    *
000190*                TABLE WIDENED TO 30 ENTRIES                     *
000200*    091501 RXH  ADDED COMMENT EXPLAINING AR-STATISTICS-RAW IS   *
000210*                USED FOR BULK COMPARE OF THE KEY AND RATE AREAS *
000220*    041602 MM   REVIEWED AR-RATE PIC 9V9(4) AGAINST             *
000230*                WS-NOT-AVAILABLE-RATE SENTINEL - CONSISTENT     *
000240*    102903 JS   CLARIFIED REMARKS - THE FD FOR EACH STATISTICS  *
000250*                FILE STAYS A FLAT PIC X RECORD                  *
000260*    062504 RXH  CONFIRMED PN-COUNT / AN-COUNT WIDTH OF 9(5)     *
000270*                STILL COVERS LARGEST OBSERVED APPLICANT COUNTS  *
000280*    031705 MM   Y2K FOLLOW-UP REVIEW - AR-YEAR/PN-YEAR/AN-YEAR  *
000290*                REMAIN 4-DIGIT                                  *
000300******************************************************************
000310 01  AR-STATISTICS-REC.
000320     05  AR-YEAR                     PIC 9(4).
000330     05  AR-HOSPITAL                 PIC X(30).
000340     05  AR-RATE-TABLE OCCURS 25 TIMES INDEXED BY AR-IDX.
000350         10  AR-RATE                 PIC 9V9(4).
000360         10  FILLER                  PIC X(1).
000370*---  RAW BYTE VIEW OF THE SAME AREA, USED FOR BULK COMPARE ------
000380 01  AR-STATISTICS-RAW REDEFINES AR-STATISTICS-REC.
000390     05  AR-RAW-KEY                  PIC X(34).
000400     05  AR-RAW-RATES                PIC X(150).
000410 
000420 01  PN-STATISTICS-REC.
000430     05  PN-YEAR                     PIC 9(4).
000440     05  PN-HOSPITAL                 PIC X(30).
000450     05  PN-COUNT-TABLE OCCURS 25 TIMES INDEXED BY PN-IDX.
000460         10  PN-COUNT                PIC 9(5).
000470 
000480*---  ACCEPTANCE-NUMBER SHARES THE PRIORITY-NUMBER LAYOUT --------
000490*---  EXACTLY (159-BYTE HOSPITAL/YEAR/25-COLUMN SHAPE) -----------
000500 01  AN-STATISTICS-REC REDEFINES PN-STATISTICS-REC.
000510     05  AN-YEAR                     PIC 9(4).
000520     05  AN-HOSPITAL                 PIC X(30).
000530     05  AN-COUNT-TABLE OCCURS 25 TIMES INDEXED BY AN-IDX.
000540         10  AN-COUNT                PIC 9(5).
