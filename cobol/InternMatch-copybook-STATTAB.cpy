000010******************************************************************
000020*    COPYBOOK    STATTAB                                        *
000030*    DESC:       IN-MEMORY YEAR/HOSPITAL/PRIORITY TABLES BUILT   *
000040*                BY THE COMMON LOAD STEP OF EVERY MAIN PROGRAM   *
000050*                IN THIS SUITE.  ONE ENTRY PER YEAR (1-5, 2020-  *
000060*                2024) PER HOSPITAL (1-30) PER PRIORITY RANK     *
000070*                (1-25).  HOSPITAL LOOKUP IS BY NAME AGAINST     *
000080*                WS-HOSPITAL-TABLE (SERIAL SEARCH - SEE THE      *
000090*                200-FIND-HOSPITAL-IDX PARAGRAPH IN EACH MAIN    *
000100*                PROGRAM).                                      *
000110*----------------------------------------------------------------*
000120*    CHANGE LOG                                                  *
000130*    040297 RXH  INITIAL TABLE LAYOUT - RATES ONLY               *
000140*    052297 RXH  ADDED PN-COUNT / AN-COUNT PARALLEL TABLES       *
000150*    081297 RXH  ADDED WS-HOSPITAL-CAPACITY FOR SIMULATE JOBS    *
000160*    031599 MM   Y2K - WS-YEAR-TABLE CONFIRMED 4-DIGIT STORAGE   *
000170*    022601 JS   RAISED HOSPITAL TABLE FROM 20 TO 30 ENTRIES     *
000180*    091501 RXH  DOCUMENTED WS-NOT-AVAILABLE-RATE SENTINEL USE   *
000190*                FOR HOSPITALS WITH NO RATE ON FILE FOR A GIVEN  *
000200*                YEAR                                            *
000210*    041602 MM   CONFIRMED WS-RATE-CUBE / WS-PN-CUBE / WS-AN-CUBE*
000220*                SUBSCRIPT ORDER MATCHES ALL FOUR MAIN PROGRAMS  *
000230*    102903 JS   SPLIT COMBINED SWITCH/ACCUMULATOR BLOCK INTO    *
000240*                STANDALONE ITEMS PER SHOP STANDARD              *
000250*    062504 RXH  REVIEWED WS-MAX-PRIORITY AGAINST CURRENT        *
000260*                PRIORITY-RANK COUNTS - 25 STILL SUFFICIENT      *
000270*    031705 MM   Y2K FOLLOW-UP REVIEW - WS-YEAR-TABLE STILL      *
000280*                4-DIGIT STORAGE                                 *
000290******************************************************************
000300 77  WS-MAX-YEARS                    PIC 9(1)  VALUE 5.
000310 77  WS-MAX-HOSPITALS                PIC 9(2)  VALUE 30.
000320 77  WS-MAX-PRIORITY                 PIC 9(2)  VALUE 25.
000330 77  WS-NOT-AVAILABLE-RATE           PIC 9V9(4) VALUE 9.9999.
000340
000350*---  YEAR TABLE - MAPS 2020-2024 TO INDEX 1-5 -------------------
000360 01  WS-YEAR-TABLE.
000370     05  WS-YEAR-ENTRY OCCURS 5 TIMES INDEXED BY WY-IDX.
000380         10  WS-YEAR-VALUE           PIC 9(4).
000390 77  WS-YEAR-COUNT                   PIC 9(1) COMP VALUE ZERO.
000400 
000410*---  YEAR VALUE SPLIT INTO CENTURY/YY FOR HEADER PRINTING -------
000420 01  WS-YEAR-DISPLAY                 PIC 9(4).
000430 01  WS-YEAR-DISPLAY-SPLIT REDEFINES WS-YEAR-DISPLAY.
000440     05  WS-YEAR-CENTURY             PIC 9(2).
000450     05  WS-YEAR-YY                  PIC 9(2).
000460 
000470*---  HOSPITAL NAME TABLE - LOADED IN HOSPITAL-NAME ORDER OF -----
000480*---  FIRST APPEARANCE ACROSS THE THREE STATISTICS FILES ---------
000490 01  WS-HOSPITAL-TABLE.
000500     05  WS-HOSPITAL-ENTRY OCCURS 30 TIMES INDEXED BY WH-IDX.
000510         10  WS-HOSPITAL-NAME        PIC X(30).
000520 01  WS-HOSPITAL-TABLE-RAW REDEFINES WS-HOSPITAL-TABLE.
000530     05  WS-HOSPITAL-RAW             PIC X(30) OCCURS 30 TIMES.
000540 77  WS-HOSPITAL-COUNT                PIC 9(2) COMP VALUE ZERO.
000550 
000560*---  RATE / COUNT CUBES - YEAR X HOSPITAL X PRIORITY ------------
000570 01  WS-RATE-CUBE.
000580     05  WS-RATE-YEAR OCCURS 5 TIMES INDEXED BY RC-YR.
000590         10  WS-RATE-HOSP OCCURS 30 TIMES INDEXED BY RC-HS.
000600             15  WS-RATE-PRI OCCURS 25 TIMES INDEXED BY RC-PR
000610                             PIC 9V9(4).
000620 
000630 01  WS-PN-CUBE.
000640     05  WS-PN-YEAR OCCURS 5 TIMES INDEXED BY PC-YR.
000650         10  WS-PN-HOSP OCCURS 30 TIMES INDEXED BY PC-HS.
000660             15  WS-PN-PRI OCCURS 25 TIMES INDEXED BY PC-PR
000670                             PIC 9(5) COMP.
000680 
000690 01  WS-AN-CUBE.
000700     05  WS-AN-YEAR OCCURS 5 TIMES INDEXED BY NC-YR.
000710         10  WS-AN-HOSP OCCURS 30 TIMES INDEXED BY NC-HS.
000720             15  WS-AN-PRI OCCURS 25 TIMES INDEXED BY NC-PR
000730                             PIC 9(5) COMP.
000740 
000750*---  DERIVED HOSPITAL CAPACITY (U4 CAPACITY) --------------------
000760 01  WS-CAPACITY-TABLE.
000770     05  WS-HOSP-CAPACITY OCCURS 30 TIMES INDEXED BY CP-HX
000780                         PIC 9(7) COMP.
000790 77  WS-TOTAL-CAPACITY               PIC 9(9) COMP VALUE ZERO.
000800
000810*---  WORKING SWITCHES AND ACCUMULATORS SHARED BY THE LOAD STEP --
000820 77  RATE-AVAILABLE-SW               PIC X(1) VALUE "N".
000830     88  RATE-IS-AVAILABLE           VALUE "Y".
000840     88  RATE-IS-MISSING             VALUE "N".
000850 77  HOSPITAL-FOUND-SW               PIC X(1) VALUE "N".
000860     88  HOSPITAL-WAS-FOUND          VALUE "Y".
000870     88  HOSPITAL-NOT-FOUND          VALUE "N".
000880
000890 77  WS-ACCUM-PROB                   PIC 9V9(6) COMP-3.
000900 77  WS-ACCUM-COUNT                  PIC 9(5)   COMP.
000910 77  WS-DIVISOR                      PIC 9(5)   COMP.
