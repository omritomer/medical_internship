000010******************************************************************
000020*    COPYBOOK    ABEND                                          *
000030*    DESC:       COMMON ABEND/DIAGNOSTIC LAYOUT WRITTEN TO       *
000040*                SYSOUT BY THE 1000-ABEND-RTN PARAGRAPH OF       *
000050*                EVERY MAIN PROGRAM BEFORE FORCING A 0C7.        *
000060*----------------------------------------------------------------*
000070*    CHANGE LOG                                                  *
000080*    040297 RXH  INITIAL COPYBOOK                                *
000090*    061497 RXH  WIDENED ABEND-REASON FROM 40 TO 60 BYTES - SOME *
000100*                MESSAGES WERE TRUNCATING                        *
000110*    081297 RXH  ADDED EXPECTED-VAL / ACTUAL-VAL FOR             *
000120*                TABLE-OVERFLOW DIAGNOSTICS                      *
000130*    031599 MM   Y2K REVIEW - NO DATE FIELDS IN THIS COPYBOOK    *
000140*    062099 JS   ADDED PARA-NAME SO 1000-ABEND-RTN CAN REPORT    *
000150*                WHICH PARAGRAPH TRAPPED                         *
000160*    091500 RXH  CONFIRMED ABEND-REC-ALT FILLER WIDTH AFTER A    *
000170*                RECORD-LENGTH QUESTION FROM OPS - NO CHANGE     *
000180*    052901 MM   CLARIFIED REMARKS - THIS LAYOUT IS SHARED BY ALL*
000190*                FOUR MAIN PROGRAMS                              *
000200*    030602 JS   SPLIT ZERO-VAL AND ONE-VAL OUT AS STANDALONE    *
000210*                ITEMS PER SHOP STANDARD                         *
000220*    112903 RXH  REVIEWED EXPECTED-VAL / ACTUAL-VAL WIDTH AGAINST*
000230*                WS-TOTAL-CAPACITY - 9(9) STILL SUFFICIENT       *
000240*    081704 MM   Y2K FOLLOW-UP REVIEW - STILL NO DATE FIELDS IN  *
000250*                THIS COPYBOOK                                   *
000260******************************************************************
000270 01  ABEND-REC.
000280     05  FILLER                      PIC X(1)  VALUE SPACE.
000290     05  ABEND-REASON                PIC X(60).
000300     05  FILLER                      PIC X(2)  VALUE SPACES.
000310     05  FILLER                      PIC X(9)  VALUE "EXPECTED:".
000320     05  EXPECTED-VAL                PIC 9(9).
000330     05  FILLER                      PIC X(2)  VALUE SPACES.
000340     05  FILLER                      PIC X(7)  VALUE "ACTUAL:".
000350     05  ACTUAL-VAL                  PIC 9(9).
000360     05  FILLER                      PIC X(32) VALUE SPACES.
000370 01  ABEND-REC-ALT REDEFINES ABEND-REC.
000380     05  FILLER                      PIC X(1).
000390     05  ABEND-REASON-ALT            PIC X(60).
000400     05  FILLER                      PIC X(69).
000410 
000420 77  ZERO-VAL                        PIC 9(1) VALUE ZERO.
000430 77  ONE-VAL                         PIC 9(1) VALUE 1.
000440 77  PARA-NAME                       PIC X(32) VALUE SPACES.
