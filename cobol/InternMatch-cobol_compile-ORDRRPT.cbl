000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.  ORDRRPT.
000030 AUTHOR. R. HOLLOWAY.
000040 INSTALLATION. COBOL DEV CENTER.
000050 DATE-WRITTEN. 03/24/97.
000060 DATE-COMPILED. 03/24/97.
000070 SECURITY. NON-CONFIDENTIAL.
000080 
000090******************************************************************
000100*REMARKS.
000110*
000120*          THIS PROGRAM ANSWERS THE U3-ORDER REQUEST - IT BUILDS
000130*          THE SUITE'S "DEFAULT HOSPITAL ORDERING" USED WHEN A
000140*          CANDIDATE HAS EXPRESSED NO PREFERENCE OF THEIR OWN.
000150*          FOR EACH HOSPITAL THE TOTAL NUMBER OF FIRST-PRIORITY
000160*          REQUESTS (PN-COUNT AT PRIORITY 1) IS SUMMED ACROSS
000170*          THE REQUESTED YEAR RANGE, YEARS WITH NO DATA FOR A
000180*          HOSPITAL ARE SIMPLY SKIPPED - NOT TREATED AS ZERO.
000190*          THE LIST IS PRINTED HIGH DEMAND TO LOW, HOSPITALS
000200*          TIED ON TOTAL ARE BROKEN BY HOSPITAL NAME, A TO Z.
000210*
000220******************************************************************
000230 
000240         INPUT FILE   -  PRIORITY-NUMBERS   (PN-FILE)
000250         INPUT FILE   -  REQUEST            (RQ-FILE)
000260         OUTPUT FILE  -  RESULTS-REPORT     (RESULTS-RPT)
000270         DUMP FILE    -  SYSOUT
000280 
000290******************************************************************
000300*    CHANGE LOG                                                  *
000310*    032497 RXH  INITIAL VERSION                                 *
000320*    042897 RXH  ADDED NAME-ASCENDING TIEBREAK ON THE SORT PASS  *
000330*    031599 MM   Y2K REVIEW - WS-YEAR-TABLE HOLDS 4-DIGIT YEARS  *
000340*    071699 JS   GUARDED AGAINST WS-DEMAND-COUNT EXCEEDING TABLE *
000350*                SIZE - REQ HD-1155                              *
000360*    052401 RXH  CORRECTED TIEBREAK COMPARE TO USE FULL 30-BYTE  *
000370*                NAME, NOT FIRST 10                              *
000380*    112902 MM   ADDED WS-CUR-YEAR-VALUE EDIT - REJECTS YEARS    *
000390*                OUTSIDE PN-FILE RANGE                           *
000400*    080604 JS   WIDENED WS-DEMAND-TOTAL TO 7 DIGITS - TICKET    *
000410*                HD-1402                                         *
000420******************************************************************
000430 ENVIRONMENT DIVISION.
000440 CONFIGURATION SECTION.
000450 SOURCE-COMPUTER. IBM-390.
000460 OBJECT-COMPUTER. IBM-390.
000470 SPECIAL-NAMES.
000480     C01 IS NEXT-PAGE.
000490 INPUT-OUTPUT SECTION.
000500 FILE-CONTROL.
000510     SELECT SYSOUT
000520     ASSIGN TO UT-S-SYSOUT
000530       ORGANIZATION IS SEQUENTIAL.
000540 
000550     SELECT PN-FILE
000560     ASSIGN TO UT-S-PNFILE
000570       ACCESS MODE IS SEQUENTIAL
000580       FILE STATUS IS OFCODE.
000590 
000600     SELECT RQ-FILE
000610     ASSIGN TO UT-S-RQFILE
000620       ACCESS MODE IS SEQUENTIAL
000630       FILE STATUS IS OFCODE.
000640 
000650     SELECT RESULTS-RPT
000660     ASSIGN TO UT-S-RESULTS
000670       ACCESS MODE IS SEQUENTIAL
000680       FILE STATUS IS OFCODE.
000690 
000700 DATA DIVISION.
000710 FILE SECTION.
000720 FD  SYSOUT
000730     RECORDING MODE IS F
000740     LABEL RECORDS ARE STANDARD
000750     RECORD CONTAINS 130 CHARACTERS
000760     BLOCK CONTAINS 0 RECORDS
000770     DATA RECORD IS SYSOUT-REC.
000780 01  SYSOUT-REC  PIC X(130).
000790 
000800 FD  PN-FILE
000810     RECORDING MODE IS F
000820     LABEL RECORDS ARE STANDARD
000830     RECORD CONTAINS 159 CHARACTERS
000840     BLOCK CONTAINS 0 RECORDS
000850     DATA RECORD IS PN-FILE-REC.
000860 01  PN-FILE-REC                 PIC X(159).
000870 
000880 FD  RQ-FILE
000890     RECORDING MODE IS F
000900     LABEL RECORDS ARE STANDARD
000910     RECORD CONTAINS 26 CHARACTERS
000920     BLOCK CONTAINS 0 RECORDS
000930     DATA RECORD IS RQ-FILE-REC.
000940 01  RQ-FILE-REC                 PIC X(26).
000950 
000960 FD  RESULTS-RPT
000970     RECORDING MODE IS F
000980     LABEL RECORDS ARE STANDARD
000990     RECORD CONTAINS 132 CHARACTERS
001000     BLOCK CONTAINS 0 RECORDS
001010     DATA RECORD IS RPT-REC.
001020 01  RPT-REC                     PIC X(132).
001030 
001040 WORKING-STORAGE SECTION.
001050 01  FILE-STATUS-CODES.
001060     05  OFCODE                  PIC X(2).
001070         88  CODE-WRITE          VALUE SPACES.
001080 
001090 COPY RECSHAPE.
001100 COPY CANDPREF.
001110 COPY STATTAB.
001120 COPY RESLINE.
001130 COPY ABEND.
001140 
001150*---  DEMAND TABLE - ONE ROW PER HOSPITAL, TOTAL FIRST-PRIORITY ---
001160*---  REQUESTS ACROSS THE YEAR RANGE, BUILT BEFORE THE SORT -------
001170 01  WS-DEMAND-TABLE.
001180     05  WS-DEMAND-ENTRY OCCURS 30 TIMES INDEXED BY DM-IDX.
001190         10  WS-DEMAND-HOSPITAL  PIC X(30).
001200         10  WS-DEMAND-TOTAL     PIC 9(7) COMP.
001210 77  WS-DEMAND-COUNT              PIC 9(2) COMP VALUE ZERO.
001220 
001230*---  MARKS WHICH YEAR/HOSPITAL COMBINATIONS THE PRIORITY-NUMBER --
001240*---  FILE ACTUALLY CARRIED - A COMBINATION NEVER READ IS SKIPPED -
001250*---  RATHER THAN TREATED AS A ZERO (U3-ORDER BUSINESS RULE) ------
001260 01  WS-PN-LOADED-TABLE.
001270     05  WS-PN-LOADED-YR OCCURS 5 TIMES INDEXED BY LD-YR.
001280         10  WS-PN-LOADED-FLAG OCCURS 30 TIMES INDEXED BY LD-HS
001290                               PIC X(1) VALUE "N".
001300             88  WS-PN-LOADED  VALUE "Y".
001310 
001320 01  WS-COLM-HDR-1.
001330     05  FILLER                  PIC X(1)  VALUE SPACE.
001340     05  FILLER                  PIC X(5)  VALUE "RANK".
001350     05  FILLER                  PIC X(4)  VALUE SPACES.
001360     05  FILLER                  PIC X(30) VALUE "HOSPITAL".
001370     05  FILLER                  PIC X(10) VALUE SPACES.
001380     05  FILLER                  PIC X(28) VALUE
001390         "TOTAL FIRST-PRIORITY REQUESTS".
001400     05  FILLER                  PIC X(54) VALUE SPACES.
001410 
001420 01  WS-DETAIL-1.
001430     05  FILLER                  PIC X(1)  VALUE SPACE.
001440     05  D1-RANK-O               PIC ZZ9.
001450     05  FILLER                  PIC X(5)  VALUE SPACES.
001460     05  D1-HOSPITAL-O           PIC X(30).
001470     05  FILLER                  PIC X(9)  VALUE SPACES.
001480     05  D1-TOTAL-O              PIC ZZZZZZ9.
001490     05  FILLER                  PIC X(80) VALUE SPACES.
001500 
001510 77  WS-LINES                    PIC 9(3)  COMP VALUE ZERO.
001520 77  WS-PAGES                    PIC 9(3)  COMP VALUE ZERO.
001530
001540 01  COUNTERS-IDXS-AND-ACCUMULATORS.
001550     05  WS-SORT-OUTER           PIC 9(2)  COMP VALUE ZERO.
001560     05  WS-SORT-INNER           PIC 9(2)  COMP VALUE ZERO.
001570     05  WS-DEMAND-TOTAL-HOLD    PIC 9(7)  COMP VALUE ZERO.
001580 
001590 01  MISC-WS-FLDS.
001600     05  WS-DATE                 PIC 9(6).
001610     05  WS-DATE-SPLIT REDEFINES WS-DATE.
001620         10  WS-DATE-YY          PIC 9(2).
001630         10  WS-DATE-MM          PIC 9(2).
001640         10  WS-DATE-DD          PIC 9(2).
001650     05  WS-SEARCH-NAME          PIC X(30).
001660     05  WS-CUR-YEAR-VALUE       PIC 9(4).
001670     05  WS-SWAP-HOLD            PIC X(34).
001680 
001690 01  FLAGS-AND-SWITCHES.
001700     05  MORE-PN-SW              PIC X(1) VALUE "Y".
001710         88  MORE-PN-DATA        VALUE "Y".
001720         88  NO-MORE-PN-DATA     VALUE "N".
001730 
001740 PROCEDURE DIVISION.
001750     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
001760     PERFORM 100-MAINLINE THRU 100-EXIT.
001770     PERFORM 999-CLEANUP THRU 999-EXIT.
001780     MOVE +0 TO RETURN-CODE.
001790     GOBACK.
001800 
001810 000-HOUSEKEEPING.
001820     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
001830     DISPLAY "******** BEGIN JOB ORDRRPT ********".
001840     ACCEPT WS-DATE FROM DATE.
001850     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
001860     MOVE ZERO TO WS-HOSPITAL-COUNT, WS-YEAR-COUNT, WS-DEMAND-COUNT.
001870     PERFORM 800-OPEN-FILES THRU 800-EXIT.
001880     PERFORM 910-READ-RQFILE THRU 910-EXIT.
001890     PERFORM 930-LOAD-PN-TABLE THRU 930-EXIT.
001900 000-EXIT.
001910     EXIT.
001920 
001930 100-MAINLINE.
001940     MOVE "100-MAINLINE" TO PARA-NAME.
001950     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
001960     PERFORM 200-BUILD-DEMAND-TABLE THRU 200-EXIT.
001970     PERFORM 210-SORT-DEMAND-TABLE THRU 210-EXIT.
001980     WRITE RPT-REC FROM WS-COLM-HDR-1 AFTER ADVANCING 2.
001990     ADD 1 TO WS-LINES.
002000     PERFORM 220-WRITE-DEMAND-DETAIL THRU 220-EXIT
002010         VARYING DM-IDX FROM 1 BY 1
002020         UNTIL DM-IDX > WS-DEMAND-COUNT.
002030     MOVE WS-LINES TO FOOTER-LINE-COUNT-O.
002040     WRITE RPT-REC FROM WS-FOOTER-LINE AFTER ADVANCING 2.
002050 100-EXIT.
002060     EXIT.
002070 
002080*---  SUM PN-COUNT AT PRIORITY 1 PER HOSPITAL OVER THE YEAR RANGE -
002090 200-BUILD-DEMAND-TABLE.
002100     MOVE "200-BUILD-DEMAND-TABLE" TO PARA-NAME.
002110     PERFORM 205-BUILD-ONE-DEMAND THRU 205-EXIT
002120         VARYING WH-IDX FROM 1 BY 1
002130         UNTIL WH-IDX > WS-HOSPITAL-COUNT.
002140 200-EXIT.
002150     EXIT.
002160 
002170 205-BUILD-ONE-DEMAND.
002180     MOVE "205-BUILD-ONE-DEMAND" TO PARA-NAME.
002190     MOVE ZERO TO WS-DEMAND-TOTAL-HOLD.
002200     SET PC-HS TO WH-IDX.
002210     SET LD-HS TO WH-IDX.
002220     SET PC-PR TO 1.
002230     PERFORM 206-ACCUM-ONE-YEAR THRU 206-EXIT
002240         VARYING PC-YR FROM 1 BY 1
002250         UNTIL PC-YR > WS-YEAR-COUNT.
002260     IF WS-DEMAND-TOTAL-HOLD = ZERO
002270         GO TO 205-EXIT.
002280     ADD 1 TO WS-DEMAND-COUNT.
002290     SET DM-IDX TO WS-DEMAND-COUNT.
002300     MOVE WS-HOSPITAL-NAME (WH-IDX) TO WS-DEMAND-HOSPITAL (DM-IDX).
002310     MOVE WS-DEMAND-TOTAL-HOLD TO WS-DEMAND-TOTAL (DM-IDX).
002320 205-EXIT.
002330     EXIT.
002340 
002350 206-ACCUM-ONE-YEAR.
002360     MOVE "206-ACCUM-ONE-YEAR" TO PARA-NAME.
002370     IF WS-YEAR-VALUE (PC-YR) < RQ-START-YEAR
002380         OR WS-YEAR-VALUE (PC-YR) > RQ-END-YEAR
002390         GO TO 206-EXIT.
002400*** A HOSPITAL WITH NO PRIORITY-1 DATA FOR THIS YEAR IS SKIPPED,
002410*** NOT COUNTED AS A ZERO, PER THE U3-ORDER BUSINESS RULE - THE
002420*** LOADED-FLAG TABLE HAS ITS OWN INDEX SET (LD-YR/LD-HS), THE
002430*** SET STATEMENT CONVERTS THE OCCURRENCE NUMBER ACROSS TABLES
002440     SET LD-YR TO PC-YR.
002450     IF WS-PN-LOADED (LD-YR LD-HS)
002460         ADD WS-PN-PRI (PC-YR PC-HS PC-PR) TO WS-DEMAND-TOTAL-HOLD.
002470 206-EXIT.
002480     EXIT.
002490 
002500*---  BUBBLE SORT DESCENDING BY TOTAL, TIES BY NAME ASCENDING -----
002510 210-SORT-DEMAND-TABLE.
002520     MOVE "210-SORT-DEMAND-TABLE" TO PARA-NAME.
002530     IF WS-DEMAND-COUNT < 2
002540         GO TO 210-EXIT.
002550     PERFORM 211-SORT-OUTER-PASS THRU 211-EXIT
002560         VARYING WS-SORT-OUTER FROM 1 BY 1
002570         UNTIL WS-SORT-OUTER > WS-DEMAND-COUNT.
002580 210-EXIT.
002590     EXIT.
002600 
002610 211-SORT-OUTER-PASS.
002620     MOVE "211-SORT-OUTER-PASS" TO PARA-NAME.
002630     PERFORM 212-SORT-INNER-COMPARE THRU 212-EXIT
002640         VARYING WS-SORT-INNER FROM 1 BY 1
002650         UNTIL WS-SORT-INNER > WS-DEMAND-COUNT - 1.
002660 211-EXIT.
002670     EXIT.
002680 
002690 212-SORT-INNER-COMPARE.
002700     MOVE "212-SORT-INNER-COMPARE" TO PARA-NAME.
002710     SET DM-IDX TO WS-SORT-INNER.
002720     IF WS-DEMAND-TOTAL (DM-IDX) < WS-DEMAND-TOTAL (DM-IDX + 1)
002730         OR (WS-DEMAND-TOTAL (DM-IDX) = WS-DEMAND-TOTAL (DM-IDX + 1)
002740             AND WS-DEMAND-HOSPITAL (DM-IDX) >
002750                 WS-DEMAND-HOSPITAL (DM-IDX + 1))
002760         MOVE WS-DEMAND-ENTRY (WS-SORT-INNER) TO WS-SWAP-HOLD
002770         MOVE WS-DEMAND-ENTRY (WS-SORT-INNER + 1) TO
002780              WS-DEMAND-ENTRY (WS-SORT-INNER)
002790         MOVE WS-SWAP-HOLD TO WS-DEMAND-ENTRY (WS-SORT-INNER + 1).
002800 212-EXIT.
002810     EXIT.
002820 
002830 220-WRITE-DEMAND-DETAIL.
002840     MOVE "220-WRITE-DEMAND-DETAIL" TO PARA-NAME.
002850     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
002860     MOVE DM-IDX TO D1-RANK-O.
002870     MOVE WS-DEMAND-HOSPITAL (DM-IDX) TO D1-HOSPITAL-O.
002880     MOVE WS-DEMAND-TOTAL (DM-IDX) TO D1-TOTAL-O.
002890     WRITE RPT-REC FROM WS-DETAIL-1 AFTER ADVANCING 1.
002900     ADD 1 TO WS-LINES.
002910 220-EXIT.
002920     EXIT.
002930 
002940 200-FIND-HOSPITAL-IDX.
002950     MOVE "200-FIND-HOSPITAL-IDX" TO PARA-NAME.
002960     MOVE "N" TO HOSPITAL-FOUND-SW.
002970     SET WH-IDX TO 1.
002980     SEARCH WS-HOSPITAL-ENTRY
002990         AT END
003000             MOVE "N" TO HOSPITAL-FOUND-SW
003010         WHEN WS-HOSPITAL-NAME (WH-IDX) = WS-SEARCH-NAME
003020             MOVE "Y" TO HOSPITAL-FOUND-SW.
003030 200-FIND-EXIT.
003040     EXIT.
003050 
003060 700-WRITE-PAGE-HDR.
003070     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
003080     MOVE "ORDER" TO HDR-FUNCTION-NAME.
003090     MOVE RQ-START-YEAR TO HDR-START-YEAR-O.
003100     MOVE RQ-END-YEAR TO HDR-END-YEAR-O.
003110     MOVE WS-DATE-YY TO HDR-RUN-YY.
003120     MOVE WS-DATE-MM TO HDR-RUN-MM.
003130     MOVE WS-DATE-DD TO HDR-RUN-DD.
003140     ADD 1 TO WS-PAGES.
003150     MOVE WS-PAGES TO HDR-PAGE-NBR-O.
003160     WRITE RPT-REC FROM WS-PAGE-HDR-COMMON AFTER ADVANCING NEXT-PAGE.
003170     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
003180     MOVE ZERO TO WS-LINES.
003190 700-EXIT.
003200     EXIT.
003210 
003220 790-CHECK-PAGINATION.
003230     MOVE "790-CHECK-PAGINATION" TO PARA-NAME.
003240     IF WS-LINES > 50
003250         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
003260 790-EXIT.
003270     EXIT.
003280 
003290 800-OPEN-FILES.
003300     MOVE "800-OPEN-FILES" TO PARA-NAME.
003310     OPEN INPUT PN-FILE, RQ-FILE.
003320     OPEN OUTPUT RESULTS-RPT, SYSOUT.
003330 800-EXIT.
003340     EXIT.
003350 
003360 850-CLOSE-FILES.
003370     MOVE "850-CLOSE-FILES" TO PARA-NAME.
003380     CLOSE PN-FILE, RQ-FILE, RESULTS-RPT, SYSOUT.
003390 850-EXIT.
003400     EXIT.
003410 
003420 910-READ-RQFILE.
003430     MOVE "910-READ-RQFILE" TO PARA-NAME.
003440     READ RQ-FILE INTO REQUEST-REC
003450         AT END
003460             MOVE "MISSING REQUEST RECORD" TO ABEND-REASON
003470             GO TO 1000-ABEND-RTN
003480     END-READ.
003490 910-EXIT.
003500     EXIT.
003510 
003520 930-LOAD-PN-TABLE.
003530     MOVE "930-LOAD-PN-TABLE" TO PARA-NAME.
003540     PERFORM 931-READ-PNFILE THRU 931-EXIT.
003550     PERFORM 932-STORE-PN-RECORD THRU 932-EXIT
003560         UNTIL NO-MORE-PN-DATA.
003570 930-EXIT.
003580     EXIT.
003590 
003600 931-READ-PNFILE.
003610     MOVE "931-READ-PNFILE" TO PARA-NAME.
003620     READ PN-FILE INTO PN-STATISTICS-REC
003630         AT END
003640             MOVE "N" TO MORE-PN-SW
003650     END-READ.
003660 931-EXIT.
003670     EXIT.
003680 
003690 932-STORE-PN-RECORD.
003700     MOVE "932-STORE-PN-RECORD" TO PARA-NAME.
003710     MOVE PN-YEAR TO WS-CUR-YEAR-VALUE.
003720     PERFORM 933-FIND-OR-ADD-YEAR THRU 933-EXIT.
003730     MOVE PN-HOSPITAL TO WS-SEARCH-NAME.
003740     PERFORM 200-FIND-HOSPITAL-IDX THRU 200-FIND-EXIT.
003750     IF HOSPITAL-NOT-FOUND
003760         ADD 1 TO WS-HOSPITAL-COUNT
003770         SET WH-IDX TO WS-HOSPITAL-COUNT
003780         MOVE PN-HOSPITAL TO WS-HOSPITAL-NAME (WH-IDX).
003790 
003800     SET PC-YR TO WY-IDX.
003810     SET PC-HS TO WH-IDX.
003820*** WS-PN-LOADED-FLAG HAS ITS OWN INDEX SET (LD-YR/LD-HS) SINCE
003830*** IT IS A DIFFERENT TABLE SHAPE THAN WS-PN-CUBE - THE SET
003840*** STATEMENT CONVERTS THE OCCURRENCE NUMBER ACROSS TABLES
003850     SET LD-YR TO WY-IDX.
003860     SET LD-HS TO WH-IDX.
003870     MOVE "Y" TO WS-PN-LOADED-FLAG (LD-YR LD-HS).
003880     PERFORM 934-STORE-ONE-COUNT THRU 934-EXIT
003890         VARYING PC-PR FROM 1 BY 1
003900         UNTIL PC-PR > WS-MAX-PRIORITY.
003910 
003920     PERFORM 931-READ-PNFILE THRU 931-EXIT.
003930 932-EXIT.
003940     EXIT.
003950 
003960 934-STORE-ONE-COUNT.
003970     MOVE "934-STORE-ONE-COUNT" TO PARA-NAME.
003980     MOVE PN-COUNT (PC-PR) TO WS-PN-PRI (PC-YR PC-HS PC-PR).
003990 934-EXIT.
004000     EXIT.
004010 
004020*** SEARCHES/ADDS BY WS-CUR-YEAR-VALUE - SEE THE STATRPT COPY OF
004030*** THIS SAME PARAGRAPH FOR WHY IT ISN'T KEYED OFF THE FD RECORD
004040 933-FIND-OR-ADD-YEAR.
004050     MOVE "933-FIND-OR-ADD-YEAR" TO PARA-NAME.
004060     SET WY-IDX TO 1.
004070     SEARCH WS-YEAR-ENTRY
004080         AT END
004090             ADD 1 TO WS-YEAR-COUNT
004100             SET WY-IDX TO WS-YEAR-COUNT
004110             MOVE WS-CUR-YEAR-VALUE TO WS-YEAR-VALUE (WY-IDX)
004120         WHEN WS-YEAR-VALUE (WY-IDX) = WS-CUR-YEAR-VALUE
004130             CONTINUE.
004140 933-EXIT.
004150     EXIT.
004160 
004170 999-CLEANUP.
004180     MOVE "999-CLEANUP" TO PARA-NAME.
004190     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
004200     DISPLAY "** REPORT PAGES WRITTEN **".
004210     DISPLAY WS-PAGES.
004220     DISPLAY "******** NORMAL END OF JOB ORDRRPT ********".
004230 999-EXIT.
004240     EXIT.
004250 
004260 1000-ABEND-RTN.
004270     WRITE SYSOUT-REC FROM ABEND-REC.
004280     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
004290     DISPLAY "*** ABNORMAL END OF JOB - ORDRRPT ***" UPON CONSOLE.
004300     DIVIDE ZERO-VAL INTO ONE-VAL.
